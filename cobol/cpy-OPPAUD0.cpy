000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  OPPAUD0                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO CRUDO DEL LOG DE AUDITORIA   *
000600*               DE OPORTUNIDADES (UN CAMBIO DE CAMPO POR         *
000700*               REGISTRO, TAL CUAL LLEGA DEL EXTRACTO DEL CRM).  *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 240 POSICIONES.                          *
001200*           PREFIJO  : AUD.                                     *
001300*                                                                *
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  -------------------------------------*
001700* 14/03/1984 R.OCONNELL    INITIAL VERSION - OPP-0142.           *
001750* 22/01/1999 M.PELLETIER   Y2K REVIEW - NO DATE MATH HERE.       *
001900* 19/07/2018 R.OCONNELL    WIDENED AUD-FIELD TO X(40) - OPP-0233.*
002000******************************************************************
002100         05  OPPAUD0.
002200             10  AUD-CASE-ID                   PIC X(20).
002300             10  AUD-ACTOR                      PIC X(20).
002400             10  AUD-TIMESTAMP                  PIC X(25).
002500             10  AUD-OPERATION                  PIC X(10).
002600             10  AUD-FIELD                      PIC X(40).
002700             10  AUD-OLD-VALUE                  PIC X(60).
002800             10  AUD-NEW-VALUE                  PIC X(60).
002850             10  FILLER                         PIC X(05).
002900******************************************************************
003000* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 7       *
003100* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 240     *
003200******************************************************************
