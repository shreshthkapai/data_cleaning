000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  OPPEVT0                                    *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL EVENTO DE PROCESO LIMPIO Y ENRIQUECIDO*
000600*               (SALIDA DEL PIPELINE DE LIMPIEZA DEL LOG DE      *
000700*               AUDITORIA, UNA FILA POR EVENTO RETENIDO).        *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 400 POSICIONES.                          *
001200*           PREFIJO  : EVT.                                     *
001300*                                                                *
001400* MAINTENANCE LOG                                                *
001500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001600* ---------- ------------  -------------------------------------*
001700* 14/03/1984 R.OCONNELL    INITIAL VERSION - OPP-0142.           *
001800* 14/05/2019 D.ACHTERBERG  ADDED EVT-SEQ-FLAG/EVT-SEQUENCE FOR   *
001900*                          STEPNAME PREFIX EXTRACTION - OPP-0301.*
002000* 08/02/2021 D.ACHTERBERG  ADDED EVT-ACTIVITY-NAME - OPP-0355.   *
002100******************************************************************
002200         05  OPPEVT0.
002300             10  EVT-CASE-ID                   PIC X(20).
002400             10  EVT-TIMESTAMP-UTC              PIC X(20).
002500             10  EVT-OPERATION                  PIC X(10).
002600             10  EVT-FIELD                      PIC X(40).
002700             10  EVT-OLD-VALUE                  PIC X(60).
002800             10  EVT-NEW-VALUE                  PIC X(60).
002900             10  EVT-BUCKET                     PIC X(12).
003000                 88  EVT-88-L1-STAGE                VALUE 'L1_STAGE'.
003100                 88  EVT-88-L2-MILESTONE            VALUE 'L2_MILESTONE'.
003200                 88  EVT-88-L3-ADMIN                VALUE 'L3_ADMIN'.
003300                 88  EVT-88-KILL-NOISE              VALUE 'KILL_NOISE'.
003400                 88  EVT-88-UNKNOWN                 VALUE 'UNKNOWN'.
003500             10  EVT-LEVEL                      PIC X(7).
003600                 88  EVT-88-LEVEL-L1                VALUE 'L1'.
003700                 88  EVT-88-LEVEL-L2                VALUE 'L2'.
003800                 88  EVT-88-LEVEL-L3                VALUE 'L3'.
003900                 88  EVT-88-LEVEL-KILL              VALUE 'KILL'.
004000                 88  EVT-88-LEVEL-UNKNOWN           VALUE 'UNKNOWN'.
004100             10  EVT-TRANSLATED                 PIC X(60).
004200             10  EVT-SEQ-FLAG                   PIC X(01).
004300                 88  EVT-88-SEQ-PRESENT             VALUE 'Y'.
004400                 88  EVT-88-SEQ-ABSENT              VALUE 'N'.
004500             10  EVT-SEQUENCE                   PIC 9(04).
004600             10  EVT-ACTIVITY-NAME              PIC X(80).
004700             10  EVT-ACTOR                      PIC X(20).
004750             10  FILLER                         PIC X(06).
004800******************************************************************
004900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 13      *
005000* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 400     *
005100******************************************************************
