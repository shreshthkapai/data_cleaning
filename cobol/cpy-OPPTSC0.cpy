000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  OPPTSC0                                    *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION ENTRE LOS PROGRAMAS QUE     *
000600*               NECESITAN CONVERTIR UN TIMESTAMP CRUDO DEL LOG   *
000700*               DE AUDITORIA Y EL SUBPROGRAMA OPPTSP0 QUE HACE   *
000800*               EL PARSEO (REGLAS U1).                           *
000900*                                                                *
001000*           LONGITUD : 50 POSICIONES.                            *
001100*           PREFIJO  : TSC.                                      *
001200*                                                                *
001300* MAINTENANCE LOG                                                *
001400* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
001500* ---------- ------------  -------------------------------------*
001600* 14/05/1991 R.OCONNELL    INITIAL VERSION - OPP-0142.           *
001700* 22/01/1999 M.PELLETIER   Y2K PIVOT ADDED FOR 2-DIGIT YEAR      *
001800*                          FORMAT (RULE 7) - OPP-0161.           *
001900******************************************************************
002000     05  OPPTSC0.
002100         10  TSC-RAW-TIMESTAMP            PIC X(25).
002200         10  TSC-UTC-TIMESTAMP            PIC X(20).
002300         10  TSC-STATUS                   PIC X(02).
002400             88  TSC-88-OK                    VALUE '00'.
002500             88  TSC-88-MISSING               VALUE '10'.
002600             88  TSC-88-INVALID               VALUE '20'.
002650         10  FILLER                       PIC X(03).
