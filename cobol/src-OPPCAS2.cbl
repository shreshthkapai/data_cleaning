000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL PROGRAMA:  OPPCAS2                                  *
000400*                                                                *
000500* DESCRIPCION:  REPORTE DE CICLO DE VIDA DE CASOS Y DE           *
000600*               INTEGRIDAD DE SECUENCIA DE STEPNAME, SOBRE EL    *
000700*               EXTRACTO CRUDO DEL LOG DE AUDITORIA (REGLA R2).  *
000800*                                                                *
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.        OPPCAS2.
001200 AUTHOR.             R. OCONNELL.
001300 INSTALLATION.       CENTRO DE COMPUTO - IBM Z/OS.
001400 DATE-WRITTEN.       09/06/1987.
001500 DATE-COMPILED.      09/06/1987.
001600 SECURITY.           CONFIDENTIAL - USO INTERNO UNICAMENTE.
001700******************************************************************
001800* MAINTENANCE LOG                                                *
001900* DATE       AUTHOR        MAINTENANCE REQUIREMENT.              *
002000* ---------- ------------  ------------------------------------- *
002100* 09/06/1987 R.OCONNELL    INITIAL VERSION - OPP-0150.           *
002200*                          REPORTE DE CASOS Y SECUENCIA DE       *
002300*                          STEPNAME PARA EL AREA DE CALIDAD DE   *
002400*                          DATOS DEL CRM.                        *
002500* 22/01/1999 M.PELLETIER   Y2K REVIEW - NO SE HALLARON FECHAS DE *
002600*                          2 DIGITOS EN ESTE PROGRAMA; SE REVISO *
002700*                          LA LLAMADA A OPPTSP0 - OPP-0162.      *
002800* 14/06/2021 K.OSEI        SE AGREGA EL CONTEO DE CASOS CON      *
002900*                          EVENTO DE CREACION - OPP-0288.        *
003000* 30/03/2022 K.OSEI        SE AMPLIA WS-MAX-CASOS DE 1000 A 1500 *
003100*                          PARA ALINEAR CON OPPFLD1 - OPP-0301.  *
003200******************************************************************
003300******************************************************************
003400*            E N V I R O N M E N T   D I V I S I O N             *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-Z15.
003900 OBJECT-COMPUTER.    IBM-Z15.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS WS-CLASE-DIGITO IS "0" THRU "9".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT AUDIT-FILE  ASSIGN TO AUDITIN
004600         FILE STATUS IS SW-AUDIT-STATUS.
004700     SELECT REPORT-FILE ASSIGN TO RPTCAS2
004800         FILE STATUS IS SW-RPT-STATUS.
004900******************************************************************
005000*                 D A T A   D I V I S I O N                      *
005100******************************************************************
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500* FD DEL EXTRACTO CRUDO DEL LOG DE AUDITORIA (MISMO LAYOUT QUE   *
005600* EL USADO POR EL PIPELINE OPPCLN0 Y EL REPORTE OPPFLD1).        *
005700 FD  AUDIT-FILE
005800     RECORD CONTAINS 240 CHARACTERS
005900     LABEL RECORDS ARE STANDARD.
006000 01  AUDIT-REC.
006100     COPY OPPAUD0.
006200
006300* FD DEL REPORTE DE SALIDA, LINE SEQUENTIAL, UNA PAGINA RESUMEN. *
006400 FD  REPORT-FILE
006500     RECORD CONTAINS 132 CHARACTERS
006600     LABEL RECORDS ARE STANDARD.
006700 01  REPORT-REC.
006800     05 RPT-TEXT                  PIC X(120).
006900     05 FILLER                    PIC X(012).
007000******************************************************************
007100*          W O R K I N G - S T O R A G E   S E C T I O N         *
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400
007500* AREA DE COMUNICACION CON EL SUBPROGRAMA DE PARSEO DE TIMESTAMPS*
007600* (REGLAS U1), COMPARTIDA CON EL PIPELINE PRINCIPAL OPPCLN0.     *
007700 01  WS-TSC-AREA.
007800     COPY OPPTSC0.
007900
008000******************************************************************
008100* SWITCHES DE ARCHIVO Y DE FIN DE ARCHIVO.                       *
008200******************************************************************
008300 01  WS-FILE-SWITCHES.
008400     05 SW-AUDIT-STATUS           PIC X(02).
008500         88 SW-88-AUDIT-OK               VALUE "00".
008600     05 SW-RPT-STATUS             PIC X(02).
008700         88 SW-88-RPT-OK                 VALUE "00".
008800     05 WS-EOF-SW                 PIC X(01) VALUE "N".
008900         88 WS-88-EOF                    VALUE "Y".
009000     05 FILLER                    PIC X(01).
009100
009200******************************************************************
009300* CONTADORES GENERALES DE LECTURA Y DE TIMESTAMPS RECHAZADOS.    *
009400******************************************************************
009500 01  WS-CONTADORES.
009600     05 WS-ROWS-LEIDAS            PIC 9(07) COMP VALUE ZERO.
009700     05 WS-ROWS-DROPEADAS         PIC 9(07) COMP VALUE ZERO.
009800     05 WS-TOTAL-CASOS            PIC 9(05) COMP VALUE ZERO.
009900     05 WS-TOTAL-EVENTOS          PIC 9(07) COMP VALUE ZERO.
010000
010100******************************************************************
010200* CAMPOS DE TRABAJO USADOS FILA A FILA DURANTE LA CARGA.         *
010300******************************************************************
010400 01  WS-FILA-TRABAJO.
010500     05 WS-UP-FIELD               PIC X(40).
010600     05 WS-UP-OPER                PIC X(10).
010700     05 WS-CASE-IX                PIC 9(05) COMP.
010800     05 WS-CASE-IX2               PIC 9(05) COMP.
010900
011000******************************************************************
011100* CAMPOS DE TRABAJO DEL ESCANEO DE DIGITOS DEL PREFIJO NUMERICO  *
011200* DE STEPNAME (MISMA TECNICA DE OPPCLN0, PASO 09, REGLA U7).     *
011300******************************************************************
011400 01  WS-SCAN-TRABAJO.
011500     05 WS-DIGIT-CNT              PIC 9(01) COMP VALUE ZERO.
011600     05 WS-DIGIT-POS              PIC 9(02) COMP.
011700     05 WS-SCAN-STOP-SW           PIC X(01) VALUE "N".
011800         88 WS-88-SCAN-PARAR             VALUE "Y".
011900     05 WS-SCAN-CHAR              PIC X(01).
012000     05 WS-SCAN-CHAR-N REDEFINES
012100        WS-SCAN-CHAR              PIC 9(01).
012200     05 WS-SEPARADOR-CHAR         PIC X(01).
012300     05 WS-SEQ-BUILD              PIC 9(04) COMP VALUE ZERO.
012400     05 WS-STEP-IX                PIC 9(02) COMP.
012500     05 WS-STEP-IX2               PIC 9(02) COMP.
012600     05 WS-STEP-JX                PIC 9(02) COMP.
012700
012800******************************************************************
012900* WS-MAX-CASOS - CAPACIDAD DE LA TABLA DE CASOS DISTINTOS; 1500  *
013000* ALINEA CON EL LIMITE YA USADO EN EL REPORTE OPPFLD1 (OPP-0301).*
013100* WS-MAX-STEP-POR-CASO ACOTA CUANTAS FILAS DE STEPNAME POR CASO  *
013200* SE GUARDAN PARA LA VERIFICACION DE SECUENCIA; UN CASO CON MAS  *
013300* TRANSICIONES DE ETAPA QUE ESTO SIGUE CONTANDO EN LOS TOTALES,  *
013400* PERO SOLO SE ORDENAN/COMPARAN LAS PRIMERAS 60 (OPP-0301).      *
013500******************************************************************
013600 77  WS-MAX-CASOS             PIC 9(05) COMP VALUE 1500.
013700 01  WS-MAX-STEP-POR-CASO     PIC 9(02) COMP VALUE 60.
013800 01  WS-CASE-COUNT            PIC 9(05) COMP VALUE ZERO.
013900
014000* TABLA DE UN RENGLON POR CASO DISTINTO, CON LOS ACUMULADORES DE *
014100* CICLO DE VIDA (U3/R2) E INTEGRIDAD DE SECUENCIA (R2) DE ESE    *
014200* CASO.  EL PRIMER/ULTIMO TIMESTAMP SE GUARDAN EN FORMATO UTC    *
014300* CANONICO (X(20)) PORQUE ESE FORMATO ORDENA LEXICOGRAFICAMENTE. *
014400* WS-CASE-FLAGS-VIEW REDEFINE LAS SEIS BANDERAS DE PRESENCIA DE  *
014500* CAMPO COMO UN SOLO GRUPO ALFANUMERICO, PARA PODER INICIALIZAR  *
014600* LAS SEIS DE UN SOLO MOVE AL DAR DE ALTA UN CASO NUEVO.         *
014700 01  WS-CASE-TABLE.
014800     05 WS-CASE-ENTRY OCCURS 1500 TIMES.
014900         10 WS-CASE-ID-T            PIC X(20).
015000         10 WS-CASE-EVENTOS         PIC 9(07) COMP.
015100         10 WS-CASE-PRIMER-TS       PIC X(20).
015200         10 WS-CASE-ULTIMO-TS       PIC X(20).
015300         10 WS-CASE-DURACION        PIC 9(05)V99.
015400         10 WS-CASE-FLAGS.
015500            15 WS-CASE-TIENE-STEP        PIC X(01).
015600            15 WS-CASE-TIENE-STATUSC     PIC X(01).
015700            15 WS-CASE-TIENE-STATEC      PIC X(01).
015800            15 WS-CASE-TIENE-ESTCLOSE    PIC X(01).
015900            15 WS-CASE-TIENE-ACTCLOSE    PIC X(01).
016000            15 WS-CASE-TIENE-CREATE      PIC X(01).
016100         10 WS-CASE-FLAGS-VIEW REDEFINES
016200            WS-CASE-FLAGS           PIC X(06).
016300         10 WS-CASE-STEP-FILAS      PIC 9(05) COMP.
016400         10 WS-CASE-STEP-GUARDADAS  PIC 9(02) COMP.
016500         10 WS-CASE-STEP-CONPREFIJO PIC 9(05) COMP.
016600         10 WS-CASE-STEP-VIOLACIONES PIC 9(05) COMP.
016700         10 WS-CASE-STEP-ULT-PREFIJO PIC 9(04) COMP.
016800         10 WS-CASE-STEP-TIENE-ANT  PIC X(01) VALUE "N".
016900         10 WS-CASE-STEP-SUB OCCURS 60 TIMES.
017000            15 WS-STEP-TS               PIC X(20).
017100            15 WS-STEP-PREFIJO-PRES     PIC X(01) VALUE "N".
017200               88 WS-88-SEQ-PRESENTE-T        VALUE "Y".
017300            15 WS-STEP-PREFIJO-VAL      PIC 9(04) COMP.
017400         10 FILLER                  PIC X(04).
017500
017600******************************************************************
017700* WS-HOLD-STEP-ENTRY RESGUARDA UNA FILA DE STEPNAME DE UN CASO   *
017800* DURANTE EL DESPLAZAMIENTO DEL ORDENAMIENTO POR INSERCION DE LA *
017900* SUBTABLA WS-CASE-STEP-SUB (PASO 03, REGLA R2).                 *
018000******************************************************************
018100 01  WS-HOLD-STEP-ENTRY.
018200     05 HLS-TS                  PIC X(20).
018300     05 HLS-PREFIJO-PRES        PIC X(01).
018400     05 HLS-PREFIJO-VAL         PIC 9(04) COMP.
018500
018600******************************************************************
018700* WS-TS-ENTRADA-VIEW DESCOMPONE UN TIMESTAMP UTC CANONICO        *
018800* (YYYY-MM-DDTHH:MM:SSZ) EN SUS COMPONENTES NUMERICOS, PARA EL   *
018900* CALCULO DE DURACION EN DIAS (PASO 04, REGLA R2).               *
019000******************************************************************
019100 01  WS-TS-ENTRADA              PIC X(20).
019200 01  WS-TS-ENTRADA-VIEW REDEFINES WS-TS-ENTRADA.
019300     05 WS-TSV-YEAR              PIC 9(04).
019400     05 FILLER                   PIC X(01).
019500     05 WS-TSV-MONTH             PIC 9(02).
019600     05 FILLER                   PIC X(01).
019700     05 WS-TSV-DAY               PIC 9(02).
019800     05 FILLER                   PIC X(01).
019900     05 WS-TSV-HOUR              PIC 9(02).
020000     05 FILLER                   PIC X(01).
020100     05 WS-TSV-MIN               PIC 9(02).
020200     05 FILLER                   PIC X(01).
020300     05 WS-TSV-SEC               PIC 9(02).
020400     05 FILLER                   PIC X(01).
020500
020600******************************************************************
020700* CAMPOS DE TRABAJO DEL CALCULO DE NUMERO DE DIA JULIANO (NO ES  *
020800* FUNCTION DE COBOL-2002; ES LA VIEJA TECNICA DE ARITMETICA DE   *
020900* CALENDARIO POR DIVISION ENTERA, IGUAL QUE LA USA OPPTSP0 PARA  *
021000* BISIESTOS) PARA OBTENER LA DURACION EN SEGUNDOS ENTRE DOS      *
021100* TIMESTAMPS UTC.                                                *
021200******************************************************************
021300 01  WS-JDN-WORK.
021400     05 WS-JDN-Y2                PIC S9(07) COMP.
021500     05 WS-JDN-M2                PIC S9(05) COMP.
021600     05 WS-JDN-ERA               PIC S9(05) COMP.
021700     05 WS-JDN-YOE                PIC S9(07) COMP.
021800     05 WS-JDN-YOE-DIV4          PIC S9(05) COMP.
021900     05 WS-JDN-YOE-DIV100        PIC S9(05) COMP.
022000     05 WS-JDN-DOY-A              PIC S9(07) COMP.
022100     05 WS-JDN-DOY-B              PIC S9(05) COMP.
022200     05 WS-JDN-DOY                PIC S9(05) COMP.
022300     05 WS-JDN-DOE                PIC S9(09) COMP.
022400     05 WS-JDN-VALOR              PIC S9(09) COMP.
022500     05 WS-JDN-SEGUNDOS           PIC S9(18) COMP.
022600     05 FILLER                    PIC X(04).
022700 01  WS-SEG-PRIMER               PIC S9(18) COMP VALUE ZERO.
022800 01  WS-SEG-ULTIMO               PIC S9(18) COMP VALUE ZERO.
022900 01  WS-DUR-SEG                  PIC S9(18) COMP VALUE ZERO.
023000
023100******************************************************************
023200* ACUMULADORES DE LOS TOTALES DEL REPORTE (PASO 3 Y PASO 4).     *
023300******************************************************************
023400 01  WS-TOTALES.
023500     05 WS-TOT-DIST-1            PIC 9(05) COMP VALUE ZERO.
023600     05 WS-TOT-DIST-2A5          PIC 9(05) COMP VALUE ZERO.
023700     05 WS-TOT-DIST-6A10         PIC 9(05) COMP VALUE ZERO.
023800     05 WS-TOT-DIST-11MAS        PIC 9(05) COMP VALUE ZERO.
023900     05 WS-TOT-DUR-MIN           PIC 9(05)V99 VALUE ZERO.
024000     05 WS-TOT-DUR-MAX           PIC 9(05)V99 VALUE ZERO.
024100     05 WS-TOT-DUR-SUMA          PIC 9(09)V99 VALUE ZERO.
024200     05 WS-TOT-DUR-MEDIA         PIC 9(05)V99 VALUE ZERO.
024300     05 WS-TOT-CON-STEP          PIC 9(05) COMP VALUE ZERO.
024400     05 WS-TOT-CON-STATUSC       PIC 9(05) COMP VALUE ZERO.
024500     05 WS-TOT-CON-STATEC        PIC 9(05) COMP VALUE ZERO.
024600     05 WS-TOT-CON-ESTCLOSE      PIC 9(05) COMP VALUE ZERO.
024700     05 WS-TOT-CON-ACTCLOSE      PIC 9(05) COMP VALUE ZERO.
024800     05 WS-TOT-CREATE-EVENTOS    PIC 9(07) COMP VALUE ZERO.
024900     05 WS-TOT-CREATE-CASOS      PIC 9(05) COMP VALUE ZERO.
025000     05 WS-TOT-STEP-CAMBIOS      PIC 9(07) COMP VALUE ZERO.
025100     05 WS-TOT-STEP-CONPREFIJO   PIC 9(07) COMP VALUE ZERO.
025200     05 WS-TOT-STEP-COBERTURA-PCT PIC 9(03)V99 VALUE ZERO.
025300     05 WS-TOT-STEP-VIOLACIONES  PIC 9(07) COMP VALUE ZERO.
025400     05 WS-TOT-STEP-CASOS-VIOL   PIC 9(05) COMP VALUE ZERO.
025500     05 WS-IX                    PIC 9(05) COMP VALUE ZERO.
025600
025700 01  WS-RPT-LINEA               PIC X(120).
025800 01  WS-ED-5                    PIC ZZZZ9.
025900 01  WS-ED-7                    PIC ZZZZZZ9.
026000 01  WS-ED-DUR                  PIC ZZZZ9.99.
026100 01  WS-ED-PCT                  PIC ZZ9.99.
026200
026300******************************************************************
026400*              P R O C E D U R E   D I V I S I O N               *
026500******************************************************************
026600 PROCEDURE DIVISION.
026700
026800******************************************************************
026900* 0000-MAINLINE - ORQUESTA LA CARGA DEL EXTRACTO CRUDO, EL       *
027000* ANALISIS DE CICLO DE VIDA POR CASO, LA VERIFICACION DE         *
027100* SECUENCIA DE STEPNAME Y LA IMPRESION DEL REPORTE R2.           *
027200******************************************************************
027300     0000-MAINLINE.
027400         PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT
027500         PERFORM 2000-CARGAR-CASOS THRU 2000-EXIT
027600         PERFORM 3000-PROCESAR-SECUENCIAS THRU 3000-EXIT
027700         PERFORM 4000-CALCULAR-DURACIONES THRU 4000-EXIT
027800         PERFORM 5000-ACUMULAR-TOTALES THRU 5000-EXIT
027900         PERFORM 6000-IMPRIMIR-REPORTE THRU 6000-EXIT
028000         PERFORM 9900-CERRAR-ARCHIVOS THRU 9900-EXIT
028100         STOP RUN.
028200     0000-MAINLINE-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600* 1000-ABRIR-ARCHIVOS - ABRE EL EXTRACTO CRUDO Y EL REPORTE.     *
028700******************************************************************
028800     1000-ABRIR-ARCHIVOS.
028900         OPEN INPUT  AUDIT-FILE
029000         OPEN OUTPUT REPORT-FILE.
029100     1000-ABRIR-ARCHIVOS-EXIT.
029200     EXIT.
029300
029400******************************************************************
029500* 2000-CARGAR-CASOS - PASO 01.  LEE EL EXTRACTO CRUDO FILA A FILA*
029600* VALIDA EL TIMESTAMP POR MEDIO DE OPPTSP0 (REGLA U1) Y DESCARTA *
029700* LAS FILAS QUE NO PASAN (WS-ROWS-DROPEADAS).  LAS QUE QUEDAN SE *
029800* ACUMULAN POR CASO EN WS-CASE-TABLE.                            *
029900******************************************************************
030000     2000-CARGAR-CASOS.
030100         MOVE "N" TO WS-EOF-SW
030200         READ AUDIT-FILE
030300         AT END MOVE "Y" TO WS-EOF-SW
030400         END-READ
030500         PERFORM 2100-CARGAR-UNA THRU 2100-EXIT
030600            UNTIL WS-88-EOF
030700         DISPLAY "PASO 01 - CARGA: " WS-ROWS-LEIDAS
030800            " FILAS LEIDAS, " WS-ROWS-DROPEADAS
030900            " DESCARTADAS POR TIMESTAMP INVALIDO."
031000         DISPLAY "PASO 01 - CARGA: " WS-CASE-COUNT
031100            " CASOS DISTINTOS HALLADOS."
031200     2000-CARGAR-CASOS-EXIT.
031300     EXIT.
031400
031500     2100-CARGAR-UNA.
031600         ADD 1 TO WS-ROWS-LEIDAS
031700         MOVE AUD-TIMESTAMP TO TSC-RAW-TIMESTAMP
031800         CALL "OPPTSP0" USING WS-TSC-AREA
031900         IF NOT TSC-88-OK
032000            ADD 1 TO WS-ROWS-DROPEADAS
032100         ELSE
032200            PERFORM 2120-BUSCAR-CASE-IX THRU 2120-EXIT
032300            IF WS-CASE-IX = ZERO
032400               ADD 1 TO WS-CASE-COUNT
032500               MOVE WS-CASE-COUNT TO WS-CASE-IX
032600               MOVE AUD-CASE-ID TO WS-CASE-ID-T(WS-CASE-IX)
032700               MOVE ZERO TO WS-CASE-EVENTOS(WS-CASE-IX)
032800               MOVE "NNNNNN" TO WS-CASE-FLAGS-VIEW(WS-CASE-IX)
032900               MOVE ZERO TO WS-CASE-STEP-FILAS(WS-CASE-IX)
033000               MOVE ZERO TO WS-CASE-STEP-GUARDADAS(WS-CASE-IX)
033100               MOVE TSC-UTC-TIMESTAMP
033200                  TO WS-CASE-PRIMER-TS(WS-CASE-IX)
033300               MOVE TSC-UTC-TIMESTAMP
033400                  TO WS-CASE-ULTIMO-TS(WS-CASE-IX)
033500            END-IF
033600            ADD 1 TO WS-CASE-EVENTOS(WS-CASE-IX)
033700            PERFORM 2130-ACTUALIZAR-MINMAX THRU 2130-EXIT
033800            PERFORM 2140-MARCAR-PRESENCIA THRU 2140-EXIT
033900         END-IF
034000         READ AUDIT-FILE
034100            AT END MOVE "Y" TO WS-EOF-SW
034200         END-READ.
034300     2100-CARGAR-UNA-EXIT.
034400     EXIT.
034500
034600* 2120-BUSCAR-CASE-IX - BUSCA EL CASE ID DE LA FILA ACTUAL EN LA *
034700* TABLA; WS-CASE-IX QUEDA EN CERO SI EL CASO AUN NO EXISTE.      *
034800     2120-BUSCAR-CASE-IX.
034900         MOVE ZERO TO WS-CASE-IX
035000         PERFORM 2121-COMPARAR-CASE-IX THRU 2121-EXIT
035100            VARYING WS-CASE-IX2 FROM 1 BY 1
035200            UNTIL WS-CASE-IX2 > WS-CASE-COUNT
035300         OR WS-CASE-IX NOT = ZERO.
035400     2120-BUSCAR-CASE-IX-EXIT.
035500     EXIT.
035600
035700     2121-COMPARAR-CASE-IX.
035800         IF WS-CASE-ID-T(WS-CASE-IX2) = AUD-CASE-ID
035900            MOVE WS-CASE-IX2 TO WS-CASE-IX
036000         END-IF.
036100     2121-COMPARAR-CASE-IX-EXIT.
036200     EXIT.
036300
036400* 2130-ACTUALIZAR-MINMAX - MANTIENE EL PRIMER/ULTIMO TIMESTAMP   *
036500* UTC DEL CASO; COMO EL FORMATO CANONICO ORDENA ALFABETICAMENTE, *
036600* BASTA UNA COMPARACION ALFANUMERICA DIRECTA.                    *
036700     2130-ACTUALIZAR-MINMAX.
036800         IF TSC-UTC-TIMESTAMP
036900            < WS-CASE-PRIMER-TS(WS-CASE-IX)
037000         MOVE TSC-UTC-TIMESTAMP
037100            TO WS-CASE-PRIMER-TS(WS-CASE-IX)
037200         END-IF
037300         IF TSC-UTC-TIMESTAMP
037400            > WS-CASE-ULTIMO-TS(WS-CASE-IX)
037500         MOVE TSC-UTC-TIMESTAMP
037600            TO WS-CASE-ULTIMO-TS(WS-CASE-IX)
037700         END-IF.
037800     2130-ACTUALIZAR-MINMAX-EXIT.
037900     EXIT.
038000
038100* 2140-MARCAR-PRESENCIA - MARCA LAS BANDERAS DE CAMPOS CLAVE DEL *
038200* CASO Y, SI EL CAMPO ES STEPNAME, GUARDA LA FILA EN LA SUBTABLA *
038300* DE SECUENCIA (PASO 02) Y DETECTA EVENTOS DE CREACION.          *
038400     2140-MARCAR-PRESENCIA.
038500         MOVE AUD-FIELD TO WS-UP-FIELD
038600         INSPECT WS-UP-FIELD CONVERTING
038700            "abcdefghijklmnopqrstuvwxyz"
038800            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
038900         MOVE AUD-OPERATION TO WS-UP-OPER
039000         INSPECT WS-UP-OPER CONVERTING
039100            "abcdefghijklmnopqrstuvwxyz"
039200            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039300         EVALUATE WS-UP-FIELD
039400            WHEN "STEPNAME"
039500               MOVE "Y" TO WS-CASE-TIENE-STEP(WS-CASE-IX)
039600               PERFORM 2150-REGISTRAR-STEP THRU 2150-EXIT
039700            WHEN "STATUSCODE"
039800               MOVE "Y" TO WS-CASE-TIENE-STATUSC(WS-CASE-IX)
039900            WHEN "STATECODE"
040000               MOVE "Y" TO WS-CASE-TIENE-STATEC(WS-CASE-IX)
040100            WHEN "ESTIMATEDCLOSEDATE"
040200               MOVE "Y" TO WS-CASE-TIENE-ESTCLOSE(WS-CASE-IX)
040300            WHEN "ACTUALCLOSEDATE"
040400               MOVE "Y" TO WS-CASE-TIENE-ACTCLOSE(WS-CASE-IX)
040500         END-EVALUATE
040600         IF WS-UP-OPER = "CREATE"
040700            MOVE "Y" TO WS-CASE-TIENE-CREATE(WS-CASE-IX)
040800         END-IF.
040900     2140-MARCAR-PRESENCIA-EXIT.
041000     EXIT.
041100
041200* 2150-REGISTRAR-STEP - AGREGA UNA FILA DE STEPNAME A LA SUBTABLA*
041300* DEL CASO (HASTA WS-MAX-STEP-POR-CASO) Y EXTRAE SU PREFIJO      *
041400* NUMERICO CON LA MISMA TECNICA DE ESCANEO QUE OPPCLN0 (U7).     *
041500     2150-REGISTRAR-STEP.
041600         ADD 1 TO WS-CASE-STEP-FILAS(WS-CASE-IX)
041700         IF WS-CASE-STEP-GUARDADAS(WS-CASE-IX)
041800            < WS-MAX-STEP-POR-CASO
041900            ADD 1 TO WS-CASE-STEP-GUARDADAS(WS-CASE-IX)
042000            MOVE WS-CASE-STEP-GUARDADAS(WS-CASE-IX) TO WS-STEP-IX
042100            MOVE TSC-UTC-TIMESTAMP
042200               TO WS-STEP-TS(WS-CASE-IX, WS-STEP-IX)
042300            MOVE "N" TO
042400               WS-STEP-PREFIJO-PRES(WS-CASE-IX, WS-STEP-IX)
042500            MOVE ZERO TO
042600               WS-STEP-PREFIJO-VAL(WS-CASE-IX, WS-STEP-IX)
042700            MOVE ZERO TO WS-DIGIT-CNT
042800            MOVE ZERO TO WS-SEQ-BUILD
042900            MOVE "N" TO WS-SCAN-STOP-SW
043000            PERFORM 2160-ESCANEAR-DIGITO THRU 2160-EXIT
043100               VARYING WS-DIGIT-POS FROM 1 BY 1
043200               UNTIL WS-DIGIT-POS > 4
043300               OR WS-88-SCAN-PARAR
043400            IF WS-DIGIT-CNT > 0
043500               MOVE AUD-NEW-VALUE(WS-DIGIT-CNT + 1:1)
043600                  TO WS-SEPARADOR-CHAR
043700               IF WS-SEPARADOR-CHAR = "-"
043800                  MOVE "Y" TO
043900                     WS-STEP-PREFIJO-PRES(WS-CASE-IX, WS-STEP-IX)
044000                  MOVE WS-SEQ-BUILD TO
044100                     WS-STEP-PREFIJO-VAL(WS-CASE-IX, WS-STEP-IX)
044200                  ADD 1 TO WS-CASE-STEP-CONPREFIJO(WS-CASE-IX)
044300               END-IF
044400            END-IF
044500         END-IF.
044600     2150-REGISTRAR-STEP-EXIT.
044700     EXIT.
044800
044900* 2160-ESCANEAR-DIGITO - IGUAL TECNICA QUE OPPCLN0 8020 (REGLA   *
045000* U7), SOBRE AUD-NEW-VALUE DE LA FILA DE ENTRADA ACTUAL.         *
045100     2160-ESCANEAR-DIGITO.
045200         MOVE AUD-NEW-VALUE(WS-DIGIT-POS:1) TO WS-SCAN-CHAR
045300         IF WS-SCAN-CHAR IS WS-CLASE-DIGITO
045400            COMPUTE WS-SEQ-BUILD =
045500               WS-SEQ-BUILD * 10 + WS-SCAN-CHAR-N
045600            ADD 1 TO WS-DIGIT-CNT
045700         ELSE
045800            MOVE "Y" TO WS-SCAN-STOP-SW
045900         END-IF.
046000     2160-ESCANEAR-DIGITO-EXIT.
046100     EXIT.
046200
046300******************************************************************
046400* 3000-PROCESAR-SECUENCIAS - PASO 03 (REGLA R2).  PARA CADA CASO,*
046500* ORDENA SU SUBTABLA DE STEPNAME POR TIMESTAMP ASCENDENTE Y LUEGO*
046600* CUENTA LAS VIOLACIONES DE PREFIJO (TRANSICION HACIA UN PREFIJO *
046700* MENOR QUE EL ANTERIOR, IGNORANDO FILAS SIN PREFIJO).           *
046800******************************************************************
046900     3000-PROCESAR-SECUENCIAS.
047000         PERFORM 3010-PROCESAR-UNA THRU 3010-EXIT
047100            VARYING WS-CASE-IX FROM 1 BY 1
047200            UNTIL WS-CASE-IX > WS-CASE-COUNT
047300         DISPLAY "PASO 03 - R2: INTEGRIDAD DE SECUENCIA VERIFICADA
047400            PARA " WS-CASE-COUNT " CASOS."
047500     3000-PROCESAR-SECUENCIAS-EXIT.
047600     EXIT.
047700
047800     3010-PROCESAR-UNA.
047900         MOVE "N" TO WS-CASE-STEP-TIENE-ANT(WS-CASE-IX)
048000         MOVE ZERO TO WS-CASE-STEP-ULT-PREFIJO(WS-CASE-IX)
048100         MOVE ZERO TO WS-CASE-STEP-VIOLACIONES(WS-CASE-IX)
048200         PERFORM 3020-ORDENAR-STEPS THRU 3020-EXIT
048300         PERFORM 3040-CONTAR-UNA THRU 3040-EXIT
048400            VARYING WS-STEP-IX FROM 1 BY 1
048500         UNTIL WS-STEP-IX > WS-CASE-STEP-GUARDADAS(WS-CASE-IX).
048600     3010-PROCESAR-UNA-EXIT.
048700     EXIT.
048800
048900* 3020-ORDENAR-STEPS - ORDENAMIENTO POR INSERCION DE LA SUBTABLA *
049000* DE STEPNAME DEL CASO ACTUAL, POR TIMESTAMP ASCENDENTE.         *
049100     3020-ORDENAR-STEPS.
049200         PERFORM 3021-INSERTAR-UNO THRU 3021-EXIT
049300            VARYING WS-STEP-IX FROM 2 BY 1
049400         UNTIL WS-STEP-IX > WS-CASE-STEP-GUARDADAS(WS-CASE-IX).
049500     3020-ORDENAR-STEPS-EXIT.
049600     EXIT.
049700
049800     3021-INSERTAR-UNO.
049900         MOVE WS-STEP-TS(WS-CASE-IX, WS-STEP-IX) TO HLS-TS
050000         MOVE WS-STEP-PREFIJO-PRES(WS-CASE-IX, WS-STEP-IX)
050100            TO HLS-PREFIJO-PRES
050200         MOVE WS-STEP-PREFIJO-VAL(WS-CASE-IX, WS-STEP-IX)
050300            TO HLS-PREFIJO-VAL
050400         MOVE WS-STEP-IX TO WS-STEP-IX2
050500         PERFORM 3022-DESPLAZAR THRU 3022-EXIT
050600            UNTIL WS-STEP-IX2 < 2
050700            OR WS-STEP-TS(WS-CASE-IX, WS-STEP-IX2 - 1)
050800               NOT > HLS-TS
050900         MOVE HLS-TS TO WS-STEP-TS(WS-CASE-IX, WS-STEP-IX2)
051000         MOVE HLS-PREFIJO-PRES
051100            TO WS-STEP-PREFIJO-PRES(WS-CASE-IX, WS-STEP-IX2)
051200         MOVE HLS-PREFIJO-VAL
051300            TO WS-STEP-PREFIJO-VAL(WS-CASE-IX, WS-STEP-IX2).
051400     3021-INSERTAR-UNO-EXIT.
051500     EXIT.
051600
051700     3022-DESPLAZAR.
051800         MOVE WS-STEP-TS(WS-CASE-IX, WS-STEP-IX2 - 1)
051900            TO WS-STEP-TS(WS-CASE-IX, WS-STEP-IX2)
052000         MOVE WS-STEP-PREFIJO-PRES(WS-CASE-IX, WS-STEP-IX2 - 1)
052100            TO WS-STEP-PREFIJO-PRES(WS-CASE-IX, WS-STEP-IX2)
052200         MOVE WS-STEP-PREFIJO-VAL(WS-CASE-IX, WS-STEP-IX2 - 1)
052300            TO WS-STEP-PREFIJO-VAL(WS-CASE-IX, WS-STEP-IX2)
052400         SUBTRACT 1 FROM WS-STEP-IX2.
052500     3022-DESPLAZAR-EXIT.
052600     EXIT.
052700
052800* 3040-CONTAR-UNA - RECORRE LA SUBTABLA YA ORDENADA; SOLO COMPARA*
052900* FILAS CON PREFIJO PRESENTE, SALTANDO LAS QUE NO LO TIENEN.     *
053000     3040-CONTAR-UNA.
053100         IF WS-88-SEQ-PRESENTE-T(WS-CASE-IX, WS-STEP-IX)
053200            IF WS-CASE-STEP-TIENE-ANT(WS-CASE-IX) = "Y"
053300               IF WS-STEP-PREFIJO-VAL(WS-CASE-IX, WS-STEP-IX)
053400                  < WS-CASE-STEP-ULT-PREFIJO(WS-CASE-IX)
053500               ADD 1 TO WS-CASE-STEP-VIOLACIONES(WS-CASE-IX)
053600            END-IF
053700         END-IF
053800         MOVE "Y" TO WS-CASE-STEP-TIENE-ANT(WS-CASE-IX)
053900         MOVE WS-STEP-PREFIJO-VAL(WS-CASE-IX, WS-STEP-IX)
054000            TO WS-CASE-STEP-ULT-PREFIJO(WS-CASE-IX)
054100         END-IF.
054200     3040-CONTAR-UNA-EXIT.
054300     EXIT.
054400
054500******************************************************************
054600* 4000-CALCULAR-DURACIONES - PASO 04 (REGLA R2).  DURACION DEL   *
054700* CASO EN DIAS = (ULTIMO TIMESTAMP - PRIMER TIMESTAMP) EN        *
054800* SEGUNDOS / 86400, REDONDEADO A 2 DECIMALES; CERO PARA UN CASO  *
054900* DE UN SOLO EVENTO.  EL NUMERO DE SEGUNDOS DE CADA TIMESTAMP SE *
055000* OBTIENE POR ARITMETICA DE CALENDARIO (NUMERO DE DIA JULIANO),  *
055100* IGUAL TECNICA DE DIVISION ENTERA QUE USA OPPTSP0 PARA LOS      *
055200* BISIESTOS - NO ES FUNCTION DE COBOL-2002.                      *
055300******************************************************************
055400     4000-CALCULAR-DURACIONES.
055500         PERFORM 4010-CALC-UNA THRU 4010-EXIT
055600            VARYING WS-CASE-IX FROM 1 BY 1
055700            UNTIL WS-CASE-IX > WS-CASE-COUNT
055800         DISPLAY "PASO 04 - R2: DURACIONES DE CASO CALCULADAS."
055900     4000-CALCULAR-DURACIONES-EXIT.
056000     EXIT.
056100
056200     4010-CALC-UNA.
056300         IF WS-CASE-EVENTOS(WS-CASE-IX) = 1
056400            MOVE ZERO TO WS-CASE-DURACION(WS-CASE-IX)
056500         ELSE
056600            MOVE WS-CASE-PRIMER-TS(WS-CASE-IX) TO WS-TS-ENTRADA
056700            PERFORM 4020-CALC-SEGUNDOS THRU 4020-EXIT
056800            MOVE WS-JDN-SEGUNDOS TO WS-SEG-PRIMER
056900            MOVE WS-CASE-ULTIMO-TS(WS-CASE-IX) TO WS-TS-ENTRADA
057000            PERFORM 4020-CALC-SEGUNDOS THRU 4020-EXIT
057100            MOVE WS-JDN-SEGUNDOS TO WS-SEG-ULTIMO
057200            COMPUTE WS-DUR-SEG = WS-SEG-ULTIMO - WS-SEG-PRIMER
057300            IF WS-DUR-SEG < 0
057400               MOVE ZERO TO WS-DUR-SEG
057500            END-IF
057600            COMPUTE WS-CASE-DURACION(WS-CASE-IX) ROUNDED =
057700               WS-DUR-SEG / 86400
057800         END-IF.
057900     4010-CALC-UNA-EXIT.
058000     EXIT.
058100
058200* 4020-CALC-SEGUNDOS - NUMERO DE DIA JULIANO (ALGORITMO DE       *
058300* CALENDARIO GREGORIANO POR DIVISION ENTERA) PARA WS-TS-ENTRADA, *
058400* CONVERTIDO A SEGUNDOS ABSOLUTOS EN WS-JDN-SEGUNDOS.  SOLO SE   *
058500* USA LA DIFERENCIA ENTRE DOS VALORES, NUNCA EL VALOR ABSOLUTO.  *
058600     4020-CALC-SEGUNDOS.
058700         IF WS-TSV-MONTH <= 2
058800            COMPUTE WS-JDN-Y2 = WS-TSV-YEAR - 1
058900            COMPUTE WS-JDN-M2 = WS-TSV-MONTH + 9
059000         ELSE
059100            COMPUTE WS-JDN-Y2 = WS-TSV-YEAR
059200            COMPUTE WS-JDN-M2 = WS-TSV-MONTH - 3
059300         END-IF
059400         DIVIDE WS-JDN-Y2 BY 400 GIVING WS-JDN-ERA
059500         COMPUTE WS-JDN-YOE = WS-JDN-Y2 - (WS-JDN-ERA * 400)
059600         COMPUTE WS-JDN-DOY-A = (153 * WS-JDN-M2) + 2
059700         DIVIDE WS-JDN-DOY-A BY 5 GIVING WS-JDN-DOY-B
059800         COMPUTE WS-JDN-DOY = WS-JDN-DOY-B + WS-TSV-DAY - 1
059900         DIVIDE WS-JDN-YOE BY 4   GIVING WS-JDN-YOE-DIV4
060000         DIVIDE WS-JDN-YOE BY 100 GIVING WS-JDN-YOE-DIV100
060100         COMPUTE WS-JDN-DOE = (WS-JDN-YOE * 365)
060200            + WS-JDN-YOE-DIV4 - WS-JDN-YOE-DIV100 + WS-JDN-DOY
060300         COMPUTE WS-JDN-VALOR =
060400            (WS-JDN-ERA * 146097) + WS-JDN-DOE
060500         COMPUTE WS-JDN-SEGUNDOS =
060600            (WS-JDN-VALOR * 86400) + (WS-TSV-HOUR * 3600)
060700            + (WS-TSV-MIN * 60) + WS-TSV-SEC.
060800     4020-CALC-SEGUNDOS-EXIT.
060900     EXIT.
061000
061100******************************************************************
061200* 5000-ACUMULAR-TOTALES - PASO 05 (REGLA R2).  UNA SOLA PASADA   *
061300* SOBRE WS-CASE-TABLE ARMANDO LA DISTRIBUCION DE TAMANO DE CASO, *
061400* LAS ESTADISTICAS DE DURACION, LOS CONTEOS DE PRESENCIA DE      *
061500* CAMPOS CLAVE, LAS ESTADISTICAS DE CREACION Y LAS DE INTEGRIDAD *
061600* DE SECUENCIA DE STEPNAME.                                      *
061700******************************************************************
061800     5000-ACUMULAR-TOTALES.
061900         MOVE ZERO TO WS-TOT-DUR-MIN
062000         MOVE ZERO TO WS-TOT-DUR-MAX
062100         PERFORM 5010-ACUMULAR-UNO THRU 5010-EXIT
062200            VARYING WS-CASE-IX FROM 1 BY 1
062300            UNTIL WS-CASE-IX > WS-CASE-COUNT
062400         PERFORM 5020-CALC-MEDIA THRU 5020-EXIT
062500         IF WS-TOT-STEP-CONPREFIJO > ZERO
062600            COMPUTE WS-TOT-STEP-COBERTURA-PCT ROUNDED =
062700               WS-TOT-STEP-CONPREFIJO * 100 / WS-TOT-STEP-CAMBIOS
062800         END-IF
062900         DISPLAY "PASO 05 - R2: TOTALES ACUMULADOS."
063000     5000-ACUMULAR-TOTALES-EXIT.
063100     EXIT.
063200
063300     5010-ACUMULAR-UNO.
063400         EVALUATE TRUE
063500            WHEN WS-CASE-EVENTOS(WS-CASE-IX) = 1
063600               ADD 1 TO WS-TOT-DIST-1
063700            WHEN WS-CASE-EVENTOS(WS-CASE-IX) <= 5
063800               ADD 1 TO WS-TOT-DIST-2A5
063900            WHEN WS-CASE-EVENTOS(WS-CASE-IX) <= 10
064000               ADD 1 TO WS-TOT-DIST-6A10
064100            WHEN OTHER
064200               ADD 1 TO WS-TOT-DIST-11MAS
064300         END-EVALUATE
064400         ADD WS-CASE-EVENTOS(WS-CASE-IX) TO WS-TOTAL-EVENTOS
064500         ADD WS-CASE-DURACION(WS-CASE-IX) TO WS-TOT-DUR-SUMA
064600         IF WS-CASE-IX = 1
064700            MOVE WS-CASE-DURACION(WS-CASE-IX) TO WS-TOT-DUR-MIN
064800            MOVE WS-CASE-DURACION(WS-CASE-IX) TO WS-TOT-DUR-MAX
064900         ELSE
065000            IF WS-CASE-DURACION(WS-CASE-IX) < WS-TOT-DUR-MIN
065100               MOVE WS-CASE-DURACION(WS-CASE-IX) TO WS-TOT-DUR-MIN
065200            END-IF
065300            IF WS-CASE-DURACION(WS-CASE-IX) > WS-TOT-DUR-MAX
065400               MOVE WS-CASE-DURACION(WS-CASE-IX) TO WS-TOT-DUR-MAX
065500            END-IF
065600         END-IF
065700         IF WS-CASE-TIENE-STEP(WS-CASE-IX) = "Y"
065800            ADD 1 TO WS-TOT-CON-STEP
065900         END-IF
066000         IF WS-CASE-TIENE-STATUSC(WS-CASE-IX) = "Y"
066100            ADD 1 TO WS-TOT-CON-STATUSC
066200         END-IF
066300         IF WS-CASE-TIENE-STATEC(WS-CASE-IX) = "Y"
066400            ADD 1 TO WS-TOT-CON-STATEC
066500         END-IF
066600         IF WS-CASE-TIENE-ESTCLOSE(WS-CASE-IX) = "Y"
066700            ADD 1 TO WS-TOT-CON-ESTCLOSE
066800         END-IF
066900         IF WS-CASE-TIENE-ACTCLOSE(WS-CASE-IX) = "Y"
067000            ADD 1 TO WS-TOT-CON-ACTCLOSE
067100         END-IF
067200         IF WS-CASE-TIENE-CREATE(WS-CASE-IX) = "Y"
067300            ADD 1 TO WS-TOT-CREATE-CASOS
067400            ADD 1 TO WS-TOT-CREATE-EVENTOS
067500         END-IF
067600         ADD WS-CASE-STEP-FILAS(WS-CASE-IX) TO WS-TOT-STEP-CAMBIOS
067700         ADD WS-CASE-STEP-CONPREFIJO(WS-CASE-IX)
067800            TO WS-TOT-STEP-CONPREFIJO
067900         ADD WS-CASE-STEP-VIOLACIONES(WS-CASE-IX)
068000            TO WS-TOT-STEP-VIOLACIONES
068100         IF WS-CASE-STEP-VIOLACIONES(WS-CASE-IX) > ZERO
068200            ADD 1 TO WS-TOT-STEP-CASOS-VIOL
068300         END-IF.
068400     5010-ACUMULAR-UNO-EXIT.
068500     EXIT.
068600
068700* 5020-CALC-MEDIA - DURACION MEDIA EN DIAS, REDONDEADA A 2       *
068800* DECIMALES; CERO SI NO HAY CASOS (EVITA DIVISION ENTRE CERO).   *
068900     5020-CALC-MEDIA.
069000         IF WS-CASE-COUNT > ZERO
069100            COMPUTE WS-TOT-DUR-MEDIA ROUNDED =
069200               WS-TOT-DUR-SUMA / WS-CASE-COUNT
069300         END-IF.
069400     5020-CALC-MEDIA-EXIT.
069500     EXIT.
069600
069700******************************************************************
069800* 6000-IMPRIMIR-REPORTE - PASO 06.  UNA SOLA PAGINA RESUMEN CON  *
069900* LOS TOTALES, LA DISTRIBUCION DE TAMANO DE CASO, LAS ESTADISTICA*
070000* DE DURACION, LOS CONTEOS DE PRESENCIA DE CAMPOS CLAVE, LAS DE  *
070100* CREACION Y LAS DE INTEGRIDAD DE SECUENCIA.  LOS CONTADORES SE  *
070200* IMPRIMEN SUPRIMIENDO CEROS A LA IZQUIERDA; PORCENTAJES Y DIAS  *
070300* LLEVAN 2 DECIMALES.                                            *
070400******************************************************************
070500     6000-IMPRIMIR-REPORTE.
070600         MOVE SPACES TO RPT-TEXT
070700         STRING "REPORTE DE CICLO DE VIDA DE CASOS (OPPCAS2)"
070800            DELIMITED BY SIZE INTO RPT-TEXT
070900         WRITE REPORT-REC
071000         MOVE SPACES TO RPT-TEXT
071100         WRITE REPORT-REC
071200         MOVE WS-CASE-COUNT TO WS-ED-5
071300         STRING "TOTAL DE CASOS: " WS-ED-5
071400            DELIMITED BY SIZE INTO RPT-TEXT
071500         WRITE REPORT-REC
071600         MOVE WS-TOTAL-EVENTOS TO WS-ED-7
071700         STRING "TOTAL DE EVENTOS: " WS-ED-7
071800            DELIMITED BY SIZE INTO RPT-TEXT
071900         WRITE REPORT-REC
072000         MOVE SPACES TO RPT-TEXT
072100         WRITE REPORT-REC
072200         PERFORM 6010-IMPRIMIR-DISTRIB THRU 6010-EXIT
072300         PERFORM 6020-IMPRIMIR-DURACION THRU 6020-EXIT
072400         PERFORM 6030-IMPRIMIR-PRESENCIA THRU 6030-EXIT
072500         PERFORM 6040-IMPRIMIR-CREATE THRU 6040-EXIT
072600         PERFORM 6050-IMPRIMIR-SECUENCIA THRU 6050-EXIT
072700         DISPLAY "PASO 06 - R2: REPORTE IMPRESO."
072800     6000-IMPRIMIR-REPORTE-EXIT.
072900     EXIT.
073000
073100     6010-IMPRIMIR-DISTRIB.
073200         MOVE SPACES TO RPT-TEXT
073300         STRING "DISTRIBUCION DE TAMANO DE CASO (EVENTOS):"
073400            DELIMITED BY SIZE INTO RPT-TEXT
073500         WRITE REPORT-REC
073600         MOVE WS-TOT-DIST-1 TO WS-ED-5
073700         STRING "  1 EVENTO........: " WS-ED-5
073800            DELIMITED BY SIZE INTO RPT-TEXT
073900         WRITE REPORT-REC
074000         MOVE WS-TOT-DIST-2A5 TO WS-ED-5
074100         STRING "  2 A 5 EVENTOS...: " WS-ED-5
074200            DELIMITED BY SIZE INTO RPT-TEXT
074300         WRITE REPORT-REC
074400         MOVE WS-TOT-DIST-6A10 TO WS-ED-5
074500         STRING "  6 A 10 EVENTOS..: " WS-ED-5
074600            DELIMITED BY SIZE INTO RPT-TEXT
074700         WRITE REPORT-REC
074800         MOVE WS-TOT-DIST-11MAS TO WS-ED-5
074900         STRING "  11 O MAS EVENTOS: " WS-ED-5
075000            DELIMITED BY SIZE INTO RPT-TEXT
075100         WRITE REPORT-REC
075200         MOVE SPACES TO RPT-TEXT
075300         WRITE REPORT-REC.
075400     6010-IMPRIMIR-DISTRIB-EXIT.
075500     EXIT.
075600
075700     6020-IMPRIMIR-DURACION.
075800         MOVE SPACES TO RPT-TEXT
075900         STRING "DURACION DE CASO EN DIAS:"
076000            DELIMITED BY SIZE INTO RPT-TEXT
076100         WRITE REPORT-REC
076200         MOVE WS-TOT-DUR-MIN TO WS-ED-DUR
076300         STRING "  MINIMA.: " WS-ED-DUR
076400            DELIMITED BY SIZE INTO RPT-TEXT
076500         WRITE REPORT-REC
076600         MOVE WS-TOT-DUR-MAX TO WS-ED-DUR
076700         STRING "  MAXIMA.: " WS-ED-DUR
076800            DELIMITED BY SIZE INTO RPT-TEXT
076900         WRITE REPORT-REC
077000         MOVE WS-TOT-DUR-MEDIA TO WS-ED-DUR
077100         STRING "  MEDIA..: " WS-ED-DUR
077200            DELIMITED BY SIZE INTO RPT-TEXT
077300         WRITE REPORT-REC
077400         MOVE SPACES TO RPT-TEXT
077500         WRITE REPORT-REC.
077600     6020-IMPRIMIR-DURACION-EXIT.
077700     EXIT.
077800
077900     6030-IMPRIMIR-PRESENCIA.
078000         MOVE SPACES TO RPT-TEXT
078100         STRING "CASOS QUE CONTIENEN CADA CAMPO CLAVE:"
078200            DELIMITED BY SIZE INTO RPT-TEXT
078300         WRITE REPORT-REC
078400         MOVE WS-TOT-CON-STEP TO WS-ED-5
078500         STRING "  STEPNAME.............: " WS-ED-5
078600            DELIMITED BY SIZE INTO RPT-TEXT
078700         WRITE REPORT-REC
078800         MOVE WS-TOT-CON-STATUSC TO WS-ED-5
078900         STRING "  STATUSCODE...........: " WS-ED-5
079000            DELIMITED BY SIZE INTO RPT-TEXT
079100         WRITE REPORT-REC
079200         MOVE WS-TOT-CON-STATEC TO WS-ED-5
079300         STRING "  STATECODE............: " WS-ED-5
079400            DELIMITED BY SIZE INTO RPT-TEXT
079500         WRITE REPORT-REC
079600         MOVE WS-TOT-CON-ESTCLOSE TO WS-ED-5
079700         STRING "  ESTIMATEDCLOSEDATE...: " WS-ED-5
079800            DELIMITED BY SIZE INTO RPT-TEXT
079900         WRITE REPORT-REC
080000         MOVE WS-TOT-CON-ACTCLOSE TO WS-ED-5
080100         STRING "  ACTUALCLOSEDATE......: " WS-ED-5
080200            DELIMITED BY SIZE INTO RPT-TEXT
080300         WRITE REPORT-REC
080400         MOVE SPACES TO RPT-TEXT
080500         WRITE REPORT-REC.
080600     6030-IMPRIMIR-PRESENCIA-EXIT.
080700     EXIT.
080800
080900     6040-IMPRIMIR-CREATE.
081000         MOVE SPACES TO RPT-TEXT
081100         STRING "ESTADISTICAS DE CREACION:"
081200            DELIMITED BY SIZE INTO RPT-TEXT
081300         WRITE REPORT-REC
081400         MOVE WS-TOT-CREATE-EVENTOS TO WS-ED-7
081500         STRING "  EVENTOS DE CREACION: " WS-ED-7
081600            DELIMITED BY SIZE INTO RPT-TEXT
081700         WRITE REPORT-REC
081800         MOVE WS-TOT-CREATE-CASOS TO WS-ED-5
081900         STRING "  CASOS CON CREACION.: " WS-ED-5
082000            DELIMITED BY SIZE INTO RPT-TEXT
082100         WRITE REPORT-REC
082200         MOVE SPACES TO RPT-TEXT
082300         WRITE REPORT-REC.
082400     6040-IMPRIMIR-CREATE-EXIT.
082500     EXIT.
082600
082700     6050-IMPRIMIR-SECUENCIA.
082800         MOVE SPACES TO RPT-TEXT
082900         STRING "INTEGRIDAD DE SECUENCIA DE STEPNAME:"
083000            DELIMITED BY SIZE INTO RPT-TEXT
083100         WRITE REPORT-REC
083200         MOVE WS-TOT-STEP-CAMBIOS TO WS-ED-7
083300         STRING "  CAMBIOS DE STEPNAME......: " WS-ED-7
083400            DELIMITED BY SIZE INTO RPT-TEXT
083500         WRITE REPORT-REC
083600         MOVE WS-TOT-STEP-CONPREFIJO TO WS-ED-7
083700         STRING "  FILAS CON PREFIJO........: " WS-ED-7
083800            DELIMITED BY SIZE INTO RPT-TEXT
083900         WRITE REPORT-REC
084000         MOVE WS-TOT-STEP-COBERTURA-PCT TO WS-ED-PCT
084100         STRING "  COBERTURA DE PREFIJO %...: " WS-ED-PCT
084200            DELIMITED BY SIZE INTO RPT-TEXT
084300         WRITE REPORT-REC
084400         MOVE WS-TOT-STEP-VIOLACIONES TO WS-ED-7
084500         STRING "  VIOLACIONES DE PREFIJO...: " WS-ED-7
084600            DELIMITED BY SIZE INTO RPT-TEXT
084700         WRITE REPORT-REC
084800         MOVE WS-TOT-STEP-CASOS-VIOL TO WS-ED-5
084900         STRING "  CASOS CON VIOLACION......: " WS-ED-5
085000            DELIMITED BY SIZE INTO RPT-TEXT
085100         WRITE REPORT-REC.
085200     6050-IMPRIMIR-SECUENCIA-EXIT.
085300     EXIT.
085400
085500******************************************************************
085600* 9900-CERRAR-ARCHIVOS - CIERRA EL EXTRACTO CRUDO Y EL REPORTE.  *
085700******************************************************************
085800     9900-CERRAR-ARCHIVOS.
085900         CLOSE AUDIT-FILE
086000         CLOSE REPORT-FILE.
086100     9900-CERRAR-ARCHIVOS-EXIT.
086200     EXIT.
086300
