000100******************************************************************
000200* Program name:    OPPCLN0.                                      *
000300* Original author: R.OCONNELL.                                   *
000400*                                                                *
000500* DESCRIPCION:  PIPELINE PRINCIPAL DE LIMPIEZA DEL LOG DE        *
000600*               AUDITORIA DE OPORTUNIDADES.  LEE EL EXTRACTO     *
000700*               CRUDO (AUDIT-FILE), LO NORMALIZA, LE QUITA EL    *
000800*               RUIDO, LO CLASIFICA EN BALDES L1/L2/L3, LE       *
000900*               DERIVA NOMBRE DE ACTIVIDAD, LO ORDENA Y          *
001000*               DEDUPLICA, Y EXPORTA EL LOG DE EVENTOS EN        *
001100*               FORMATO XES (UNO POR NIVEL DE BALDE) MAS EL      *
001200*               ARCHIVO PLANO LIMPIO (CLEANED-FILE).  LOS CASOS  *
001300*               CON MENOS DE DOS EVENTOS SE DESCARTAN A UN       *
001400*               ARCHIVO DE ABANDONADOS (ABANDON-FILE).           *
001500*                                                                *
001600* Maintenance Log                                                *
001700* Date       Author        Maintenance Requirement.              *
001800* ---------- ------------  ------------------------------------- *
001900* 14/03/1984 R.OCONNELL    Initial Version - OPP-0142.  Reemplaza*
002000*                          el barrido manual en hoja de calculo  *
002100*                          que veniamos usando para depurar el   *
002200*                          log de auditoria antes de mineria de  *
002300*                          procesos.                             *
002340* 22/01/1999 M.PELLETIER   Y2K review.  No 2-digit years handled *
002350*                          in this program directly; see OPPTSP0 *
002360*                          for the short-format pivot window.    *
002400* 19/07/2018 R.OCONNELL    Widened AUD-FIELD to X(40), added the *
002500*                          THE000G_* fields to the bucket lists -*
002600*                          OPP-0233.                             *
003000* 14/05/2019 D.ACHTERBERG  Added U7/U8/U9 (sequence extraction,  *
003100*                          activity naming, Create aggregation) -*
003200*                          OPP-0301.                             *
003300* 08/02/2021 D.ACHTERBERG  Added U10/U11/U12 (sort, dedup, XES   *
003400*                          export) - OPP-0355.                   *
003500* 30/03/2022 K.OSEI        Added NEW_CONTRACTTERM* fields to L2  *
003600*                          per sales-ops request - OPP-0412.     *
003700******************************************************************
003800
003900******************************************************************
004000*                                                                *
004100*        I D E N T I F I C A T I O N  D I V I S I O N            *
004200*                                                                *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.  OPPCLN0.
004600 AUTHOR. RENATA OCONNELL.
004700 INSTALLATION. IBM Z/OS.
004800 DATE-WRITTEN. 14/03/1984.
004900 DATE-COMPILED. 14/03/1984.
005000 SECURITY. CONFIDENTIAL.
005100******************************************************************
005200*                                                                *
005300*       E N V I R O N M E N T   D I V I S I O N                  *
005400*                                                                *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS WS-CLASE-DIGITO IS '0' THRU '9'
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT AUDIT-FILE   ASSIGN       TO AUDITIN
006400         FILE STATUS  IS SW-AUDIT-STATUS.
006500     SELECT CLEANED-FILE ASSIGN       TO CLEANOUT
006600         FILE STATUS  IS SW-CLEAN-STATUS.
006700     SELECT ABANDON-FILE ASSIGN       TO ABANDOUT
006800         FILE STATUS  IS SW-ABANDON-STATUS.
006900     SELECT XES-L1-FILE  ASSIGN       TO XESOUT1
007000         FILE STATUS  IS SW-XES1-STATUS.
007100     SELECT XES-L2-FILE  ASSIGN       TO XESOUT2
007200         FILE STATUS  IS SW-XES2-STATUS.
007300     SELECT XES-L3-FILE  ASSIGN       TO XESOUT3
007400         FILE STATUS  IS SW-XES3-STATUS.
007500******************************************************************
007600*                                                                *
007700*              D A T A   D I V I S I O N                         *
007800*                                                                *
007900******************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200* AUDITIN - EXTRACTO CRUDO DEL LOG DE AUDITORIA DE CRM.          *
008300 FD  AUDIT-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 240 CHARACTERS.
008700 01  AUDIT-REC.
008800     COPY OPPAUD0.
008900
009000* CLEANOUT - LOG DE EVENTOS LIMPIO Y ENRIQUECIDO (SALIDA FINAL). *
009100 FD  CLEANED-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 400 CHARACTERS.
009500 01  CLEANED-REC.
009600     05 CLO-CASE-ID                PIC X(20).
009700     05 CLO-TIMESTAMP-UTC          PIC X(20).
009800     05 CLO-OPERATION              PIC X(10).
009900     05 CLO-FIELD                  PIC X(40).
010000     05 CLO-OLD-VALUE              PIC X(60).
010100     05 CLO-NEW-VALUE              PIC X(60).
010200     05 CLO-BUCKET                 PIC X(12).
010300     05 CLO-LEVEL                  PIC X(07).
010400     05 CLO-TRANSLATED             PIC X(60).
010500     05 CLO-SEQ-FLAG               PIC X(01).
010600     05 CLO-SEQUENCE               PIC 9(04).
010700     05 CLO-ACTIVITY-NAME          PIC X(80).
010800     05 CLO-ACTOR                  PIC X(20).
010900
011000* ABANDOUT - FILAS DE CASOS CON MENOS DE DOS EVENTOS (REGLA U3). *
011100 FD  ABANDON-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 240 CHARACTERS.
011500 01  ABANDON-REC.
011600     05 ABD-CASE-ID                PIC X(20).
011700     05 ABD-ACTOR                  PIC X(20).
011800     05 ABD-TIMESTAMP              PIC X(25).
011900     05 ABD-OPERATION              PIC X(10).
012000     05 ABD-FIELD                  PIC X(40).
012100     05 ABD-OLD-VALUE              PIC X(60).
012200     05 ABD-NEW-VALUE              PIC X(60).
012300
012400* XESOUT1/2/3 - EXPORTACION XES (UNA POR NIVEL DE BALDE, REGLA   *
012500* U12).  ARCHIVOS DE TEXTO, UNA LINEA XML POR REGISTRO.          *
012600 FD  XES-L1-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 200 CHARACTERS.
013000 01  XES-L1-REC                  PIC X(200).
013100 FD  XES-L2-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 200 CHARACTERS.
013500 01  XES-L2-REC                  PIC X(200).
013600 FD  XES-L3-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 200 CHARACTERS.
014000 01  XES-L3-REC                  PIC X(200).
014100 WORKING-STORAGE SECTION.
014200******************************************************************
014300* INDICADORES DE ESTADO DE ARCHIVO Y FIN DE ARCHIVO.             *
014400******************************************************************
014500 01  WS-FILE-SWITCHES.
014600     05 SW-AUDIT-STATUS            PIC X(02).
014700         88 SW-88-AUDIT-OK                VALUE '00'.
014800         88 SW-88-AUDIT-EOF               VALUE '10'.
014900     05 SW-CLEAN-STATUS            PIC X(02).
015000         88 SW-88-CLEAN-OK                VALUE '00'.
015100     05 SW-ABANDON-STATUS          PIC X(02).
015200         88 SW-88-ABANDON-OK              VALUE '00'.
015300     05 SW-XES1-STATUS             PIC X(02).
015400         88 SW-88-XES1-OK                 VALUE '00'.
015500     05 SW-XES2-STATUS             PIC X(02).
015600         88 SW-88-XES2-OK                 VALUE '00'.
015700     05 SW-XES3-STATUS             PIC X(02).
015800         88 SW-88-XES3-OK                 VALUE '00'.
015900     05 WS-EOF-SW                  PIC X(01)    VALUE 'N'.
016000         88 WS-88-EOF                     VALUE 'Y'.
016100         88 WS-88-NOT-EOF                 VALUE 'N'.
016200
016300******************************************************************
016400* CONTADORES DEL PIPELINE (PARA EL REPORTE DE CONSOLA, PASO 14). *
016500******************************************************************
016600 01  WS-CONTADORES.
016700     05 WS-ROWS-LEIDAS             PIC 9(07) COMP VALUE ZERO.
016800     05 WS-ROWS-TS-DESCARTADAS     PIC 9(07) COMP VALUE ZERO.
016900     05 WS-ROWS-KILL-DESCARTADAS   PIC 9(07) COMP VALUE ZERO.
017000     05 WS-ROWS-NOISE-DESCARTADAS  PIC 9(07) COMP VALUE ZERO.
017100     05 WS-CASOS-ABANDONADOS       PIC 9(07) COMP VALUE ZERO.
017200     05 WS-ROWS-ABANDONADAS        PIC 9(07) COMP VALUE ZERO.
017300     05 WS-CNT-L1                  PIC 9(07) COMP VALUE ZERO.
017400     05 WS-CNT-L2                  PIC 9(07) COMP VALUE ZERO.
017500     05 WS-CNT-L3                  PIC 9(07) COMP VALUE ZERO.
017600     05 WS-CNT-KILLNOISE           PIC 9(07) COMP VALUE ZERO.
017700     05 WS-CNT-UNKNOWN             PIC 9(07) COMP VALUE ZERO.
017800     05 WS-CNT-SEQ-HALLADA         PIC 9(07) COMP VALUE ZERO.
017900     05 WS-CNT-CREATE-BORRADA      PIC 9(07) COMP VALUE ZERO.
018000     05 WS-CNT-DUP-BORRADA         PIC 9(07) COMP VALUE ZERO.
018100     05 WS-CNT-FINAL               PIC 9(07) COMP VALUE ZERO.
018200     05 WS-CNT-XES1-CASOS          PIC 9(07) COMP VALUE ZERO.
018300     05 WS-CNT-XES1-EVENTOS        PIC 9(07) COMP VALUE ZERO.
018400     05 WS-CNT-XES2-CASOS          PIC 9(07) COMP VALUE ZERO.
018500     05 WS-CNT-XES2-EVENTOS        PIC 9(07) COMP VALUE ZERO.
018600     05 WS-CNT-XES3-CASOS          PIC 9(07) COMP VALUE ZERO.
018700     05 WS-CNT-XES3-EVENTOS        PIC 9(07) COMP VALUE ZERO.
018800
018900******************************************************************
019000* TABLAS DE REGLAS DE NEGOCIO (LISTA DE EXCLUSION, BALDES,       *
019100* TRADUCCION DE CODIGOS) Y AREA DE COMUNICACION CON OPPTSP0.     *
019200******************************************************************
019300 01  WS-TABLAS-REGLAS.
019400     COPY OPPKIL0.
019500 01  WS-TSC-AREA.
019600     COPY OPPTSC0.
019700******************************************************************
019800* TABLA DE EVENTOS EN MEMORIA.  SE CARGA UNA VEZ DESDE AUDIT-FILE*
019900* (PASO 1) Y SE VA DEPURANDO EN EL LUGAR (BANDERA EVT-DEL-SW)    *
020000* HASTA EL VOLCADO FINAL (PASOS 11-14).  PREFIJO EVT- DISTINTO   *
020100* DE AUD- PARA EVITAR AMBIGUEDAD DE CALIFICACION.                *
020200******************************************************************
020300 77  WS-MAX-EVENTS               PIC 9(05) COMP VALUE 4000.
020400 01  WS-EVT-COUNT                PIC 9(05) COMP VALUE ZERO.
020500 01  WS-EVENT-TABLE.
020600     05 WS-EVT-ENTRY  OCCURS 4000 TIMES.
020700         10 EVT-ROWNUM               PIC 9(05) COMP.
020800         10 EVT-CASE-ID              PIC X(20).
020900         10 EVT-TIMESTAMP-UTC        PIC X(20).
021000         10 EVT-RAWTS                PIC X(25).
021100         10 EVT-OPERATION            PIC X(10).
021200         10 EVT-FIELD                PIC X(40).
021300         10 EVT-OLD-VALUE            PIC X(60).
021400         10 EVT-NEW-VALUE            PIC X(60).
021500         10 EVT-BUCKET               PIC X(12).
021600             88 EVT-88-L1-STAGE              VALUE 'L1_STAGE'.
021700             88 EVT-88-L2-MILESTONE          VALUE 'L2_MILESTONE'.
021800             88 EVT-88-L3-ADMIN              VALUE 'L3_ADMIN'.
021900             88 EVT-88-KILL-NOISE            VALUE 'KILL_NOISE'.
022000             88 EVT-88-UNKNOWN               VALUE 'UNKNOWN'.
022100         10 EVT-LEVEL                PIC X(07).
022200             88 EVT-88-LEVEL-L1              VALUE 'L1'.
022300             88 EVT-88-LEVEL-L2              VALUE 'L2'.
022400             88 EVT-88-LEVEL-L3              VALUE 'L3'.
022500             88 EVT-88-LEVEL-KILL            VALUE 'KILL'.
022600             88 EVT-88-LEVEL-UNKNOWN         VALUE 'UNKNOWN'.
022700         10 EVT-TRANSLATED           PIC X(60).
022800         10 EVT-SEQ-FLAG             PIC X(01).
022900             88 EVT-88-SEQ-PRESENT           VALUE 'Y'.
023000             88 EVT-88-SEQ-ABSENT            VALUE 'N'.
023100         10 EVT-SEQUENCE             PIC 9(04).
023200         10 EVT-ACTIVITY-NAME        PIC X(80).
023300         10 EVT-ACTOR                PIC X(20).
023400         10 EVT-DEL-SW               PIC X(01) VALUE 'N'.
023500             88 EVT-88-DEL                   VALUE 'Y'.
023600             88 EVT-88-VIVO                  VALUE 'N'.
023700
023800* EL RECORRIDO DE LA TABLA SE HACE CON SUBINDICES COMP           *
023900* ORDINARIOS (WS-EVT-IX, WS-EVT-JX, ETC.) DECLARADOS MAS         *
024000* ABAJO, POR CLARIDAD EN LA ARITMETICA DE DESPLAZAMIENTO DEL     *
024100* PASO 10 (ORDENAMIENTO).                                        *
024200******************************************************************
024300* TABLA DE CASOS, USADA PARA CONTAR EVENTOS POR CASO (REGLA U3 - *
024400* ABANDONO DE CASOS CON MENOS DE DOS EVENTOS).                   *
024500******************************************************************
024600 01  WS-MAX-CASES                PIC 9(05) COMP VALUE 1500.
024700 01  WS-CASE-COUNT               PIC 9(05) COMP VALUE ZERO.
024800 01  WS-CASE-TABLE.
024900     05 WS-CASE-ENTRY  OCCURS 1500 TIMES.
025000         10 WS-CASE-ID-T             PIC X(20).
025100         10 WS-CASE-EVT-CNT          PIC 9(05) COMP.
025200
025300******************************************************************
025400* TABLA DE FILAS "CREATE" POR CASO, USADA POR LA REGLA U9        *
025500* (CONSERVAR LA MAS TEMPRANA, BORRAR EL RESTO).                  *
025600******************************************************************
025700 01  WS-CRT-COUNT                PIC 9(05) COMP VALUE ZERO.
025800 01  WS-CREATE-TABLE.
025900     05 WS-CRT-ENTRY  OCCURS 1500 TIMES.
026000         10 WS-CRT-CASE-ID           PIC X(20).
026100         10 WS-CRT-EARLY-IDX         PIC 9(05) COMP.
026200         10 WS-CRT-EARLY-TS          PIC X(20).
026300         10 WS-CRT-MINSEQ            PIC 9(04) COMP.
026400         10 WS-CRT-MINSEQ-SW         PIC X(01) VALUE 'N'.
026500             88 WS-88-CRT-MINSEQ-SI          VALUE 'Y'.
026600             88 WS-88-CRT-MINSEQ-NO          VALUE 'N'.
026700
026800******************************************************************
026900* TABLA DE TRIPLETAS YA VISTAS (CASO/ACTIVIDAD/TIMESTAMP), PARA  *
027000* LA DEPURACION DE DUPLICADOS EXACTOS DE LA REGLA U11.           *
027100******************************************************************
027200 01  WS-SEEN-COUNT               PIC 9(05) COMP VALUE ZERO.
027300 01  WS-SEEN-TABLE.
027400     05 WS-SEEN-ENTRY  OCCURS 4000 TIMES.
027500         10 WS-SEEN-CASE-ID          PIC X(20).
027600         10 WS-SEEN-ACTIVIDAD        PIC X(80).
027700         10 WS-SEEN-TS               PIC X(20).
027800
027900******************************************************************
028000* AREA DE RESGUARDO (HOLD) PARA EL INTERCAMBIO DE FILAS DURANTE  *
028100* EL ORDENAMIENTO POR INSERCION DEL PASO 10.  MISMO ORDEN Y      *
028200* TAMANO QUE WS-EVT-ENTRY, PREFIJO HLD- DISTINTO PARA PERMITIR   *
028300* UN MOVE DE GRUPO COMPLETO SIN AMBIGUEDAD DE CALIFICACION.      *
028400******************************************************************
028500 01  WS-HOLD-ENTRY.
028600     05 HLD-ROWNUM               PIC 9(05) COMP.
028700     05 HLD-CASE-ID              PIC X(20).
028800     05 HLD-TIMESTAMP-UTC        PIC X(20).
028900     05 HLD-RAWTS                PIC X(25).
029000     05 HLD-OPERATION            PIC X(10).
029100     05 HLD-FIELD                PIC X(40).
029200     05 HLD-OLD-VALUE            PIC X(60).
029300     05 HLD-NEW-VALUE            PIC X(60).
029400     05 HLD-BUCKET               PIC X(12).
029500     05 HLD-LEVEL                PIC X(07).
029600     05 HLD-TRANSLATED           PIC X(60).
029700     05 HLD-SEQ-FLAG             PIC X(01).
029800     05 HLD-SEQUENCE             PIC 9(04).
029900     05 HLD-ACTIVITY-NAME        PIC X(80).
030000     05 HLD-ACTOR                PIC X(20).
030100     05 HLD-DEL-SW               PIC X(01).
030200
030300******************************************************************
030400* SUBINDICES Y ESCRITORIO DE COMPARACION PARA EL ORDENAMIENTO    *
030500* POR INSERCION (PASO 10) Y PARA LAS BUSQUEDAS EN TABLA.         *
030600******************************************************************
030700 01  WS-SUBINDICES.
030800     05 WS-EVT-IX                 PIC 9(05) COMP.
030900     05 WS-EVT-JX                 PIC 9(05) COMP.
031000     05 WS-TAB-IX                 PIC 9(05) COMP.
031100     05 WS-CASE-IX                PIC 9(05) COMP.
031200     05 WS-CRT-IX                 PIC 9(05) COMP.
031300     05 WS-SEEN-IX                PIC 9(05) COMP.
031400 01  WS-SORT-CONTROL.
031500     05 WS-SORT-CONT-SW           PIC X(01) VALUE 'Y'.
031600         88 WS-88-SIGUE-DESPLAZANDO       VALUE 'Y'.
031700         88 WS-88-PARA-DESPLAZAR          VALUE 'N'.
031800     05 WS-CMP-RESULT             PIC X(02) VALUE 'EQ'.
031900         88 WS-88-CMP-GT                  VALUE 'GT'.
032000         88 WS-88-CMP-LT                  VALUE 'LT'.
032100         88 WS-88-CMP-EQ                  VALUE 'EQ'.
032200     05 WS-RANK-PREV               PIC 9(01) COMP.
032300     05 WS-RANK-HOLD               PIC 9(01) COMP.
032400******************************************************************
032500* ESCRITORIO GENERICO DE BUSQUEDA EN TABLA (U4, U5, U6).         *
032600******************************************************************
032700 01  WS-BUSQUEDA.
032800     05 WS-UP-FIELD                PIC X(40).
032900     05 WS-FOUND-SW                PIC X(01) VALUE 'N'.
033000         88 WS-88-FOUND                    VALUE 'Y'.
033100         88 WS-88-NOT-FOUND                VALUE 'N'.
033200     05 WS-FOUND-IX                PIC 9(05) COMP VALUE ZERO.
033300
033400******************************************************************
033500* ESCRITORIO DE EXTRACCION DE SECUENCIA DEL PREFIJO DE STEPNAME  *
033600* (REGLA U7).  EJ: "2_REVIEW" -> SECUENCIA 0002, BANDERA "Y".    *
033700******************************************************************
033800 01  WS-EXTRACCION-SECUENCIA.
033900     05 WS-DIGIT-CNT                PIC 9(01) COMP VALUE ZERO.
034000     05 WS-DIGIT-POS                PIC 9(02) COMP VALUE ZERO.
034100     05 WS-SCAN-STOP-SW             PIC X(01) VALUE 'N'.
034200         88 WS-88-SCAN-PARAR                VALUE 'Y'.
034300         88 WS-88-SCAN-SIGUE                VALUE 'N'.
034400     05 WS-SCAN-CHAR                PIC X(01).
034500     05 WS-SCAN-CHAR-N REDEFINES
034600        WS-SCAN-CHAR               PIC 9(01).
034700     05 WS-SEPARADOR-CHAR           PIC X(01).
034800     05 WS-SEQ-BUILD                PIC 9(04) VALUE ZERO.
034900
035000******************************************************************
035100* VALIDACION ESTRICTA DEL FORMATO UTC (REGLA U12) MEDIANTE UNA   *
035200* VISTA REDEFINIDA POSICIONAL DE UNA COPIA DE 20 POSICIONES DEL  *
035300* TIMESTAMP.  FORMATO ESPERADO: AAAA-MM-DDTHH:MM:SSZ.            *
035400******************************************************************
035500 01  WS-UTC-CHECK                PIC X(20).
035600 01  WS-UTC-CHECK-R REDEFINES WS-UTC-CHECK.
035700     05 WS-UTC-ANIO                PIC 9(04).
035800     05 WS-UTC-GUION1              PIC X(01).
035900     05 WS-UTC-MES                 PIC 9(02).
036000     05 WS-UTC-GUION2              PIC X(01).
036100     05 WS-UTC-DIA                 PIC 9(02).
036200     05 WS-UTC-TE                  PIC X(01).
036300     05 WS-UTC-HORA                PIC 9(02).
036400     05 WS-UTC-DOSPTS1             PIC X(01).
036500     05 WS-UTC-MIN                 PIC 9(02).
036600     05 WS-UTC-DOSPTS2             PIC X(01).
036700     05 WS-UTC-SEG                 PIC 9(02).
036800     05 WS-UTC-ZULU                PIC X(01).
036900 01  WS-UTC-VALIDA-SW             PIC X(01) VALUE 'Y'.
037000     88 WS-88-UTC-VALIDA                VALUE 'Y'.
037100     88 WS-88-UTC-INVALIDA              VALUE 'N'.
037200
037300******************************************************************
037400* ESCRITORIO DE ESCAPE DE CARACTERES ESPECIALES XML (REGLA U12)  *
037500* USADO AL ESCRIBIR CADA ATRIBUTO XES.                           *
037600******************************************************************
037700 01  WS-ESCAPE-XML.
037800     05 WS-ESC-IN                  PIC X(80).
037900     05 WS-ESC-IN-LEN              PIC 9(02) COMP.
038000     05 WS-ESC-OUT                 PIC X(240) VALUE SPACES.
038100     05 WS-ESC-PTR                 PIC 9(03) COMP.
038200     05 WS-ESC-CHAR                PIC X(01).
038300     05 WS-ESC-IX                  PIC 9(02) COMP.
038400     05 WS-ESC-STOP-SW             PIC X(01) VALUE 'N'.
038500         88 WS-88-ESC-PARAR                VALUE 'Y'.
038600         88 WS-88-ESC-SIGUE                VALUE 'N'.
038700
038800******************************************************************
038900* LINEA DE SALIDA XES (UNA POR REGISTRO) Y RENGLON DE CONSOLA    *
039000* DEL REPORTE DEL PASO 14.                                       *
039100******************************************************************
039200 01  WS-XES-LINEA                 PIC X(200) VALUE SPACES.
039400
039500******************************************************************
039600* FRASES FIJAS DE LA PLANTILLA XES (REGLA U12) Y CONTROL DE      *
039700* APERTURA/CIERRE DE TRAZAS POR CASO DURANTE LA EXPORTACION.     *
039800******************************************************************
039900 01  WS-XES-CONSTANTES.
040000     05 WS-XES-DECL              PIC X(41) VALUE
040100        '<?xml version="1.0" encoding="utf-8"?>'.
040200     05 WS-XES-LOG-OPEN          PIC X(45) VALUE
040300        '<log xmlns="http://www.xes-standard.org/">'.
040400     05 WS-XES-LOG-CLOSE         PIC X(10) VALUE '</log>'.
040500     05 WS-XES-TRACE-OPEN        PIC X(10) VALUE '  <trace>'.
040600     05 WS-XES-TRACE-CLOSE       PIC X(12) VALUE '  </trace>'.
040700     05 WS-XES-EVENT-OPEN        PIC X(12) VALUE '    <event>'.
040800     05 WS-XES-EVENT-CLOSE       PIC X(14) VALUE '    </event>'.
040900
041000 01  WS-XES-CONTROL.
041100     05 WS-XES-PREV-CASE         PIC X(20) VALUE SPACES.
041200     05 WS-XES-TRACE-SW          PIC X(01) VALUE 'N'.
041300         88 WS-88-XES-TRACE-ABIERTA      VALUE 'Y'.
041400         88 WS-88-XES-TRACE-CERRADA      VALUE 'N'.
041500
041600******************************************************************
041700* ESCRITORIO DE NORMALIZACION DEL CASE-ID (REGLA U2): RECORTA Y  *
041800* COMPACTA CORRIDAS DE BLANCOS INTERNOS CARACTER POR CARACTER.   *
041900******************************************************************
042000 01  WS-NORMALIZACION.
042100     05 WS-NORM-IN                  PIC X(20).
042200     05 WS-NORM-OUT                 PIC X(20) VALUE SPACES.
042300     05 WS-NORM-OUT-LEN             PIC 9(02) COMP.
042400     05 WS-NORM-IX                  PIC 9(02) COMP.
042500     05 WS-NORM-CHAR                PIC X(01).
042600     05 WS-NORM-LAST-SW             PIC X(01).
042700         88 WS-88-NORM-LAST-ESPACIO         VALUE "Y".
042800         88 WS-88-NORM-LAST-TEXTO           VALUE "N".
042900******************************************************************
043000*                                                                *
043100*         P R O C E D U R E   D I V I S I O N                    *
043200*                                                                *
043300******************************************************************
043400 PROCEDURE DIVISION.
043500******************************************************************
043600*                      0000-MAINLINE                             *
043700******************************************************************
043800     0000-MAINLINE.
043900        PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT
044000        PERFORM 1050-PREPARAR-TABLAS THRU 1050-EXIT
044100        PERFORM 2000-CARGAR-EVENTOS THRU 2000-EXIT
044200        PERFORM 3000-VALIDAR-BUNDLE THRU 3000-EXIT
044300        PERFORM 4000-PARSEAR-TIMESTAMPS THRU 4000-EXIT
044400        PERFORM 5000-NORMALIZAR-CASEID THRU 5000-EXIT
044500        PERFORM 6000-DEPURAR-CASOS-UNICOS THRU 6000-EXIT
044600        PERFORM 6500-DEPURAR-KILL THRU 6500-EXIT
044700        PERFORM 7000-CLASIFICAR-BALDES THRU 7000-EXIT
044800        PERFORM 7500-TRADUCIR-CODIGOS THRU 7500-EXIT
044900        PERFORM 8000-EXTRAER-SECUENCIA THRU 8000-EXIT
045000        PERFORM 8500-DERIVAR-ACTIVIDAD THRU 8500-EXIT
045100        PERFORM 9000-AGREGAR-CREATES THRU 9000-EXIT
045200        PERFORM 9100-ORDENAR-EVENTOS THRU 9100-EXIT
045300        PERFORM 9600-DEDUPLICAR THRU 9600-EXIT
045400        PERFORM 9700-EXPORTAR-XES THRU 9700-EXIT
045500        PERFORM 9800-ESCRIBIR-CLEANED THRU 9800-EXIT
045600        PERFORM 9900-CERRAR-ARCHIVOS THRU 9900-EXIT
045700        STOP RUN.
045800     0000-MAINLINE-EXIT.
045900     EXIT.
046000******************************************************************
046100* 1000-ABRIR-ARCHIVOS - ABRE EL EXTRACTO CRUDO Y LAS SALIDAS.    *
046200******************************************************************
046300     1000-ABRIR-ARCHIVOS.
046400        OPEN INPUT  AUDIT-FILE
046500        OPEN OUTPUT CLEANED-FILE
046600        OPEN OUTPUT ABANDON-FILE
046700        OPEN OUTPUT XES-L1-FILE
046800        OPEN OUTPUT XES-L2-FILE
046900        OPEN OUTPUT XES-L3-FILE.
047000     1000-EXIT.
047100     EXIT.
047200
047300******************************************************************
047400* 1050-PREPARAR-TABLAS - CPY-OPPKIL0 GUARDA LA LISTA DE RUIDO    *
047500* (KIL-NOISE-TABLE) EN MINUSCULA, IGUAL QUE EL TEXTO DE LA       *
047600* ESPECIFICACION DE NEGOCIO; SE PASA A MAYUSCULA UNA SOLA VEZ    *
047700* AQUI PARA QUE LA BUSQUEDA SIN DISTINGUIR MAYUSCULAS DEL PASO   *
047800* 7 (7000-CLASIFICAR-BALDES) FUNCIONE IGUAL QUE CONTRA LAS       *
047900* DEMAS LISTAS, QUE YA VIENEN EN MAYUSCULA.                      *
048000******************************************************************
048100     1050-PREPARAR-TABLAS.
048200        PERFORM 1060-MAYUSCULAR-NOISE THRU 1060-EXIT
048300        VARYING WS-TAB-IX FROM 1 BY 1
048400        UNTIL WS-TAB-IX > KIL-NOISE-MAX.
048500     1050-EXIT.
048600     EXIT.
048700
048800     1060-MAYUSCULAR-NOISE.
048900        INSPECT KIL-NOISE-FIELD(WS-TAB-IX) CONVERTING
049000          "abcdefghijklmnopqrstuvwxyz"
049100          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049200     1060-EXIT.
049300     EXIT.
049400
049500******************************************************************
049600* 2000-CARGAR-EVENTOS - PASO 1 (LOAD).  LEE AUDITIN COMPLETO Y   *
049700* LO VUELCA A LA TABLA WS-EVENT-TABLE, RECORTANDO ESPACIOS EN    *
049800* CADA CAMPO (LOS VALORES AUSENTES QUEDAN COMO CADENA VACIA).    *
049900******************************************************************
050000     2000-CARGAR-EVENTOS.
050100        MOVE "N" TO WS-EOF-SW
050200        READ AUDIT-FILE
050300        AT END MOVE "Y" TO WS-EOF-SW
050400        END-READ
050500        PERFORM 2100-CARGAR-UNA THRU 2100-EXIT
050600        UNTIL WS-88-EOF
050700        DISPLAY "PASO 01 - LOAD: " WS-ROWS-LEIDAS
050800        " FILAS LEIDAS DE AUDITIN.".
050900     2000-EXIT.
051000     EXIT.
051100
051200* NOTA: AUDITIN LLEGA COMO CAMPOS DE ANCHO FIJO, YA ALINEADOS A  *
051300* LA IZQUIERDA Y RELLENOS CON BLANCOS A LA DERECHA, DE MODO QUE  *
051400* EL MOVE ALFANUMERICO POR SI SOLO CUMPLE EL RECORTE DE LA       *
051500* DERECHA; EL RECORTE/COMPACTACION DE LA IZQUIERDA SE APLICA     *
051600* APARTE SOBRE EL CASE-ID EN EL PASO 4 (5000-NORMALIZAR-CASEID). *
051700     2100-CARGAR-UNA.
051800        ADD 1 TO WS-EVT-COUNT
051900        ADD 1 TO WS-ROWS-LEIDAS
052000        MOVE WS-EVT-COUNT TO EVT-ROWNUM(WS-EVT-COUNT)
052100        MOVE AUD-CASE-ID  TO EVT-CASE-ID(WS-EVT-COUNT)
052200        MOVE AUD-ACTOR    TO EVT-ACTOR(WS-EVT-COUNT)
052300        MOVE AUD-TIMESTAMP TO EVT-RAWTS(WS-EVT-COUNT)
052400        MOVE AUD-OPERATION TO EVT-OPERATION(WS-EVT-COUNT)
052500        MOVE AUD-FIELD    TO EVT-FIELD(WS-EVT-COUNT)
052600        MOVE AUD-OLD-VALUE TO EVT-OLD-VALUE(WS-EVT-COUNT)
052700        MOVE AUD-NEW-VALUE TO EVT-NEW-VALUE(WS-EVT-COUNT)
052800        MOVE "N"          TO EVT-DEL-SW(WS-EVT-COUNT)
052900        READ AUDIT-FILE
053000        AT END MOVE "Y" TO WS-EOF-SW
053100        END-READ.
053200     2100-EXIT.
053300     EXIT.
053400******************************************************************
053500* 3000-VALIDAR-BUNDLE - PASO 2 (REGLA U0).  LA UNICA FUENTE DE   *
053600* EVENTOS DECLARADA POR ESTE TRABAJO ES AUDITIN, CON CASE-ID Y   *
053700* TIMESTAMP FIJOS EN EL LAYOUT; SI NO SE LEYO NINGUNA FILA NO    *
053800* HAY FUENTE DE EVENTOS UTIL Y EL TRABAJO ABORTA.                *
053900******************************************************************
054000     3000-VALIDAR-BUNDLE.
054100        IF WS-ROWS-LEIDAS = ZERO
054200          DISPLAY "OPPCLN0 - U0 ABEND: AUDITIN NO APORTO"
054300          DISPLAY "NINGUNA FILA; SIN FUENTE DE EVENTOS VALIDA."
054400          MOVE 16 TO RETURN-CODE
054500          PERFORM 9900-CERRAR-ARCHIVOS THRU 9900-EXIT
054600          STOP RUN
054700        ELSE
054800          DISPLAY "PASO 02 - U0: BUNDLE VALIDO, CASE-ID Y"
054900          DISPLAY "TIMESTAMP PRESENTES EN AUDITIN."
055000        END-IF.
055100     3000-EXIT.
055200     EXIT.
055300******************************************************************
055400* 4000-PARSEAR-TIMESTAMPS - PASO 3 (REGLA U1).  LLAMA A OPPTSP0  *
055500* POR CADA FILA VIVA; LAS QUE NO PARSEAN SE MARCAN PARA BORRAR   *
055600* Y LUEGO SE COMPACTA LA TABLA.                                  *
055700******************************************************************
055800     4000-PARSEAR-TIMESTAMPS.
055900        PERFORM 4100-PARSEAR-UNA THRU 4100-EXIT
056000        VARYING WS-EVT-IX FROM 1 BY 1
056100        UNTIL WS-EVT-IX > WS-EVT-COUNT
056200        PERFORM 9050-COMPACTAR-VIVOS THRU 9050-EXIT
056300        DISPLAY "PASO 03 - U1: " WS-ROWS-TS-DESCARTADAS
056400        " FILAS DESCARTADAS POR TIMESTAMP AUSENTE O INVALIDO.".
056500     4000-EXIT.
056600     EXIT.
056700
056800     4100-PARSEAR-UNA.
056900        IF EVT-88-VIVO(WS-EVT-IX)
057000          MOVE EVT-RAWTS(WS-EVT-IX) TO TSC-RAW-TIMESTAMP
057100          CALL "OPPTSP0" USING WS-TSC-AREA
057200          IF TSC-88-OK
057300             MOVE TSC-UTC-TIMESTAMP
057400                TO EVT-TIMESTAMP-UTC(WS-EVT-IX)
057500          ELSE
057600             MOVE "Y" TO EVT-DEL-SW(WS-EVT-IX)
057700             ADD 1 TO WS-ROWS-TS-DESCARTADAS
057800          END-IF
057900        END-IF.
058000     4100-EXIT.
058100     EXIT.
058200******************************************************************
058300* 5000-NORMALIZAR-CASEID - PASO 4 (REGLA U2).  RECORTE Y         *
058400* COMPACTACION DE BLANCOS DEL CASE-ID, CARACTER POR CARACTER,    *
058500* SIN FUNCIONES INTRINSECAS.                                     *
058600******************************************************************
058700     5000-NORMALIZAR-CASEID.
058800        PERFORM 5100-NORMALIZAR-UNA THRU 5100-EXIT
058900        VARYING WS-EVT-IX FROM 1 BY 1
059000        UNTIL WS-EVT-IX > WS-EVT-COUNT.
059100     5000-EXIT.
059200     EXIT.
059300
059400     5100-NORMALIZAR-UNA.
059500        IF EVT-88-VIVO(WS-EVT-IX)
059600          MOVE EVT-CASE-ID(WS-EVT-IX) TO WS-NORM-IN
059700          MOVE SPACES TO WS-NORM-OUT
059800          MOVE ZERO   TO WS-NORM-OUT-LEN
059900          MOVE "Y"    TO WS-NORM-LAST-SW
060000          PERFORM 5110-NORM-CARACTER THRU 5110-EXIT
060100             VARYING WS-NORM-IX FROM 1 BY 1
060200             UNTIL WS-NORM-IX > 20
060300          MOVE WS-NORM-OUT TO EVT-CASE-ID(WS-EVT-IX)
060400        END-IF.
060500     5100-EXIT.
060600     EXIT.
060700
060800     5110-NORM-CARACTER.
060900        MOVE WS-NORM-IN(WS-NORM-IX:1) TO WS-NORM-CHAR
061000        IF WS-NORM-CHAR = SPACE
061100          IF WS-88-NORM-LAST-TEXTO
061200             ADD 1 TO WS-NORM-OUT-LEN
061300             MOVE SPACE TO WS-NORM-OUT(WS-NORM-OUT-LEN:1)
061400             MOVE "Y" TO WS-NORM-LAST-SW
061500          END-IF
061600        ELSE
061700          ADD 1 TO WS-NORM-OUT-LEN
061800          MOVE WS-NORM-CHAR TO WS-NORM-OUT(WS-NORM-OUT-LEN:1)
061900          MOVE "N" TO WS-NORM-LAST-SW
062000        END-IF.
062100     5110-EXIT.
062200     EXIT.
062300******************************************************************
062400* 9050-COMPACTAR-VIVOS - PARAGRAFO REUTILIZABLE QUE CIERRA LOS   *
062500* HUECOS DEJADOS POR FILAS MARCADAS PARA BORRAR (EVT-DEL-SW),    *
062600* RECORRIENDO LA TABLA UNA SOLA VEZ CON DOS PUNTEROS.  SE LLAMA  *
062700* DESPUES DE CADA PASO DE FILTRADO MASIVO.                       *
062800******************************************************************
062900     9050-COMPACTAR-VIVOS.
063000        MOVE ZERO TO WS-EVT-JX
063100        PERFORM 9060-COMPACTAR-UNA THRU 9060-EXIT
063200        VARYING WS-EVT-IX FROM 1 BY 1
063300        UNTIL WS-EVT-IX > WS-EVT-COUNT
063400        MOVE WS-EVT-JX TO WS-EVT-COUNT.
063500     9050-EXIT.
063600     EXIT.
063700
063800     9060-COMPACTAR-UNA.
063900        IF EVT-88-VIVO(WS-EVT-IX)
064000          ADD 1 TO WS-EVT-JX
064100          IF WS-EVT-JX NOT = WS-EVT-IX
064200             MOVE WS-EVT-ENTRY(WS-EVT-IX)
064300                TO WS-EVT-ENTRY(WS-EVT-JX)
064400          END-IF
064500        END-IF.
064600     9060-EXIT.
064700     EXIT.
064800******************************************************************
064900* 6000-DEPURAR-CASOS-UNICOS - PASO 5 (REGLA U3).  CUENTA EVENTOS *
065000* POR CASO; LOS CASOS CON MENOS DE DOS QUEDAN ABANDONADOS Y SUS  *
065100* FILAS SE VUELCAN A ABANDOUT ANTES DE COMPACTAR LA TABLA.       *
065200******************************************************************
065300     6000-DEPURAR-CASOS-UNICOS.
065400        MOVE ZERO TO WS-CASE-COUNT
065500        PERFORM 6010-CONTAR-UNA THRU 6010-EXIT
065600        VARYING WS-EVT-IX FROM 1 BY 1
065700        UNTIL WS-EVT-IX > WS-EVT-COUNT
065800        PERFORM 6030-CONTAR-ABANDONOS THRU 6030-EXIT
065900        VARYING WS-CASE-IX FROM 1 BY 1
066000        UNTIL WS-CASE-IX > WS-CASE-COUNT
066100        PERFORM 6020-MARCAR-UNA THRU 6020-EXIT
066200        VARYING WS-EVT-IX FROM 1 BY 1
066300        UNTIL WS-EVT-IX > WS-EVT-COUNT
066400        PERFORM 9050-COMPACTAR-VIVOS THRU 9050-EXIT
066500        DISPLAY "PASO 05 - U3: " WS-CASOS-ABANDONADOS
066600        " CASOS Y " WS-ROWS-ABANDONADAS " FILAS ABANDONADAS.".
066700     6000-EXIT.
066800     EXIT.
066900
067000     6010-CONTAR-UNA.
067100        IF EVT-88-VIVO(WS-EVT-IX)
067200          PERFORM 6015-BUSCAR-CASE THRU 6015-EXIT
067300          IF WS-88-FOUND
067400             ADD 1 TO WS-CASE-EVT-CNT(WS-TAB-IX)
067500          ELSE
067600             ADD 1 TO WS-CASE-COUNT
067700             MOVE EVT-CASE-ID(WS-EVT-IX)
067800                TO WS-CASE-ID-T(WS-CASE-COUNT)
067900             MOVE 1 TO WS-CASE-EVT-CNT(WS-CASE-COUNT)
068000          END-IF
068100        END-IF.
068200     6010-EXIT.
068300     EXIT.
068400
068500     6015-BUSCAR-CASE.
068600        MOVE "N" TO WS-FOUND-SW
068700        MOVE ZERO TO WS-TAB-IX
068800        PERFORM 6016-COMPARAR-CASE THRU 6016-EXIT
068900        VARYING WS-CASE-IX FROM 1 BY 1
069000        UNTIL WS-CASE-IX > WS-CASE-COUNT
069100        OR WS-88-FOUND.
069200     6015-EXIT.
069300     EXIT.
069400
069500     6016-COMPARAR-CASE.
069600        IF WS-CASE-ID-T(WS-CASE-IX) = EVT-CASE-ID(WS-EVT-IX)
069700          MOVE "Y" TO WS-FOUND-SW
069800          MOVE WS-CASE-IX TO WS-TAB-IX
069900        END-IF.
070000     6016-EXIT.
070100     EXIT.
070200
070300     6020-MARCAR-UNA.
070400        IF EVT-88-VIVO(WS-EVT-IX)
070500          PERFORM 6015-BUSCAR-CASE THRU 6015-EXIT
070600          IF WS-88-FOUND
070700             AND WS-CASE-EVT-CNT(WS-TAB-IX) < 2
070800             MOVE "Y" TO EVT-DEL-SW(WS-EVT-IX)
070900             ADD 1 TO WS-ROWS-ABANDONADAS
071000             MOVE EVT-CASE-ID(WS-EVT-IX)    TO ABD-CASE-ID
071100             MOVE EVT-ACTOR(WS-EVT-IX)      TO ABD-ACTOR
071200             MOVE EVT-RAWTS(WS-EVT-IX)      TO ABD-TIMESTAMP
071300             MOVE EVT-OPERATION(WS-EVT-IX)  TO ABD-OPERATION
071400             MOVE EVT-FIELD(WS-EVT-IX)      TO ABD-FIELD
071500             MOVE EVT-OLD-VALUE(WS-EVT-IX)  TO ABD-OLD-VALUE
071600             MOVE EVT-NEW-VALUE(WS-EVT-IX)  TO ABD-NEW-VALUE
071700             WRITE ABANDON-REC
071800          END-IF
071900        END-IF.
072000     6020-EXIT.
072100     EXIT.
072200
072300     6030-CONTAR-ABANDONOS.
072400        IF WS-CASE-EVT-CNT(WS-CASE-IX) < 2
072500          ADD 1 TO WS-CASOS-ABANDONADOS
072600        END-IF.
072700     6030-EXIT.
072800     EXIT.
072900******************************************************************
073000* 6500-DEPURAR-KILL - PASO 6 (REGLA U4).  COMPARACION EXACTA Y   *
073100* SENSIBLE A MAYUSCULAS CONTRA LA LISTA DE EXCLUSION FIJA.       *
073200******************************************************************
073300     6500-DEPURAR-KILL.
073400        PERFORM 6510-CHEQUEAR-KILL THRU 6510-EXIT
073500        VARYING WS-EVT-IX FROM 1 BY 1
073600        UNTIL WS-EVT-IX > WS-EVT-COUNT
073700        PERFORM 9050-COMPACTAR-VIVOS THRU 9050-EXIT
073800        DISPLAY "PASO 06 - U4: " WS-ROWS-KILL-DESCARTADAS
073900        " FILAS DESCARTADAS POR CAMPO EN LISTA DE EXCLUSION.".
074000     6500-EXIT.
074100     EXIT.
074200
074300     6510-CHEQUEAR-KILL.
074400        IF EVT-88-VIVO(WS-EVT-IX)
074500          MOVE "N" TO WS-FOUND-SW
074600          PERFORM 6520-COMPARAR-KILL THRU 6520-EXIT
074700             VARYING WS-TAB-IX FROM 1 BY 1
074800             UNTIL WS-TAB-IX > KIL-KILL-MAX
074900             OR WS-88-FOUND
075000          IF WS-88-FOUND
075100             MOVE "Y" TO EVT-DEL-SW(WS-EVT-IX)
075200             ADD 1 TO WS-ROWS-KILL-DESCARTADAS
075300          END-IF
075400        END-IF.
075500     6510-EXIT.
075600     EXIT.
075700
075800     6520-COMPARAR-KILL.
075900        IF KIL-KILL-FIELD(WS-TAB-IX) = EVT-FIELD(WS-EVT-IX)
076000          MOVE "Y" TO WS-FOUND-SW
076100        END-IF.
076200     6520-EXIT.
076300     EXIT.
076400******************************************************************
076500* 7000-CLASIFICAR-BALDES - PASO 7 (REGLA U5).  BUSQUEDA SIN      *
076600* DISTINGUIR MAYUSCULAS/MINUSCULAS CONTRA LAS LISTAS DE BALDE    *
076700* DE CPY-OPPKIL0.  KILL_NOISE SOLO PUEDE OCURRIR AQUI PARA       *
076800* FINALDECISIONDATE/ORIGINATINGLEADID, PUES EL PASO 6 YA QUITO   *
076900* LOS DIEZ CAMPOS DE LA LISTA DE EXCLUSION.                      *
077000******************************************************************
077100     7000-CLASIFICAR-BALDES.
077200        PERFORM 7010-CLASIFICAR-UNA THRU 7010-EXIT
077300        VARYING WS-EVT-IX FROM 1 BY 1
077400        UNTIL WS-EVT-IX > WS-EVT-COUNT
077500        DISPLAY "PASO 07 - U5: L1=" WS-CNT-L1 " L2=" WS-CNT-L2
077600        " L3=" WS-CNT-L3 " KILL_NOISE=" WS-CNT-KILLNOISE
077700        " UNKNOWN=" WS-CNT-UNKNOWN ".".
077800     7000-EXIT.
077900     EXIT.
078000
078100     7010-CLASIFICAR-UNA.
078200        IF EVT-88-VIVO(WS-EVT-IX)
078300          MOVE EVT-FIELD(WS-EVT-IX) TO WS-UP-FIELD
078400          INSPECT WS-UP-FIELD CONVERTING
078500             "abcdefghijklmnopqrstuvwxyz"
078600             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
078700          MOVE "N" TO WS-FOUND-SW
078800          PERFORM 7020-BUSCAR-NOISE THRU 7020-EXIT
078900             VARYING WS-TAB-IX FROM 1 BY 1
079000             UNTIL WS-TAB-IX > KIL-NOISE-MAX
079100             OR WS-88-FOUND
079200          IF WS-88-FOUND
079300             MOVE "KILL_NOISE" TO EVT-BUCKET(WS-EVT-IX)
079400             MOVE "KILL"       TO EVT-LEVEL(WS-EVT-IX)
079500             ADD 1 TO WS-CNT-KILLNOISE
079600          ELSE
079700             PERFORM 7030-BUSCAR-L1 THRU 7030-EXIT
079800                VARYING WS-TAB-IX FROM 1 BY 1
079900                UNTIL WS-TAB-IX > KIL-L1-MAX
080000                OR WS-88-FOUND
080100             IF WS-88-FOUND
080200                MOVE "L1_STAGE" TO EVT-BUCKET(WS-EVT-IX)
080300                MOVE "L1"       TO EVT-LEVEL(WS-EVT-IX)
080400                ADD 1 TO WS-CNT-L1
080500             ELSE
080600                MOVE "N" TO WS-FOUND-SW
080700                PERFORM 7040-BUSCAR-L2 THRU 7040-EXIT
080800                   VARYING WS-TAB-IX FROM 1 BY 1
080900                   UNTIL WS-TAB-IX > KIL-L2-MAX
081000                   OR WS-88-FOUND
081100                IF WS-88-FOUND
081200                   MOVE "L2_MILESTONE" TO EVT-BUCKET(WS-EVT-IX)
081300                   MOVE "L2"           TO EVT-LEVEL(WS-EVT-IX)
081400                   ADD 1 TO WS-CNT-L2
081500                ELSE
081600                   MOVE "N" TO WS-FOUND-SW
081700                   PERFORM 7050-BUSCAR-L3 THRU 7050-EXIT
081800                      VARYING WS-TAB-IX FROM 1 BY 1
081900                      UNTIL WS-TAB-IX > KIL-L3-MAX
082000                      OR WS-88-FOUND
082100                   IF WS-88-FOUND
082200                      MOVE "L3_ADMIN" TO EVT-BUCKET(WS-EVT-IX)
082300                      MOVE "L3"       TO EVT-LEVEL(WS-EVT-IX)
082400                      ADD 1 TO WS-CNT-L3
082500                   ELSE
082600                      MOVE "UNKNOWN" TO EVT-BUCKET(WS-EVT-IX)
082700                      MOVE "UNKNOWN" TO EVT-LEVEL(WS-EVT-IX)
082800                      ADD 1 TO WS-CNT-UNKNOWN
082900                   END-IF
083000                END-IF
083100             END-IF
083200          END-IF
083300        END-IF.
083400     7010-EXIT.
083500     EXIT.
083600
083700     7020-BUSCAR-NOISE.
083800        IF KIL-NOISE-FIELD(WS-TAB-IX) = WS-UP-FIELD
083900          MOVE "Y" TO WS-FOUND-SW
084000        END-IF.
084100     7020-EXIT.
084200     EXIT.
084300
084400     7030-BUSCAR-L1.
084500        IF KIL-L1-FIELD(WS-TAB-IX) = WS-UP-FIELD
084600          MOVE "Y" TO WS-FOUND-SW
084700        END-IF.
084800     7030-EXIT.
084900     EXIT.
085000
085100     7040-BUSCAR-L2.
085200        IF KIL-L2-FIELD(WS-TAB-IX) = WS-UP-FIELD
085300          MOVE "Y" TO WS-FOUND-SW
085400        END-IF.
085500     7040-EXIT.
085600     EXIT.
085700
085800     7050-BUSCAR-L3.
085900        IF KIL-L3-FIELD(WS-TAB-IX) = WS-UP-FIELD
086000          MOVE "Y" TO WS-FOUND-SW
086100        END-IF.
086200     7050-EXIT.
086300     EXIT.
086400******************************************************************
086500* 7500-TRADUCIR-CODIGOS - PASO 8 (REGLA U6).  TRADUCE LOS        *
086600* CODIGOS DE OPCION DE STATECODE/STATUSCODE; CUALQUIER OTRO      *
086700* CAMPO O CODIGO NO LISTADO PASA SIN CAMBIOS.                    *
086800******************************************************************
086900     7500-TRADUCIR-CODIGOS.
087000        PERFORM 7510-TRADUCIR-UNA THRU 7510-EXIT
087100        VARYING WS-EVT-IX FROM 1 BY 1
087200        UNTIL WS-EVT-IX > WS-EVT-COUNT
087300        DISPLAY "PASO 08 - U6: CODIGOS DE STATECODE/STATUSCODE"
087400        " TRADUCIDOS.".
087500     7500-EXIT.
087600     EXIT.
087700
087800     7510-TRADUCIR-UNA.
087900        IF EVT-88-VIVO(WS-EVT-IX)
088000          MOVE EVT-FIELD(WS-EVT-IX) TO WS-UP-FIELD
088100          INSPECT WS-UP-FIELD CONVERTING
088200             "abcdefghijklmnopqrstuvwxyz"
088300             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
088400          MOVE EVT-NEW-VALUE(WS-EVT-IX)
088500             TO EVT-TRANSLATED(WS-EVT-IX)
088600          MOVE "N" TO WS-FOUND-SW
088700          IF WS-UP-FIELD = "STATECODE"
088800             PERFORM 7520-BUSCAR-STATECODE THRU 7520-EXIT
088900                VARYING WS-TAB-IX FROM 1 BY 1
089000                UNTIL WS-TAB-IX > KIL-STATECODE-MAX
089100                OR WS-88-FOUND
089200             IF WS-88-FOUND
089300                MOVE KIL-STATECODE-LABEL(WS-FOUND-IX)
089400                   TO EVT-TRANSLATED(WS-EVT-IX)
089500             END-IF
089600          ELSE
089700          IF WS-UP-FIELD = "STATUSCODE"
089800             PERFORM 7530-BUSCAR-STATUSCODE THRU 7530-EXIT
089900                VARYING WS-TAB-IX FROM 1 BY 1
090000                UNTIL WS-TAB-IX > KIL-STATUSCODE-MAX
090100                OR WS-88-FOUND
090200             IF WS-88-FOUND
090300                MOVE KIL-STATUSCODE-LABEL(WS-FOUND-IX)
090400                   TO EVT-TRANSLATED(WS-EVT-IX)
090500             END-IF
090600          END-IF
090700          END-IF
090800        END-IF.
090900     7510-EXIT.
091000     EXIT.
091100
091200     7520-BUSCAR-STATECODE.
091300        IF KIL-STATECODE-CODE(WS-TAB-IX)
091400          = EVT-NEW-VALUE(WS-EVT-IX)
091500          MOVE "Y" TO WS-FOUND-SW
091600          MOVE WS-TAB-IX TO WS-FOUND-IX
091700        END-IF.
091800     7520-EXIT.
091900     EXIT.
092000
092100     7530-BUSCAR-STATUSCODE.
092200        IF KIL-STATUSCODE-CODE(WS-TAB-IX)
092300          = EVT-NEW-VALUE(WS-EVT-IX)
092400          MOVE "Y" TO WS-FOUND-SW
092500          MOVE WS-TAB-IX TO WS-FOUND-IX
092600        END-IF.
092700     7530-EXIT.
092800     EXIT.
092900******************************************************************
093000* 8000-EXTRAER-SECUENCIA - PASO 09 (REGLA U7).  CUANDO EL        *
093100* CAMPO ES STEPNAME Y EL VALOR NUEVO ARRANCA CON DIGITOS         *
093200* SEGUIDOS DE UN GUION, SE EXTRAE ESE NUMERO DE SECUENCIA.       *
093300******************************************************************
093400     8000-EXTRAER-SECUENCIA.
093500        PERFORM 8010-EXTRAER-UNA THRU 8010-EXIT
093600        VARYING WS-EVT-IX FROM 1 BY 1
093700        UNTIL WS-EVT-IX > WS-EVT-COUNT
093800        DISPLAY "PASO 09 - U7: " WS-CNT-SEQ-HALLADA
093900        " FILAS CON SECUENCIA DE STEPNAME EXTRAIDA.".
094000     8000-EXIT.
094100     EXIT.
094200
094300     8010-EXTRAER-UNA.
094400        MOVE "N" TO EVT-SEQ-FLAG(WS-EVT-IX)
094500        MOVE ZERO TO EVT-SEQUENCE(WS-EVT-IX)
094600        IF EVT-88-VIVO(WS-EVT-IX)
094700          MOVE EVT-FIELD(WS-EVT-IX) TO WS-UP-FIELD
094800          INSPECT WS-UP-FIELD CONVERTING
094900             "abcdefghijklmnopqrstuvwxyz"
095000             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
095100          IF WS-UP-FIELD = "STEPNAME"
095200             MOVE ZERO TO WS-DIGIT-CNT
095300             MOVE ZERO TO WS-SEQ-BUILD
095400             MOVE "N" TO WS-SCAN-STOP-SW
095500             PERFORM 8020-ESCANEAR-DIGITO THRU 8020-EXIT
095600                VARYING WS-DIGIT-POS FROM 1 BY 1
095700                UNTIL WS-DIGIT-POS > 4
095800                OR WS-88-SCAN-PARAR
095900             IF WS-DIGIT-CNT > 0
096000                MOVE EVT-NEW-VALUE(WS-EVT-IX)
096100                   (WS-DIGIT-CNT + 1:1)
096200                TO WS-SEPARADOR-CHAR
096300                IF WS-SEPARADOR-CHAR = "-"
096400                   MOVE "Y" TO EVT-SEQ-FLAG(WS-EVT-IX)
096500                   MOVE WS-SEQ-BUILD
096600                      TO EVT-SEQUENCE(WS-EVT-IX)
096700                   ADD 1 TO WS-CNT-SEQ-HALLADA
096800                END-IF
096900             END-IF
097000          END-IF
097100        END-IF.
097200     8010-EXIT.
097300     EXIT.
097400
097500* 8020-ESCANEAR-DIGITO - RECORRE EL VALOR NUEVO CARACTER A       *
097600* CARACTER MIENTRAS SEAN DIGITOS (CLASE WS-CLASE-DIGITO),        *
097700* ACUMULANDO EL NUMERO EN WS-SEQ-BUILD.  SE DETIENE EN EL        *
097800* PRIMER CARACTER QUE NO SEA DIGITO.                             *
097900     8020-ESCANEAR-DIGITO.
098000        MOVE EVT-NEW-VALUE(WS-EVT-IX)(WS-DIGIT-POS:1)
098100          TO WS-SCAN-CHAR
098200        IF WS-SCAN-CHAR IS WS-CLASE-DIGITO
098300          COMPUTE WS-SEQ-BUILD =
098400             WS-SEQ-BUILD * 10 + WS-SCAN-CHAR-N
098500          ADD 1 TO WS-DIGIT-CNT
098600        ELSE
098700          MOVE "Y" TO WS-SCAN-STOP-SW
098800        END-IF.
098900     8020-EXIT.
099000     EXIT.
099100******************************************************************
099200* 8500-DERIVAR-ACTIVIDAD - PASO 10 (REGLA U8).  ARMA EL          *
099300* NOMBRE DE ACTIVIDAD SEGUN EL BALDE DE CLASIFICACION; EL        *
099400* NOMBRE DE CAMPO SE USA TAL COMO FUE LEIDO (NO MAYUSCULA).      *
099500******************************************************************
099600     8500-DERIVAR-ACTIVIDAD.
099700        PERFORM 8510-DERIVAR-UNA THRU 8510-EXIT
099800        VARYING WS-EVT-IX FROM 1 BY 1
099900        UNTIL WS-EVT-IX > WS-EVT-COUNT
100000        DISPLAY "PASO 10 - U8: NOMBRES DE ACTIVIDAD DERIVADOS.".
100100     8500-EXIT.
100200     EXIT.
100300
100400     8510-DERIVAR-UNA.
100500        IF EVT-88-VIVO(WS-EVT-IX)
100600          MOVE EVT-FIELD(WS-EVT-IX) TO WS-UP-FIELD
100700          INSPECT WS-UP-FIELD CONVERTING
100800             "abcdefghijklmnopqrstuvwxyz"
100900             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
101000          IF EVT-88-L2-MILESTONE(WS-EVT-IX)
101100             MOVE "N" TO WS-FOUND-SW
101200             PERFORM 8520-BUSCAR-L2CMP THRU 8520-EXIT
101300                VARYING WS-TAB-IX FROM 1 BY 1
101400                UNTIL WS-TAB-IX > KIL-L2CMP-MAX
101500                OR WS-88-FOUND
101600             IF WS-88-FOUND
101700                PERFORM 8540-ARMAR-COMPLETED THRU 8540-EXIT
101800             ELSE
101900                PERFORM 8550-ARMAR-FLECHA THRU 8550-EXIT
102000             END-IF
102100          ELSE
102200          IF EVT-88-L3-ADMIN(WS-EVT-IX)
102300             IF WS-UP-FIELD = "OWNERID"
102400                PERFORM 8560-ARMAR-OWNER THRU 8560-EXIT
102500             ELSE
102600                PERFORM 8570-ARMAR-CHANGED THRU 8570-EXIT
102700             END-IF
102800          ELSE
102900             PERFORM 8550-ARMAR-FLECHA THRU 8550-EXIT
103000          END-IF
103100          END-IF
103200        END-IF.
103300     8510-EXIT.
103400     EXIT.
103500
103600     8520-BUSCAR-L2CMP.
103700        IF KIL-L2CMP-FIELD(WS-TAB-IX) = WS-UP-FIELD
103800          MOVE "Y" TO WS-FOUND-SW
103900        END-IF.
104000     8520-EXIT.
104100     EXIT.
104200
104300     8540-ARMAR-COMPLETED.
104400        MOVE SPACES TO EVT-ACTIVITY-NAME(WS-EVT-IX)
104500        STRING EVT-FIELD(WS-EVT-IX) DELIMITED BY SPACE
104600          " completed" DELIMITED BY SIZE
104700          INTO EVT-ACTIVITY-NAME(WS-EVT-IX)
104800        END-STRING.
104900     8540-EXIT.
105000     EXIT.
105100
105200     8550-ARMAR-FLECHA.
105300        MOVE SPACES TO EVT-ACTIVITY-NAME(WS-EVT-IX)
105400        STRING EVT-FIELD(WS-EVT-IX) DELIMITED BY SPACE
105500          " -> " DELIMITED BY SIZE
105600          EVT-TRANSLATED(WS-EVT-IX) DELIMITED BY SIZE
105700          INTO EVT-ACTIVITY-NAME(WS-EVT-IX)
105800        END-STRING.
105900     8550-EXIT.
106000     EXIT.
106100
106200     8560-ARMAR-OWNER.
106300        MOVE "Owner changed" TO EVT-ACTIVITY-NAME(WS-EVT-IX).
106400     8560-EXIT.
106500     EXIT.
106600
106700     8570-ARMAR-CHANGED.
106800        MOVE SPACES TO EVT-ACTIVITY-NAME(WS-EVT-IX)
106900        STRING EVT-FIELD(WS-EVT-IX) DELIMITED BY SPACE
107000          " changed" DELIMITED BY SIZE
107100          INTO EVT-ACTIVITY-NAME(WS-EVT-IX)
107200        END-STRING.
107300     8570-EXIT.
107400     EXIT.
107500******************************************************************
107600* 9000-AGREGAR-CREATES - PASO 10 (REGLA U9).  POR CADA CASO,     *
107700* SE CONSERVA SOLO LA FILA "CREATE" MAS TEMPRANA (EMPATE: LA     *
107800* PRIMERA LEIDA), RENOMBRADA "CASE CREATED".  SU SECUENCIA SE    *
107900* REEMPLAZA POR LA MINIMA ENTRE LAS FILAS "CREATE" DEL CASO      *
108000* QUE TENGAN SECUENCIA, PERO SOLO SI LA PROPIA FILA CONSERVADA   *
108100* YA TENIA SECUENCIA; SI NO, EL CASO QUEDA SIN SECUENCIA.        *
108200******************************************************************
108300     9000-AGREGAR-CREATES.
108400        MOVE ZERO TO WS-CRT-COUNT
108500        PERFORM 9010-ACUMULAR-CREATE THRU 9010-EXIT
108600        VARYING WS-EVT-IX FROM 1 BY 1
108700        UNTIL WS-EVT-IX > WS-EVT-COUNT
108800        PERFORM 9030-APLICAR-CREATE THRU 9030-EXIT
108900        VARYING WS-EVT-IX FROM 1 BY 1
109000        UNTIL WS-EVT-IX > WS-EVT-COUNT
109100        PERFORM 9050-COMPACTAR-VIVOS THRU 9050-EXIT
109200        DISPLAY "PASO 10 - U9: " WS-CNT-CREATE-BORRADA
109300        " FILAS CREATE DUPLICADAS POR CASO ELIMINADAS.".
109400     9000-EXIT.
109500     EXIT.
109600
109700* 9010-ACUMULAR-CREATE - CONSTRUYE WS-CREATE-TABLE: PARA CADA    *
109800* CASO CON AL MENOS UNA FILA "CREATE" VIVA, GUARDA EL INDICE     *
109900* Y TIMESTAMP DE LA MAS TEMPRANA Y LA SECUENCIA MINIMA ENTRE     *
110000* LAS QUE TIENEN BANDERA DE SECUENCIA PRESENTE.                  *
110100     9010-ACUMULAR-CREATE.
110200        IF EVT-88-VIVO(WS-EVT-IX)
110300          AND EVT-OPERATION(WS-EVT-IX) = "Create"
110400          MOVE "N" TO WS-FOUND-SW
110500          PERFORM 9015-BUSCAR-CRT THRU 9015-EXIT
110600          IF WS-88-NOT-FOUND
110700             ADD 1 TO WS-CRT-COUNT
110800             MOVE EVT-CASE-ID(WS-EVT-IX)
110900                TO WS-CRT-CASE-ID(WS-CRT-COUNT)
111000             MOVE WS-EVT-IX
111100                TO WS-CRT-EARLY-IDX(WS-CRT-COUNT)
111200             MOVE EVT-TIMESTAMP-UTC(WS-EVT-IX)
111300                TO WS-CRT-EARLY-TS(WS-CRT-COUNT)
111400             MOVE 'N' TO WS-CRT-MINSEQ-SW(WS-CRT-COUNT)
111500             MOVE ZERO TO WS-CRT-MINSEQ(WS-CRT-COUNT)
111600             MOVE WS-CRT-COUNT TO WS-FOUND-IX
111700          ELSE
111800          IF EVT-TIMESTAMP-UTC(WS-EVT-IX)
111900             < WS-CRT-EARLY-TS(WS-FOUND-IX)
112000          MOVE WS-EVT-IX
112100             TO WS-CRT-EARLY-IDX(WS-FOUND-IX)
112200          MOVE EVT-TIMESTAMP-UTC(WS-EVT-IX)
112300             TO WS-CRT-EARLY-TS(WS-FOUND-IX)
112400          END-IF
112500          END-IF
112600          IF EVT-88-SEQ-PRESENT(WS-EVT-IX)
112700             IF WS-88-CRT-MINSEQ-NO(WS-FOUND-IX)
112800                OR EVT-SEQUENCE(WS-EVT-IX)
112900                   < WS-CRT-MINSEQ(WS-FOUND-IX)
113000                MOVE 'Y' TO WS-CRT-MINSEQ-SW(WS-FOUND-IX)
113100                MOVE EVT-SEQUENCE(WS-EVT-IX)
113200                   TO WS-CRT-MINSEQ(WS-FOUND-IX)
113300             END-IF
113400          END-IF
113500        END-IF.
113600     9010-EXIT.
113700     EXIT.
113800
113900     9015-BUSCAR-CRT.
114000        MOVE ZERO TO WS-FOUND-IX
114100        PERFORM 9016-COMPARAR-CRT THRU 9016-EXIT
114200        VARYING WS-CRT-IX FROM 1 BY 1
114300        UNTIL WS-CRT-IX > WS-CRT-COUNT
114400        OR WS-88-FOUND.
114500     9015-EXIT.
114600     EXIT.
114700
114800     9016-COMPARAR-CRT.
114900        IF WS-CRT-CASE-ID(WS-CRT-IX) = EVT-CASE-ID(WS-EVT-IX)
115000          MOVE "Y" TO WS-FOUND-SW
115100          MOVE WS-CRT-IX TO WS-FOUND-IX
115200        END-IF.
115300     9016-EXIT.
115400     EXIT.
115500
115600* 9030-APLICAR-CREATE - RECORRE LAS FILAS "CREATE" DE NUEVO;     *
115700* LA QUE COINCIDE CON EL INDICE MAS TEMPRANO GUARDADO SE         *
115800* RENOMBRA Y AJUSTA SU SECUENCIA; EL RESTO SE MARCA PARA         *
115900* BORRAR.                                                        *
116000     9030-APLICAR-CREATE.
116100        IF EVT-88-VIVO(WS-EVT-IX)
116200          AND EVT-OPERATION(WS-EVT-IX) = "Create"
116300          MOVE "N" TO WS-FOUND-SW
116400          PERFORM 9015-BUSCAR-CRT THRU 9015-EXIT
116500          IF WS-88-FOUND
116600             AND WS-CRT-EARLY-IDX(WS-FOUND-IX) = WS-EVT-IX
116700             MOVE "Case Created"
116800                TO EVT-ACTIVITY-NAME(WS-EVT-IX)
116900             IF EVT-88-SEQ-PRESENT(WS-EVT-IX)
117000                AND WS-88-CRT-MINSEQ-SI(WS-FOUND-IX)
117100                MOVE WS-CRT-MINSEQ(WS-FOUND-IX)
117200                   TO EVT-SEQUENCE(WS-EVT-IX)
117300             END-IF
117400          ELSE
117500             MOVE "Y" TO EVT-DEL-SW(WS-EVT-IX)
117600             ADD 1 TO WS-CNT-CREATE-BORRADA
117700          END-IF
117800        END-IF.
117900     9030-EXIT.
118000     EXIT.
118100******************************************************************
118200* 9100-ORDENAR-EVENTOS - PASO 10 (REGLA U10).  ORDENAMIENTO      *
118300* POR INSERCION, ASCENDENTE, SOBRE LAS CLAVES: CASO, TIMESTAMP   *
118400* UTC, PRESENCIA DE SECUENCIA (PRESENTE ANTES QUE AUSENTE),      *
118500* VALOR DE SECUENCIA Y NUMERO DE FILA ORIGINAL - ESTA ULTIMA     *
118600* CLAVE GARANTIZA LA ESTABILIDAD DEL ORDEN.                      *
118700******************************************************************
118800     9100-ORDENAR-EVENTOS.
118900        IF WS-EVT-COUNT > 1
119000          PERFORM 9110-INSERTAR-UNO THRU 9110-EXIT
119100             VARYING WS-EVT-IX FROM 2 BY 1
119200             UNTIL WS-EVT-IX > WS-EVT-COUNT
119300        END-IF
119400        DISPLAY "PASO 10 - U10: EVENTOS ORDENADOS POR CASO, "
119500        "TIMESTAMP Y SECUENCIA.".
119600     9100-EXIT.
119700     EXIT.
119800
119900     9110-INSERTAR-UNO.
120000        MOVE WS-EVT-ENTRY(WS-EVT-IX) TO WS-HOLD-ENTRY
120100        MOVE WS-EVT-IX TO WS-EVT-JX
120200        MOVE "Y" TO WS-SORT-CONT-SW
120300        PERFORM 9120-DESPLAZAR THRU 9120-EXIT
120400          UNTIL WS-EVT-JX = 1 OR WS-88-PARA-DESPLAZAR
120500        MOVE WS-HOLD-ENTRY TO WS-EVT-ENTRY(WS-EVT-JX).
120600     9110-EXIT.
120700     EXIT.
120800
120900     9120-DESPLAZAR.
121000        PERFORM 9200-COMPARAR-ANTERIOR THRU 9200-EXIT
121100        IF WS-88-CMP-GT
121200          MOVE WS-EVT-ENTRY(WS-EVT-JX - 1)
121300             TO WS-EVT-ENTRY(WS-EVT-JX)
121400          SUBTRACT 1 FROM WS-EVT-JX
121500        ELSE
121600          MOVE "N" TO WS-SORT-CONT-SW
121700        END-IF.
121800     9120-EXIT.
121900     EXIT.
122000
122100* 9200-COMPARAR-ANTERIOR - COMPARA LA FILA ANTERIOR A LA         *
122200* POSICION DE INSERCION (WS-EVT-JX - 1) CONTRA LA FILA EN        *
122300* RESGUARDO (WS-HOLD-ENTRY), CLAVE POR CLAVE, HASTA QUE UNA      *
122400* LAS DESEMPATE.  RESULTADO EN WS-CMP-RESULT.                    *
122500     9200-COMPARAR-ANTERIOR.
122600        MOVE "EQ" TO WS-CMP-RESULT
122700        PERFORM 9210-CMP-CASEID THRU 9210-EXIT
122800        IF WS-88-CMP-EQ
122900          PERFORM 9220-CMP-TIMESTAMP THRU 9220-EXIT
123000        END-IF
123100        IF WS-88-CMP-EQ
123200          PERFORM 9230-CMP-SEQPRES THRU 9230-EXIT
123300        END-IF
123400        IF WS-88-CMP-EQ
123500          PERFORM 9240-CMP-SEQVAL THRU 9240-EXIT
123600        END-IF
123700        IF WS-88-CMP-EQ
123800          PERFORM 9250-CMP-ROWNUM THRU 9250-EXIT
123900        END-IF.
124000     9200-EXIT.
124100     EXIT.
124200
124300     9210-CMP-CASEID.
124400        IF EVT-CASE-ID(WS-EVT-JX - 1) > HLD-CASE-ID
124500          MOVE "GT" TO WS-CMP-RESULT
124600        ELSE
124700          IF EVT-CASE-ID(WS-EVT-JX - 1) < HLD-CASE-ID
124800             MOVE "LT" TO WS-CMP-RESULT
124900          END-IF
125000        END-IF.
125100     9210-EXIT.
125200     EXIT.
125300
125400     9220-CMP-TIMESTAMP.
125500        IF EVT-TIMESTAMP-UTC(WS-EVT-JX - 1) > HLD-TIMESTAMP-UTC
125600          MOVE "GT" TO WS-CMP-RESULT
125700        ELSE
125800          IF EVT-TIMESTAMP-UTC(WS-EVT-JX - 1)
125900             < HLD-TIMESTAMP-UTC
126000             MOVE "LT" TO WS-CMP-RESULT
126100          END-IF
126200        END-IF.
126300     9220-EXIT.
126400     EXIT.
126500
126600* 9230-CMP-SEQPRES - LA PRESENCIA DE SECUENCIA ORDENA ANTES      *
126700* QUE LA AUSENCIA, POR ESO SE TRADUCE A UN RANGO NUMERICO        *
126800* (PRESENTE = 0, AUSENTE = 1) ANTES DE COMPARAR.                 *
126900     9230-CMP-SEQPRES.
127000        IF EVT-88-SEQ-PRESENT(WS-EVT-JX - 1)
127100          MOVE 0 TO WS-RANK-PREV
127200        ELSE
127300          MOVE 1 TO WS-RANK-PREV
127400        END-IF
127500        IF HLD-SEQ-FLAG = "Y"
127600          MOVE 0 TO WS-RANK-HOLD
127700        ELSE
127800          MOVE 1 TO WS-RANK-HOLD
127900        END-IF
128000        IF WS-RANK-PREV > WS-RANK-HOLD
128100          MOVE "GT" TO WS-CMP-RESULT
128200        ELSE
128300          IF WS-RANK-PREV < WS-RANK-HOLD
128400             MOVE "LT" TO WS-CMP-RESULT
128500          END-IF
128600        END-IF.
128700     9230-EXIT.
128800     EXIT.
128900
129000     9240-CMP-SEQVAL.
129100        IF EVT-SEQUENCE(WS-EVT-JX - 1) > HLD-SEQUENCE
129200          MOVE "GT" TO WS-CMP-RESULT
129300        ELSE
129400          IF EVT-SEQUENCE(WS-EVT-JX - 1) < HLD-SEQUENCE
129500             MOVE "LT" TO WS-CMP-RESULT
129600          END-IF
129700        END-IF.
129800     9240-EXIT.
129900     EXIT.
130000
130100     9250-CMP-ROWNUM.
130200        IF EVT-ROWNUM(WS-EVT-JX - 1) > HLD-ROWNUM
130300          MOVE "GT" TO WS-CMP-RESULT
130400        ELSE
130500          IF EVT-ROWNUM(WS-EVT-JX - 1) < HLD-ROWNUM
130600             MOVE "LT" TO WS-CMP-RESULT
130700          END-IF
130800        END-IF.
130900     9250-EXIT.
131000     EXIT.
131100******************************************************************
131200* 9600-DEDUPLICAR - PASO 11 (REGLA U11).  ELIMINA FILAS CUYA     *
131300* TRIPLETA (CASO, NOMBRE DE ACTIVIDAD, TIMESTAMP UTC) YA         *
131400* APARECIO ANTES EN EL ORDEN DEL PASO 10; GANA LA PRIMERA        *
131500* OCURRENCIA.                                                    *
131600******************************************************************
131700     9600-DEDUPLICAR.
131800        MOVE ZERO TO WS-SEEN-COUNT
131900        PERFORM 9610-DEPURAR-UNA THRU 9610-EXIT
132000        VARYING WS-EVT-IX FROM 1 BY 1
132100        UNTIL WS-EVT-IX > WS-EVT-COUNT
132200        PERFORM 9050-COMPACTAR-VIVOS THRU 9050-EXIT
132300        DISPLAY "PASO 11 - U11: " WS-CNT-DUP-BORRADA
132400        " FILAS DUPLICADAS EXACTAS ELIMINADAS.".
132500     9600-EXIT.
132600     EXIT.
132700
132800     9610-DEPURAR-UNA.
132900        IF EVT-88-VIVO(WS-EVT-IX)
133000          MOVE "N" TO WS-FOUND-SW
133100          PERFORM 9620-BUSCAR-VISTA THRU 9620-EXIT
133200             VARYING WS-SEEN-IX FROM 1 BY 1
133300             UNTIL WS-SEEN-IX > WS-SEEN-COUNT
133400             OR WS-88-FOUND
133500          IF WS-88-FOUND
133600             MOVE "Y" TO EVT-DEL-SW(WS-EVT-IX)
133700             ADD 1 TO WS-CNT-DUP-BORRADA
133800          ELSE
133900             ADD 1 TO WS-SEEN-COUNT
134000             MOVE EVT-CASE-ID(WS-EVT-IX)
134100                TO WS-SEEN-CASE-ID(WS-SEEN-COUNT)
134200             MOVE EVT-ACTIVITY-NAME(WS-EVT-IX)
134300                TO WS-SEEN-ACTIVIDAD(WS-SEEN-COUNT)
134400             MOVE EVT-TIMESTAMP-UTC(WS-EVT-IX)
134500                TO WS-SEEN-TS(WS-SEEN-COUNT)
134600          END-IF
134700        END-IF.
134800     9610-EXIT.
134900     EXIT.
135000
135100     9620-BUSCAR-VISTA.
135200        IF WS-SEEN-CASE-ID(WS-SEEN-IX) = EVT-CASE-ID(WS-EVT-IX)
135300          AND WS-SEEN-ACTIVIDAD(WS-SEEN-IX)
135400             = EVT-ACTIVITY-NAME(WS-EVT-IX)
135500          AND WS-SEEN-TS(WS-SEEN-IX)
135600             = EVT-TIMESTAMP-UTC(WS-EVT-IX)
135700          MOVE "Y" TO WS-FOUND-SW
135800        END-IF.
135900     9620-EXIT.
136000     EXIT.
136100******************************************************************
136200* 9700-EXPORTAR-XES - PASO 13 (REGLA U12).  VALIDA QUE TODOS     *
136300* LOS TIMESTAMPS SOBREVIVIENTES SEAN UTC ESTRICTO, LUEGO         *
136400* ESCRIBE UN ARCHIVO XES POR NIVEL (L1/L2/L3); LOS EVENTOS       *
136500* UNKNOWN NO SE EXPORTAN A NINGUN XES.                           *
136600******************************************************************
136700     9700-EXPORTAR-XES.
136800        PERFORM 9710-VALIDAR-TIMESTAMPS THRU 9710-EXIT
136900        PERFORM 9720-XES-L1 THRU 9720-EXIT
137000        PERFORM 9730-XES-L2 THRU 9730-EXIT
137100        PERFORM 9740-XES-L3 THRU 9740-EXIT
137200        DISPLAY "PASO 13 - U12: XES-L1 " WS-CNT-XES1-CASOS
137300        " CASOS/" WS-CNT-XES1-EVENTOS " EVENTOS.".
137400        DISPLAY "PASO 13 - U12: XES-L2 " WS-CNT-XES2-CASOS
137500        " CASOS/" WS-CNT-XES2-EVENTOS " EVENTOS.".
137600        DISPLAY "PASO 13 - U12: XES-L3 " WS-CNT-XES3-CASOS
137700        " CASOS/" WS-CNT-XES3-EVENTOS " EVENTOS.".
137800     9700-EXIT.
137900     EXIT.
138000
138100* 9710-VALIDAR-TIMESTAMPS - CADA FILA VIVA DEBE CUMPLIR EL       *
138200* FORMATO UTC ESTRICTO (AAAA-MM-DDTHH:MM:SSZ, SIN ESPACIOS)      *
138300* ANTES DE ESCRIBIR CUALQUIER ARCHIVO XES; LA PRIMERA FILA       *
138400* QUE LO INCUMPLE ABORTA LA CORRIDA.                             *
138500     9710-VALIDAR-TIMESTAMPS.
138600        PERFORM 9711-VALIDAR-UNA THRU 9711-EXIT
138700        VARYING WS-EVT-IX FROM 1 BY 1
138800        UNTIL WS-EVT-IX > WS-EVT-COUNT.
138900     9710-EXIT.
139000     EXIT.
139100
139200     9711-VALIDAR-UNA.
139300        MOVE EVT-TIMESTAMP-UTC(WS-EVT-IX) TO WS-UTC-CHECK
139400        MOVE 'Y' TO WS-UTC-VALIDA-SW
139500          IF NOT(WS-UTC-ANIO IS NUMERIC)
139600             MOVE 'N' TO WS-UTC-VALIDA-SW
139700        END-IF
139800          IF NOT(WS-UTC-MES IS NUMERIC
139900             AND WS-UTC-MES >= 1 AND WS-UTC-MES <= 12)
140000             MOVE 'N' TO WS-UTC-VALIDA-SW
140100        END-IF
140200          IF NOT(WS-UTC-DIA IS NUMERIC
140300             AND WS-UTC-DIA >= 1 AND WS-UTC-DIA <= 31)
140400             MOVE 'N' TO WS-UTC-VALIDA-SW
140500        END-IF
140600          IF NOT(WS-UTC-HORA IS NUMERIC
140700             AND WS-UTC-HORA <= 23)
140800             MOVE 'N' TO WS-UTC-VALIDA-SW
140900        END-IF
141000          IF NOT(WS-UTC-MIN IS NUMERIC
141100             AND WS-UTC-MIN <= 59)
141200             MOVE 'N' TO WS-UTC-VALIDA-SW
141300        END-IF
141400          IF NOT(WS-UTC-SEG IS NUMERIC
141500             AND WS-UTC-SEG <= 59)
141600             MOVE 'N' TO WS-UTC-VALIDA-SW
141700        END-IF
141800          IF WS-UTC-GUION1 NOT = "-" OR WS-UTC-GUION2 NOT = "-"
141900             OR WS-UTC-TE NOT = "T"
142000             OR WS-UTC-DOSPTS1 NOT = ":"
142100             OR WS-UTC-DOSPTS2 NOT = ":"
142200             OR WS-UTC-ZULU NOT = "Z"
142300          MOVE 'N' TO WS-UTC-VALIDA-SW
142400        END-IF
142500        IF WS-UTC-INVALIDA
142600          DISPLAY "OPPCLN0 - ABEND U12: TIMESTAMP NO ES UTC"
142700          " ESTRICTO EN LA FILA " WS-EVT-IX " (" WS-UTC-CHECK
142800          ") - EXPORTACION XES CANCELADA."
142900          MOVE 16 TO RETURN-CODE
143000          PERFORM 9900-CERRAR-ARCHIVOS THRU 9900-EXIT
143100          STOP RUN
143200        END-IF.
143300     9711-EXIT.
143400     EXIT.
143500******************************************************************
143600* 9750-ESCAPAR-XML Y RUTINAS AUXILIARES - CONVIERTEN UN VALOR    *
143700* DE CAMPO EN SU FORMA SEGURA PARA UN ATRIBUTO XML, ESCAPANDO    *
143800* & < > Y COMILLAS DOBLES.  EL LLAMADOR DEBE CARGAR WS-ESC-IN    *
143900* Y EL ANCHO MAXIMO EN WS-ESC-IN-LEN ANTES DE INVOCAR.           *
144000******************************************************************
144100     9750-ESCAPAR-XML.
144200        MOVE SPACES TO WS-ESC-OUT
144300        MOVE 1 TO WS-ESC-PTR
144400        PERFORM 9755-ESCAPAR-CARACTER THRU 9755-EXIT
144500        VARYING WS-ESC-IX FROM 1 BY 1
144600        UNTIL WS-ESC-IX > WS-ESC-IN-LEN.
144700     9750-EXIT.
144800     EXIT.
144900
145000     9755-ESCAPAR-CARACTER.
145100        MOVE WS-ESC-IN(WS-ESC-IX:1) TO WS-ESC-CHAR
145200        IF WS-ESC-CHAR = "&"
145300          STRING "&amp;" DELIMITED BY SIZE
145400             INTO WS-ESC-OUT WITH POINTER WS-ESC-PTR
145500        ELSE
145600          IF WS-ESC-CHAR = "<"
145700             STRING "&lt;" DELIMITED BY SIZE
145800                INTO WS-ESC-OUT WITH POINTER WS-ESC-PTR
145900          ELSE
146000          IF WS-ESC-CHAR = ">"
146100             STRING "&gt;" DELIMITED BY SIZE
146200                INTO WS-ESC-OUT WITH POINTER WS-ESC-PTR
146300          ELSE
146400          IF WS-ESC-CHAR = '"'
146500             STRING "&quot;" DELIMITED BY SIZE
146600                INTO WS-ESC-OUT WITH POINTER WS-ESC-PTR
146700          ELSE
146800             STRING WS-ESC-CHAR DELIMITED BY SIZE
146900                INTO WS-ESC-OUT WITH POINTER WS-ESC-PTR
147000          END-IF
147100          END-IF
147200          END-IF
147300        END-IF.
147400     9755-EXIT.
147500     EXIT.
147600
147700* 9760-MEDIR-LONGITUD - RECORTA WS-ESC-IN-LEN (QUE EL LLAMADOR   *
147800* CARGA CON EL ANCHO MAXIMO DEL CAMPO) HASTA EL ULTIMO CARACTER  *
147900* NO BLANCO, RETROCEDIENDO DESDE EL FINAL.                       *
148000     9760-MEDIR-LONGITUD.
148100        MOVE 'N' TO WS-ESC-STOP-SW
148200        PERFORM 9761-RETROCEDER THRU 9761-EXIT
148300        UNTIL WS-ESC-IN-LEN = 0 OR WS-88-ESC-PARAR.
148400     9760-EXIT.
148500     EXIT.
148600
148700     9761-RETROCEDER.
148800        IF WS-ESC-IN(WS-ESC-IN-LEN:1) = SPACE
148900          SUBTRACT 1 FROM WS-ESC-IN-LEN
149000        ELSE
149100          MOVE 'Y' TO WS-ESC-STOP-SW
149200        END-IF.
149300     9761-EXIT.
149400     EXIT.
149500
149600* 9751/9752/9753 - ARMAN, EN WS-XES-LINEA, LAS TRES LINEAS       *
149700* VARIABLES DE LA PLANTILLA XES PARA LA FILA WS-EVT-IX.          *
149800     9751-ARMAR-LINEA-TRACE.
149900        MOVE SPACES TO WS-ESC-IN
150000        MOVE EVT-CASE-ID(WS-EVT-IX) TO WS-ESC-IN
150100        MOVE 20 TO WS-ESC-IN-LEN
150200        PERFORM 9760-MEDIR-LONGITUD THRU 9760-EXIT
150300        PERFORM 9750-ESCAPAR-XML THRU 9750-EXIT
150400        MOVE SPACES TO WS-XES-LINEA
150500          STRING '    <string key="concept:name" value="'
150600             DELIMITED BY SIZE
150700          WS-ESC-OUT(1:WS-ESC-PTR - 1) DELIMITED BY SIZE
150800          '"/>' DELIMITED BY SIZE
150900          INTO WS-XES-LINEA.
151000     9751-EXIT.
151100     EXIT.
151200
151300     9752-ARMAR-LINEA-ACTNAME.
151400        MOVE SPACES TO WS-ESC-IN
151500        MOVE EVT-ACTIVITY-NAME(WS-EVT-IX) TO WS-ESC-IN
151600        MOVE 80 TO WS-ESC-IN-LEN
151700        PERFORM 9760-MEDIR-LONGITUD THRU 9760-EXIT
151800        PERFORM 9750-ESCAPAR-XML THRU 9750-EXIT
151900        MOVE SPACES TO WS-XES-LINEA
152000          STRING '      <string key="concept:name" value="'
152100             DELIMITED BY SIZE
152200          WS-ESC-OUT(1:WS-ESC-PTR - 1) DELIMITED BY SIZE
152300          '"/>' DELIMITED BY SIZE
152400          INTO WS-XES-LINEA.
152500     9752-EXIT.
152600     EXIT.
152700
152800     9753-ARMAR-LINEA-TIMESTAMP.
152900        MOVE SPACES TO WS-XES-LINEA
153000          STRING '      <date key="time:timestamp" value="'
153100             DELIMITED BY SIZE
153200          EVT-TIMESTAMP-UTC(WS-EVT-IX) DELIMITED BY SIZE
153300          '"/>' DELIMITED BY SIZE
153400          INTO WS-XES-LINEA.
153500     9753-EXIT.
153600     EXIT.
153700******************************************************************
153800* 9720-XES-L1 / 9721-XES-L1-UNA - ESCRIBE XES-L1-FILE.  LAS      *
153900* FILAS YA VIENEN ORDENADAS POR CASO (PASO 10/11), ASI QUE       *
154000* BASTA DETECTAR EL CAMBIO DE CASO PARA ABRIR/CERRAR TRAZAS.     *
154100******************************************************************
154200     9720-XES-L1.
154300        MOVE ZERO TO WS-CNT-XES1-CASOS
154400        MOVE ZERO TO WS-CNT-XES1-EVENTOS
154500        MOVE SPACES TO WS-XES-PREV-CASE
154600        MOVE 'N' TO WS-XES-TRACE-SW
154700        MOVE WS-XES-DECL TO XES-L1-REC
154800        WRITE XES-L1-REC
154900        MOVE WS-XES-LOG-OPEN TO XES-L1-REC
155000        WRITE XES-L1-REC
155100        PERFORM 9721-XES-L1-UNA THRU 9721-EXIT
155200        VARYING WS-EVT-IX FROM 1 BY 1
155300        UNTIL WS-EVT-IX > WS-EVT-COUNT
155400        IF WS-88-XES-TRACE-ABIERTA
155500          MOVE WS-XES-TRACE-CLOSE TO XES-L1-REC
155600          WRITE XES-L1-REC
155700        END-IF
155800        MOVE WS-XES-LOG-CLOSE TO XES-L1-REC
155900        WRITE XES-L1-REC.
156000     9720-EXIT.
156100     EXIT.
156200
156300     9721-XES-L1-UNA.
156400        IF EVT-88-LEVEL-L1(WS-EVT-IX)
156500          IF EVT-CASE-ID(WS-EVT-IX) NOT = WS-XES-PREV-CASE
156600             IF WS-88-XES-TRACE-ABIERTA
156700                MOVE WS-XES-TRACE-CLOSE TO XES-L1-REC
156800                WRITE XES-L1-REC
156900             END-IF
157000             MOVE WS-XES-TRACE-OPEN TO XES-L1-REC
157100             WRITE XES-L1-REC
157200             PERFORM 9751-ARMAR-LINEA-TRACE THRU 9751-EXIT
157300             MOVE WS-XES-LINEA TO XES-L1-REC
157400             WRITE XES-L1-REC
157500             MOVE 'Y' TO WS-XES-TRACE-SW
157600             MOVE EVT-CASE-ID(WS-EVT-IX)
157700                TO WS-XES-PREV-CASE
157800             ADD 1 TO WS-CNT-XES1-CASOS
157900          END-IF
158000          MOVE WS-XES-EVENT-OPEN TO XES-L1-REC
158100          WRITE XES-L1-REC
158200          PERFORM 9752-ARMAR-LINEA-ACTNAME THRU 9752-EXIT
158300          MOVE WS-XES-LINEA TO XES-L1-REC
158400          WRITE XES-L1-REC
158500          PERFORM 9753-ARMAR-LINEA-TIMESTAMP THRU 9753-EXIT
158600          MOVE WS-XES-LINEA TO XES-L1-REC
158700          WRITE XES-L1-REC
158800          MOVE WS-XES-EVENT-CLOSE TO XES-L1-REC
158900          WRITE XES-L1-REC
159000          ADD 1 TO WS-CNT-XES1-EVENTOS
159100        END-IF.
159200     9721-EXIT.
159300     EXIT.
159400******************************************************************
159500* 9730-XES-L2 / 9731-XES-L2-UNA - IDEM 9720 PERO PARA            *
159600* XES-L2-FILE Y NIVEL L2.                                        *
159700******************************************************************
159800     9730-XES-L2.
159900        MOVE ZERO TO WS-CNT-XES2-CASOS
160000        MOVE ZERO TO WS-CNT-XES2-EVENTOS
160100        MOVE SPACES TO WS-XES-PREV-CASE
160200        MOVE 'N' TO WS-XES-TRACE-SW
160300        MOVE WS-XES-DECL TO XES-L2-REC
160400        WRITE XES-L2-REC
160500        MOVE WS-XES-LOG-OPEN TO XES-L2-REC
160600        WRITE XES-L2-REC
160700        PERFORM 9731-XES-L2-UNA THRU 9731-EXIT
160800        VARYING WS-EVT-IX FROM 1 BY 1
160900        UNTIL WS-EVT-IX > WS-EVT-COUNT
161000        IF WS-88-XES-TRACE-ABIERTA
161100          MOVE WS-XES-TRACE-CLOSE TO XES-L2-REC
161200          WRITE XES-L2-REC
161300        END-IF
161400        MOVE WS-XES-LOG-CLOSE TO XES-L2-REC
161500        WRITE XES-L2-REC.
161600     9730-EXIT.
161700     EXIT.
161800
161900     9731-XES-L2-UNA.
162000        IF EVT-88-LEVEL-L2(WS-EVT-IX)
162100          IF EVT-CASE-ID(WS-EVT-IX) NOT = WS-XES-PREV-CASE
162200             IF WS-88-XES-TRACE-ABIERTA
162300                MOVE WS-XES-TRACE-CLOSE TO XES-L2-REC
162400                WRITE XES-L2-REC
162500             END-IF
162600             MOVE WS-XES-TRACE-OPEN TO XES-L2-REC
162700             WRITE XES-L2-REC
162800             PERFORM 9751-ARMAR-LINEA-TRACE THRU 9751-EXIT
162900             MOVE WS-XES-LINEA TO XES-L2-REC
163000             WRITE XES-L2-REC
163100             MOVE 'Y' TO WS-XES-TRACE-SW
163200             MOVE EVT-CASE-ID(WS-EVT-IX)
163300                TO WS-XES-PREV-CASE
163400             ADD 1 TO WS-CNT-XES2-CASOS
163500          END-IF
163600          MOVE WS-XES-EVENT-OPEN TO XES-L2-REC
163700          WRITE XES-L2-REC
163800          PERFORM 9752-ARMAR-LINEA-ACTNAME THRU 9752-EXIT
163900          MOVE WS-XES-LINEA TO XES-L2-REC
164000          WRITE XES-L2-REC
164100          PERFORM 9753-ARMAR-LINEA-TIMESTAMP THRU 9753-EXIT
164200          MOVE WS-XES-LINEA TO XES-L2-REC
164300          WRITE XES-L2-REC
164400          MOVE WS-XES-EVENT-CLOSE TO XES-L2-REC
164500          WRITE XES-L2-REC
164600          ADD 1 TO WS-CNT-XES2-EVENTOS
164700        END-IF.
164800     9731-EXIT.
164900     EXIT.
165000
165100******************************************************************
165200* 9740-XES-L3 / 9741-XES-L3-UNA - IDEM 9720 PERO PARA            *
165300* XES-L3-FILE Y NIVEL L3.                                        *
165400******************************************************************
165500     9740-XES-L3.
165600        MOVE ZERO TO WS-CNT-XES3-CASOS
165700        MOVE ZERO TO WS-CNT-XES3-EVENTOS
165800        MOVE SPACES TO WS-XES-PREV-CASE
165900        MOVE 'N' TO WS-XES-TRACE-SW
166000        MOVE WS-XES-DECL TO XES-L3-REC
166100        WRITE XES-L3-REC
166200        MOVE WS-XES-LOG-OPEN TO XES-L3-REC
166300        WRITE XES-L3-REC
166400        PERFORM 9741-XES-L3-UNA THRU 9741-EXIT
166500        VARYING WS-EVT-IX FROM 1 BY 1
166600        UNTIL WS-EVT-IX > WS-EVT-COUNT
166700        IF WS-88-XES-TRACE-ABIERTA
166800          MOVE WS-XES-TRACE-CLOSE TO XES-L3-REC
166900          WRITE XES-L3-REC
167000        END-IF
167100        MOVE WS-XES-LOG-CLOSE TO XES-L3-REC
167200        WRITE XES-L3-REC.
167300     9740-EXIT.
167400     EXIT.
167500
167600     9741-XES-L3-UNA.
167700        IF EVT-88-LEVEL-L3(WS-EVT-IX)
167800          IF EVT-CASE-ID(WS-EVT-IX) NOT = WS-XES-PREV-CASE
167900             IF WS-88-XES-TRACE-ABIERTA
168000                MOVE WS-XES-TRACE-CLOSE TO XES-L3-REC
168100                WRITE XES-L3-REC
168200             END-IF
168300             MOVE WS-XES-TRACE-OPEN TO XES-L3-REC
168400             WRITE XES-L3-REC
168500             PERFORM 9751-ARMAR-LINEA-TRACE THRU 9751-EXIT
168600             MOVE WS-XES-LINEA TO XES-L3-REC
168700             WRITE XES-L3-REC
168800             MOVE 'Y' TO WS-XES-TRACE-SW
168900             MOVE EVT-CASE-ID(WS-EVT-IX)
169000                TO WS-XES-PREV-CASE
169100             ADD 1 TO WS-CNT-XES3-CASOS
169200          END-IF
169300          MOVE WS-XES-EVENT-OPEN TO XES-L3-REC
169400          WRITE XES-L3-REC
169500          PERFORM 9752-ARMAR-LINEA-ACTNAME THRU 9752-EXIT
169600          MOVE WS-XES-LINEA TO XES-L3-REC
169700          WRITE XES-L3-REC
169800          PERFORM 9753-ARMAR-LINEA-TIMESTAMP THRU 9753-EXIT
169900          MOVE WS-XES-LINEA TO XES-L3-REC
170000          WRITE XES-L3-REC
170100          MOVE WS-XES-EVENT-CLOSE TO XES-L3-REC
170200          WRITE XES-L3-REC
170300          ADD 1 TO WS-CNT-XES3-EVENTOS
170400        END-IF.
170500     9741-EXIT.
170600     EXIT.
170700******************************************************************
170800* 9800-ESCRIBIR-CLEANED - PASO 14.  ESCRIBE EL ARCHIVO PLANO     *
170900* LIMPIO CON TODOS LOS EVENTOS SOBREVIVIENTES (CUALQUIER         *
171000* NIVEL, INCLUSO UNKNOWN) EN EL ORDEN FINAL DEL PASO 11/12.      *
171100******************************************************************
171200     9800-ESCRIBIR-CLEANED.
171300        MOVE ZERO TO WS-CNT-FINAL
171400        PERFORM 9810-ESCRIBIR-UNA THRU 9810-EXIT
171500        VARYING WS-EVT-IX FROM 1 BY 1
171600        UNTIL WS-EVT-IX > WS-EVT-COUNT
171700        DISPLAY "OPPCLN0 - FILAS ESCRITAS EN CLEANED-FILE: "
171800        WS-CNT-FINAL.
171900     9800-EXIT.
172000     EXIT.
172100
172200     9810-ESCRIBIR-UNA.
172300        MOVE EVT-CASE-ID(WS-EVT-IX)       TO CLO-CASE-ID
172400        MOVE EVT-TIMESTAMP-UTC(WS-EVT-IX) TO CLO-TIMESTAMP-UTC
172500        MOVE EVT-OPERATION(WS-EVT-IX)     TO CLO-OPERATION
172600        MOVE EVT-FIELD(WS-EVT-IX)         TO CLO-FIELD
172700        MOVE EVT-OLD-VALUE(WS-EVT-IX)     TO CLO-OLD-VALUE
172800        MOVE EVT-NEW-VALUE(WS-EVT-IX)     TO CLO-NEW-VALUE
172900        MOVE EVT-BUCKET(WS-EVT-IX)        TO CLO-BUCKET
173000        MOVE EVT-LEVEL(WS-EVT-IX)         TO CLO-LEVEL
173100        MOVE EVT-TRANSLATED(WS-EVT-IX)    TO CLO-TRANSLATED
173200        MOVE EVT-SEQ-FLAG(WS-EVT-IX)      TO CLO-SEQ-FLAG
173300        MOVE EVT-SEQUENCE(WS-EVT-IX)      TO CLO-SEQUENCE
173400        MOVE EVT-ACTIVITY-NAME(WS-EVT-IX) TO CLO-ACTIVITY-NAME
173500        MOVE EVT-ACTOR(WS-EVT-IX)         TO CLO-ACTOR
173600        WRITE CLEANED-REC
173700        ADD 1 TO WS-CNT-FINAL.
173800     9810-EXIT.
173900     EXIT.
174000
174100******************************************************************
174200* 9900-CERRAR-ARCHIVOS - CIERRA TODOS LOS ARCHIVOS ABIERTOS      *
174300* POR ESTE PROGRAMA.  SE INVOCA AL FINAL DEL PROCESO NORMAL Y    *
174400* TAMBIEN DESDE LOS CAMINOS DE ABORTO DE LAS REGLAS U0 Y U12.    *
174500******************************************************************
174600     9900-CERRAR-ARCHIVOS.
174700        CLOSE AUDIT-FILE
174800        CLOSE CLEANED-FILE
174900        CLOSE ABANDON-FILE
175000        CLOSE XES-L1-FILE
175100        CLOSE XES-L2-FILE
175200        CLOSE XES-L3-FILE.
175300     9900-EXIT.
175400     EXIT.
