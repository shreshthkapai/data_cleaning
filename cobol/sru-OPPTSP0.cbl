000100******************************************************************
000200* Program name:    OPPTSP0.                                      *
000300* Original author: D.ACHTERBERG.                                 *
000400*                                                                *
000500* DESCRIPCION:  RUTINA COMUN DE PARSEO DE TIMESTAMP DEL LOG DE   *
000600*               AUDITORIA DE OPORTUNIDADES.  RECIBE EL VALOR     *
000700*               CRUDO EN OPPTSC0 Y DEVUELVE EL TIMESTAMP EN UTC  *
000800*               FORMATO YYYY-MM-DDTHH:MM:SSZ, O UN CODIGO DE     *
000900*               DESCARTE (MISSING/INVALID) SI NO PUDO PARSEARSE. *
001000*               LLAMADA DESDE OPPCLN0 (PIPELINE) Y OPPCAS2 (R2). *
001100*                                                                *
001200* Maintenance Log                                                *
001300* Date       Author        Maintenance Requirement.              *
001400* ---------- ------------  ------------------------------------- *
001500* 14/05/1991 D.ACHTERBERG  Initial Version - shared parser for   *
001600*                          the OPP-0142 audit log cleanup job.   *
001700* 19/07/1993 R.OCONNELL    Added DD/MM/YYYY AM/PM formats -      *
001800*                          OPP-0178.                             *
001900* 22/01/1999 M.PELLETIER   Y2K - explicit pivot window for the   *
002000*                          2-digit year short format - OPP-0161. *
002100* 11/03/2004 K.OSEI        Added strict day-of-month and leap    *
002200*                          year validation - OPP-0289.           *
002300* 08/02/2021 D.ACHTERBERG  Added UTC offset conversion for the   *
002400*                          ISO +/-HH:MM suffix - OPP-0355.       *
002500******************************************************************
002600*                                                                *
002700*          I D E N T I F I C A T I O N  D I V I S I O N          *
002800*                                                                *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  OPPTSP0.
003200 AUTHOR. DIEGO ACHTERBERG.
003300 INSTALLATION. IBM Z/OS.
003400 DATE-WRITTEN. 14/05/1991.
003500 DATE-COMPILED. 14/05/1991.
003600 SECURITY. CONFIDENTIAL.
003700******************************************************************
003800*                                                                *
003900*        E N V I R O N M E N T   D I V I S I O N                 *
004000*                                                                *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300*                                                                *
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600            CLASS WS-CLASE-DIGITO IS '0' THRU '9'
004700            C01 IS TOP-OF-FORM.
004800******************************************************************
004900*                                                                *
005000*               D A T A   D I V I S I O N                        *
005100*                                                                *
005200******************************************************************
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*                                                                *
005600******************************************************************
005700*              AREA DE TRABAJO DEL TIMESTAMP CRUDO               *
005800******************************************************************
005900 01  WS-TS-WORK.
006000     05 WS-RAW-TS                 PIC X(25).
006100* VISTA POSICIONAL ISO / YYYY-MM-DD / SLASH-YMD (AAAA PRIMERO)   *
006200     05 WS-ISO-VIEW REDEFINES WS-RAW-TS.
006300        10 WS-ISO-YEAR            PIC 9(04).
006400        10 FILLER                 PIC X(01).
006500        10 WS-ISO-MONTH           PIC 9(02).
006600        10 FILLER                 PIC X(01).
006700        10 WS-ISO-DAY             PIC 9(02).
006800        10 FILLER                 PIC X(01).
006900        10 WS-ISO-HOUR            PIC 9(02).
007000        10 FILLER                 PIC X(01).
007100        10 WS-ISO-MINUTE          PIC 9(02).
007200        10 FILLER                 PIC X(01).
007300        10 WS-ISO-SECOND          PIC 9(02).
007400        10 WS-ISO-SUFFIX          PIC X(06).
007500* VISTA POSICIONAL DD/MM/YYYY HH:MM:SS 24 HORAS                  *
007600     05 WS-DMY-VIEW REDEFINES WS-RAW-TS.
007700        10 WS-DMY-DAY             PIC 9(02).
007800        10 FILLER                 PIC X(01).
007900        10 WS-DMY-MONTH           PIC 9(02).
008000        10 FILLER                 PIC X(01).
008100        10 WS-DMY-YEAR            PIC 9(04).
008200        10 FILLER                 PIC X(01).
008300        10 WS-DMY-HOUR            PIC 9(02).
008400        10 FILLER                 PIC X(01).
008500        10 WS-DMY-MINUTE          PIC 9(02).
008600        10 FILLER                 PIC X(01).
008700        10 WS-DMY-SECOND          PIC 9(02).
008800        10 FILLER                 PIC X(06).
008900* VISTA POSICIONAL DD/MM/YYYY HH:MM AM/PM (SIN SEGUNDOS)         *
009000     05 WS-DMY-AMPM-VIEW REDEFINES WS-RAW-TS.
009100        10 WS-DA-DAY              PIC 9(02).
009200        10 FILLER                 PIC X(01).
009300        10 WS-DA-MONTH            PIC 9(02).
009400        10 FILLER                 PIC X(01).
009500        10 WS-DA-YEAR             PIC 9(04).
009600        10 FILLER                 PIC X(01).
009700        10 WS-DA-HOUR             PIC 9(02).
009800        10 FILLER                 PIC X(01).
009900        10 WS-DA-MINUTE           PIC 9(02).
010000        10 FILLER                 PIC X(01).
010100        10 WS-DA-IND              PIC X(02).
010200        10 FILLER                 PIC X(06).
010300* VISTA POSICIONAL DD/MM/YYYY HH:MM:SS AM/PM (CON SEGUNDOS)      *
010400     05 WS-DSA-VIEW REDEFINES WS-RAW-TS.
010500        10 WS-DSA-DAY             PIC 9(02).
010600        10 FILLER                 PIC X(01).
010700        10 WS-DSA-MONTH           PIC 9(02).
010800        10 FILLER                 PIC X(01).
010900        10 WS-DSA-YEAR            PIC 9(04).
011000        10 FILLER                 PIC X(01).
011100        10 WS-DSA-HOUR            PIC 9(02).
011200        10 FILLER                 PIC X(01).
011300        10 WS-DSA-MINUTE          PIC 9(02).
011400        10 FILLER                 PIC X(01).
011500        10 WS-DSA-SECOND          PIC 9(02).
011600        10 FILLER                 PIC X(01).
011700        10 WS-DSA-IND             PIC X(02).
011800        10 FILLER                 PIC X(03).
011900     05 WS-RAW-TS-TEMP             PIC X(25).
012000     05 WS-RAW-LEN                 PIC 9(02) COMP.
012100     05 WS-FIRST-NB                PIC 9(02) COMP.
012200     05 WS-LAST-NB                 PIC 9(02) COMP.
012300     05 WS-SUBSCRIPT               PIC 9(02) COMP.
012400     05 WS-CHAR                    PIC X(01).
012500     05 WS-UP-TS                   PIC X(25).
012600     05 WS-DROP-REASON             PIC X(02).
012700         88  WS-88-MISSING              VALUE 'MI'.
012800         88  WS-88-INVALID              VALUE 'IN'.
012900         88  WS-88-OK-REASON            VALUE 'OK'.
013000     05 WS-VALID-SW                PIC X(01).
013100         88  WS-88-FMT-MATCHED          VALUE 'Y'.
013200         88  WS-88-FMT-NOT-MATCHED      VALUE 'N'.
013300     05 WS-AMPM                    PIC X(02).
013400*                                                                *
013500******************************************************************
013600*        AREA DE FECHA/HORA DESCOMPUESTA Y VALIDACION            *
013700******************************************************************
013800 01  WS-DATE-WORK.
013900     05 WS-YY                      PIC 9(04).
014000     05 WS-MM                      PIC 9(02).
014100     05 WS-DD                      PIC 9(02).
014200     05 WS-HH                      PIC 9(02).
014300     05 WS-MI                      PIC 9(02).
014400     05 WS-SS                      PIC 9(02).
014500     05 WS-DATE-OK-SW              PIC X(01).
014600         88  WS-88-DATE-VALID          VALUE 'Y'.
014700         88  WS-88-DATE-INVALID        VALUE 'N'.
014800     05 WS-DAYS-IN-MONTH           PIC 9(02).
014900     05 WS-LEAP-SW                 PIC X(01).
015000         88  WS-88-LEAP-YEAR           VALUE 'Y'.
015100         88  WS-88-NOT-LEAP-YEAR       VALUE 'N'.
015200     05 WS-YY-DIV4                 PIC 9(04) COMP.
015300     05 WS-YY-REM4                 PIC 9(02) COMP.
015400     05 WS-YY-DIV100               PIC 9(04) COMP.
015500     05 WS-YY-REM100               PIC 9(02) COMP.
015600     05 WS-YY-DIV400               PIC 9(04) COMP.
015700     05 WS-YY-REM400               PIC 9(03) COMP.
015800*                                                                *
015900******************************************************************
016000* TABLA DE DIAS POR MES (ANIO NO BISIESTO) - CARGADA POR FILLER  *
016100******************************************************************
016200 01  WS-MONTH-TABLE-AREA.
016300     05 FILLER PIC X(24) VALUE
016400            '312831303130313130313031'.
016500     05 WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-TABLE-AREA.
016600        10 WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
016700*                                                                *
016800******************************************************************
016900*           AREA DE CONVERSION DE OFFSET Y UTC                   *
017000******************************************************************
017100 01  WS-OFFSET-WORK.
017200     05 WS-OFFSET-SIGN             PIC X(01).
017300     05 WS-OFFSET-HOUR             PIC 9(02).
017400     05 WS-OFFSET-MINUTE           PIC 9(02).
017500     05 WS-OFFSET-MIN              PIC S9(05) COMP.
017600     05 WS-TOTAL-MIN               PIC S9(06) COMP.
017700     05 WS-HAS-OFFSET-SW           PIC X(01).
017800         88  WS-88-HAS-OFFSET          VALUE 'Y'.
017900         88  WS-88-NO-OFFSET           VALUE 'N'.
018000*                                                                *
018100 01  WS-UTC-TEMPLATE.
018200     05 WS-UTC-YEAR                PIC 9(04).
018300     05 FILLER                     PIC X(01) VALUE '-'.
018400     05 WS-UTC-MONTH               PIC 9(02).
018500     05 FILLER                     PIC X(01) VALUE '-'.
018600     05 WS-UTC-DAY                 PIC 9(02).
018700     05 FILLER                     PIC X(01) VALUE 'T'.
018800     05 WS-UTC-HOUR                PIC 9(02).
018900     05 FILLER                     PIC X(01) VALUE ':'.
019000     05 WS-UTC-MINUTE              PIC 9(02).
019100     05 FILLER                     PIC X(01) VALUE ':'.
019200     05 WS-UTC-SECOND              PIC 9(02).
019300     05 FILLER                     PIC X(01) VALUE 'Z'.
019400 01  WS-UTC-OUT                    PIC X(20).
019500*                                                                *
019600******************************************************************
019700*        AREA DE TOKENS DEL FORMATO CORTO M/D/YY H:MM            *
019800******************************************************************
019900 01  WS-SHORT-WORK.
020000     05 WS-TOK-MONTH               PIC X(02).
020100     05 WS-TOK-DAY                 PIC X(02).
020200     05 WS-TOK-YEAR                PIC X(02).
020300     05 WS-TOK-HOUR                PIC X(02).
020400     05 WS-TOK-MINUTE              PIC X(02).
020500     05 WS-TOK-CNT                 PIC 9(02) COMP.
020600     05 WS-TOK-IN                  PIC X(02).
020700     05 WS-TOK-BUILD               PIC X(02).
020800     05 WS-TOK-OUT                 PIC 9(02).
020900*                                                                *
021000******************************************************************
021100*              L I N K A G E   S E C T I O N                     *
021200******************************************************************
021300 LINKAGE SECTION.
021400 01  LK-OPPTSC0.
021500        COPY OPPTSC0.
021600******************************************************************
021700*                                                                *
021800*             P R O C E D U R E   D I V I S I O N                *
021900*                                                                *
022000******************************************************************
022100 PROCEDURE DIVISION USING LK-OPPTSC0.
022200******************************************************************
022300*                      0000-MAINLINE                             *
022400******************************************************************
022500     0000-MAINLINE.
022600     PERFORM 1000-INICIALIZAR
022700        THRU 1000-INICIALIZAR-EXIT
022800*                                                                *
022900     IF WS-88-MISSING
023000         MOVE '10'            TO TSC-STATUS
023100         MOVE SPACES          TO TSC-UTC-TIMESTAMP
023200     ELSE
023300         PERFORM 2000-PROBAR-FORMATOS
023400            THRU 2000-PROBAR-FORMATOS-EXIT
023500         IF WS-88-FMT-MATCHED
023600             PERFORM 8000-CONVERTIR-UTC
023700                THRU 8000-CONVERTIR-UTC-EXIT
023800             MOVE WS-UTC-OUT   TO TSC-UTC-TIMESTAMP
023900             MOVE '00'        TO TSC-STATUS
024000         ELSE
024100             MOVE SPACES      TO TSC-UTC-TIMESTAMP
024200             MOVE '20'        TO TSC-STATUS
024300         END-IF
024400     END-IF
024500*                                                                *
024600     GOBACK.
024700******************************************************************
024800*                  1000-INICIALIZAR                              *
024900******************************************************************
025000     1000-INICIALIZAR.
025100     INITIALIZE WS-DATE-WORK WS-OFFSET-WORK WS-SHORT-WORK
025200     MOVE 'N'               TO WS-VALID-SW
025300     MOVE 'OK'              TO WS-DROP-REASON
025400     MOVE 'N'               TO WS-HAS-OFFSET-SW
025500     MOVE ZERO               TO WS-FIRST-NB WS-LAST-NB
025600     MOVE TSC-RAW-TIMESTAMP  TO WS-RAW-TS
025700*                                                                *
025800     PERFORM 1100-CALCULAR-LONGITUD
025900        THRU 1100-CALCULAR-LONGITUD-EXIT
026000*                                                                *
026100     IF WS-RAW-LEN = ZERO
026200         MOVE 'MI'             TO WS-DROP-REASON
026300     ELSE
026400         MOVE WS-RAW-TS          TO WS-UP-TS
026500         INSPECT WS-UP-TS CONVERTING
026600             'abcdefghijklmnopqrstuvwxyz' TO
026700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026800         IF WS-RAW-LEN = 4 AND WS-UP-TS(1:4) = 'NULL'
026900             MOVE 'MI'         TO WS-DROP-REASON
027000         END-IF
027100     END-IF.
027200     1000-INICIALIZAR-EXIT.
027300     EXIT.
027400******************************************************************
027500*               1100-CALCULAR-LONGITUD                           *
027600*   RECORTA EL CRUDO (TRIM) Y CALCULA SU LONGITUD UTIL           *
027700******************************************************************
027800     1100-CALCULAR-LONGITUD.
027900     PERFORM 1110-EXAMINAR-CARACTER
028000        THRU 1110-EXAMINAR-CARACTER-EXIT
028100        VARYING WS-SUBSCRIPT FROM 1 BY 1
028200        UNTIL WS-SUBSCRIPT > 25
028300*                                                                *
028400     IF WS-LAST-NB = ZERO
028500         MOVE ZERO TO WS-RAW-LEN
028600     ELSE
028700         PERFORM 1120-RECORTAR THRU 1120-RECORTAR-EXIT
028800     END-IF.
028900     1100-CALCULAR-LONGITUD-EXIT.
029000     EXIT.
029100     1110-EXAMINAR-CARACTER.
029200     MOVE WS-RAW-TS(WS-SUBSCRIPT:1) TO WS-CHAR
029300     IF WS-CHAR NOT = SPACE
029400         IF WS-FIRST-NB = ZERO
029500             MOVE WS-SUBSCRIPT TO WS-FIRST-NB
029600         END-IF
029700         MOVE WS-SUBSCRIPT TO WS-LAST-NB
029800     END-IF.
029900     1110-EXAMINAR-CARACTER-EXIT.
030000     EXIT.
030100     1120-RECORTAR.
030200     MOVE SPACES TO WS-RAW-TS-TEMP
030300     COMPUTE WS-RAW-LEN = WS-LAST-NB - WS-FIRST-NB + 1
030400     MOVE WS-RAW-TS(WS-FIRST-NB:WS-RAW-LEN) TO WS-RAW-TS-TEMP
030500     MOVE WS-RAW-TS-TEMP TO WS-RAW-TS.
030600     1120-RECORTAR-EXIT.
030700     EXIT.
030800******************************************************************
030900*       2000-PROBAR-FORMATOS - REGLAS 1 A 7, EN ORDEN            *
031000******************************************************************
031100     2000-PROBAR-FORMATOS.
031200     IF WS-RAW-TS(5:1) = '-' AND WS-RAW-TS(8:1) = '-'
031300         IF WS-RAW-LEN = 10
031400             PERFORM 2100-PROBAR-ISO-FECHA
031500                THRU 2100-PROBAR-ISO-FECHA-EXIT
031600         ELSE
031700             IF WS-RAW-TS(11:1) = 'T'
031800                 PERFORM 2200-PROBAR-ISO-COMPLETO
031900                    THRU 2200-PROBAR-ISO-COMPLETO-EXIT
032000             END-IF
032100         END-IF
032200     ELSE
032300         IF WS-RAW-TS(5:1) = '/' AND WS-RAW-TS(8:1) = '/'
032400             PERFORM 2300-PROBAR-SLASH-YMD
032500                THRU 2300-PROBAR-SLASH-YMD-EXIT
032600         ELSE
032700             IF WS-RAW-TS(3:1) = '/' AND WS-RAW-TS(6:1) = '/'
032800                 IF WS-RAW-LEN = 22
032900                     PERFORM 2400-PROBAR-DMY-SEG-AMPM
033000                        THRU 2400-PROBAR-DMY-SEG-AMPM-EXIT
033100                 END-IF
033200                 IF WS-88-FMT-NOT-MATCHED AND WS-RAW-LEN = 19
033300                     PERFORM 2500-PROBAR-DMY-MIN-AMPM
033400                        THRU 2500-PROBAR-DMY-MIN-AMPM-EXIT
033500                 END-IF
033600                 IF WS-88-FMT-NOT-MATCHED AND WS-RAW-LEN = 19
033700                     PERFORM 2600-PROBAR-DMY-SEG-24H
033800                        THRU 2600-PROBAR-DMY-SEG-24H-EXIT
033900                 END-IF
034000                 IF WS-88-FMT-NOT-MATCHED AND WS-RAW-LEN = 16
034100                     PERFORM 2700-PROBAR-DMY-MIN-24H
034200                        THRU 2700-PROBAR-DMY-MIN-24H-EXIT
034300                 END-IF
034400                 IF WS-88-FMT-NOT-MATCHED
034500                     PERFORM 2800-PROBAR-CORTO-MDY
034600                        THRU 2800-PROBAR-CORTO-MDY-EXIT
034700                 END-IF
034800             ELSE
034900                 PERFORM 2800-PROBAR-CORTO-MDY
035000                    THRU 2800-PROBAR-CORTO-MDY-EXIT
035100             END-IF
035200         END-IF
035300     END-IF.
035400     2000-PROBAR-FORMATOS-EXIT.
035500     EXIT.
035600******************************************************************
035700*          2100-PROBAR-ISO-FECHA - REGLA 1 (SOLO FECHA)          *
035800******************************************************************
035900     2100-PROBAR-ISO-FECHA.
036000     MOVE WS-ISO-YEAR  TO WS-YY
036100     MOVE WS-ISO-MONTH TO WS-MM
036200     MOVE WS-ISO-DAY   TO WS-DD
036300     MOVE ZERO         TO WS-HH WS-MI WS-SS
036400     MOVE 'N'          TO WS-HAS-OFFSET-SW
036500     PERFORM 7000-VALIDAR-FECHA THRU 7000-VALIDAR-FECHA-EXIT
036600     IF WS-88-DATE-VALID
036700         MOVE 'Y' TO WS-VALID-SW
036800     END-IF.
036900     2100-PROBAR-ISO-FECHA-EXIT.
037000     EXIT.
037100******************************************************************
037200*    2200-PROBAR-ISO-COMPLETO - REGLA 1, FECHA COMPLETA,         *
037300*    CON SUFIJO Z O DESPLAZAMIENTO +/-HH:MM OPCIONAL             *
037400******************************************************************
037500     2200-PROBAR-ISO-COMPLETO.
037600     MOVE WS-ISO-YEAR   TO WS-YY
037700     MOVE WS-ISO-MONTH  TO WS-MM
037800     MOVE WS-ISO-DAY    TO WS-DD
037900     MOVE WS-ISO-HOUR   TO WS-HH
038000     MOVE WS-ISO-MINUTE TO WS-MI
038100     MOVE WS-ISO-SECOND TO WS-SS
038200     MOVE 'N'           TO WS-HAS-OFFSET-SW
038300*                                                                *
038400     IF WS-RAW-LEN = 25
038500         IF WS-RAW-TS(20:1) = '+' OR WS-RAW-TS(20:1) = '-'
038600             MOVE WS-RAW-TS(20:1)  TO WS-OFFSET-SIGN
038700             MOVE WS-RAW-TS(21:2)  TO WS-OFFSET-HOUR
038800             MOVE WS-RAW-TS(24:2)  TO WS-OFFSET-MINUTE
038900             MOVE 'Y'              TO WS-HAS-OFFSET-SW
039000         END-IF
039100     END-IF.
039200*                                                                *
039300     PERFORM 7000-VALIDAR-FECHA THRU 7000-VALIDAR-FECHA-EXIT
039400     IF WS-88-DATE-VALID
039500         MOVE 'Y' TO WS-VALID-SW
039600     END-IF.
039700     2200-PROBAR-ISO-COMPLETO-EXIT.
039800     EXIT.
039900******************************************************************
040000*        2300-PROBAR-SLASH-YMD - REGLA 2                         *
040100******************************************************************
040200     2300-PROBAR-SLASH-YMD.
040300     MOVE WS-ISO-YEAR   TO WS-YY
040400     MOVE WS-ISO-MONTH  TO WS-MM
040500     MOVE WS-ISO-DAY    TO WS-DD
040600     MOVE WS-ISO-HOUR   TO WS-HH
040700     MOVE WS-ISO-MINUTE TO WS-MI
040800     MOVE WS-ISO-SECOND TO WS-SS
040900     MOVE 'N'           TO WS-HAS-OFFSET-SW
041000     PERFORM 7000-VALIDAR-FECHA THRU 7000-VALIDAR-FECHA-EXIT
041100     IF WS-88-DATE-VALID
041200         MOVE 'Y' TO WS-VALID-SW
041300     END-IF.
041400     2300-PROBAR-SLASH-YMD-EXIT.
041500     EXIT.
041600******************************************************************
041700*      2400-PROBAR-DMY-SEG-AMPM - REGLA 3 (12 HORAS, SEG)        *
041800******************************************************************
041900     2400-PROBAR-DMY-SEG-AMPM.
042000     MOVE WS-DSA-DAY    TO WS-DD
042100     MOVE WS-DSA-MONTH  TO WS-MM
042200     MOVE WS-DSA-YEAR   TO WS-YY
042300     MOVE WS-DSA-HOUR   TO WS-HH
042400     MOVE WS-DSA-MINUTE TO WS-MI
042500     MOVE WS-DSA-SECOND TO WS-SS
042600     MOVE WS-DSA-IND    TO WS-AMPM
042700     MOVE 'N'           TO WS-HAS-OFFSET-SW
042800     PERFORM 7100-AJUSTAR-AMPM THRU 7100-AJUSTAR-AMPM-EXIT
042900     PERFORM 7000-VALIDAR-FECHA THRU 7000-VALIDAR-FECHA-EXIT
043000     IF WS-88-DATE-VALID
043100         MOVE 'Y' TO WS-VALID-SW
043200     END-IF.
043300     2400-PROBAR-DMY-SEG-AMPM-EXIT.
043400     EXIT.
043500******************************************************************
043600*      2500-PROBAR-DMY-MIN-AMPM - REGLA 4 (12 HORAS)             *
043700******************************************************************
043800     2500-PROBAR-DMY-MIN-AMPM.
043900     MOVE WS-DA-DAY     TO WS-DD
044000     MOVE WS-DA-MONTH   TO WS-MM
044100     MOVE WS-DA-YEAR    TO WS-YY
044200     MOVE WS-DA-HOUR    TO WS-HH
044300     MOVE WS-DA-MINUTE  TO WS-MI
044400     MOVE ZERO          TO WS-SS
044500     MOVE WS-DA-IND     TO WS-AMPM
044600     MOVE 'N'           TO WS-HAS-OFFSET-SW
044700     PERFORM 7100-AJUSTAR-AMPM THRU 7100-AJUSTAR-AMPM-EXIT
044800     PERFORM 7000-VALIDAR-FECHA THRU 7000-VALIDAR-FECHA-EXIT
044900     IF WS-88-DATE-VALID
045000         MOVE 'Y' TO WS-VALID-SW
045100     END-IF.
045200     2500-PROBAR-DMY-MIN-AMPM-EXIT.
045300     EXIT.
045400******************************************************************
045500*      2600-PROBAR-DMY-SEG-24H - REGLA 5 (24 HORAS, SEG)         *
045600******************************************************************
045700     2600-PROBAR-DMY-SEG-24H.
045800     MOVE WS-DMY-DAY    TO WS-DD
045900     MOVE WS-DMY-MONTH  TO WS-MM
046000     MOVE WS-DMY-YEAR   TO WS-YY
046100     MOVE WS-DMY-HOUR   TO WS-HH
046200     MOVE WS-DMY-MINUTE TO WS-MI
046300     MOVE WS-DMY-SECOND TO WS-SS
046400     MOVE 'N'           TO WS-HAS-OFFSET-SW
046500     PERFORM 7000-VALIDAR-FECHA THRU 7000-VALIDAR-FECHA-EXIT
046600     IF WS-88-DATE-VALID
046700         MOVE 'Y' TO WS-VALID-SW
046800     END-IF.
046900     2600-PROBAR-DMY-SEG-24H-EXIT.
047000     EXIT.
047100******************************************************************
047200*     2700-PROBAR-DMY-MIN-24H - REGLA 6 (24 HORAS, SIN SEG)      *
047300******************************************************************
047400     2700-PROBAR-DMY-MIN-24H.
047500     MOVE WS-RAW-TS(1:2)   TO WS-DD
047600     MOVE WS-RAW-TS(4:2)   TO WS-MM
047700     MOVE WS-RAW-TS(7:4)   TO WS-YY
047800     MOVE WS-RAW-TS(12:2)  TO WS-HH
047900     MOVE WS-RAW-TS(15:2)  TO WS-MI
048000     MOVE ZERO             TO WS-SS
048100     MOVE 'N'              TO WS-HAS-OFFSET-SW
048200     PERFORM 7000-VALIDAR-FECHA THRU 7000-VALIDAR-FECHA-EXIT
048300     IF WS-88-DATE-VALID
048400         MOVE 'Y' TO WS-VALID-SW
048500     END-IF.
048600     2700-PROBAR-DMY-MIN-24H-EXIT.
048700     EXIT.
048800******************************************************************
048900* 2800-PROBAR-CORTO-MDY - REGLA 7 (M/D/YY H:MM, PIVOTE Y2K)      *
049000******************************************************************
049100     2800-PROBAR-CORTO-MDY.
049200     MOVE ZERO TO WS-TOK-CNT
049300     UNSTRING WS-RAW-TS(1:WS-RAW-LEN)
049400         DELIMITED BY '/' OR ':' OR SPACE
049500         INTO WS-TOK-MONTH WS-TOK-DAY WS-TOK-YEAR
049600              WS-TOK-HOUR WS-TOK-MINUTE
049700         TALLYING IN WS-TOK-CNT
049800     END-UNSTRING.
049900*                                                                *
050000     IF WS-TOK-CNT = 5
050100         MOVE WS-TOK-MONTH  TO WS-TOK-IN
050200         PERFORM 7200-CONVERTIR-TOKEN
050300            THRU 7200-CONVERTIR-TOKEN-EXIT
050400         MOVE WS-TOK-OUT    TO WS-MM
050500         MOVE WS-TOK-DAY    TO WS-TOK-IN
050600         PERFORM 7200-CONVERTIR-TOKEN
050700            THRU 7200-CONVERTIR-TOKEN-EXIT
050800         MOVE WS-TOK-OUT    TO WS-DD
050900         MOVE WS-TOK-HOUR   TO WS-TOK-IN
051000         PERFORM 7200-CONVERTIR-TOKEN
051100            THRU 7200-CONVERTIR-TOKEN-EXIT
051200         MOVE WS-TOK-OUT    TO WS-HH
051300         MOVE WS-TOK-MINUTE TO WS-TOK-IN
051400         PERFORM 7200-CONVERTIR-TOKEN
051500            THRU 7200-CONVERTIR-TOKEN-EXIT
051600         MOVE WS-TOK-OUT    TO WS-MI
051700         MOVE ZERO          TO WS-SS
051800         MOVE WS-TOK-YEAR   TO WS-TOK-IN
051900         PERFORM 7200-CONVERTIR-TOKEN
052000            THRU 7200-CONVERTIR-TOKEN-EXIT
052100         IF WS-TOK-OUT > 68
052200             COMPUTE WS-YY = 1900 + WS-TOK-OUT
052300         ELSE
052400             COMPUTE WS-YY = 2000 + WS-TOK-OUT
052500         END-IF
052600         MOVE 'N' TO WS-HAS-OFFSET-SW
052700         PERFORM 7000-VALIDAR-FECHA THRU 7000-VALIDAR-FECHA-EXIT
052800         IF WS-88-DATE-VALID
052900             MOVE 'Y' TO WS-VALID-SW
053000         END-IF
053100     END-IF.
053200     2800-PROBAR-CORTO-MDY-EXIT.
053300     EXIT.
053400******************************************************************
053500*        7000-VALIDAR-FECHA - RANGOS Y DIAS POR MES              *
053600******************************************************************
053700     7000-VALIDAR-FECHA.
053800     MOVE 'Y' TO WS-DATE-OK-SW
053900*                                                                *
054000     IF WS-MM < 1 OR WS-MM > 12
054100         MOVE 'N' TO WS-DATE-OK-SW
054200     END-IF.
054300*                                                                *
054400     IF WS-88-DATE-VALID
054500         IF WS-HH > 23 OR WS-MI > 59 OR WS-SS > 59
054600             MOVE 'N' TO WS-DATE-OK-SW
054700         END-IF
054800     END-IF.
054900*                                                                *
055000     IF WS-88-DATE-VALID
055100         PERFORM 7010-CALCULAR-BISIESTO
055200            THRU 7010-CALCULAR-BISIESTO-EXIT
055300         MOVE WS-MONTH-DAYS (WS-MM) TO WS-DAYS-IN-MONTH
055400         IF WS-MM = 2 AND WS-88-LEAP-YEAR
055500             MOVE 29 TO WS-DAYS-IN-MONTH
055600         END-IF
055700         IF WS-DD < 1 OR WS-DD > WS-DAYS-IN-MONTH
055800             MOVE 'N' TO WS-DATE-OK-SW
055900         END-IF
056000     END-IF.
056100     7000-VALIDAR-FECHA-EXIT.
056200     EXIT.
056300******************************************************************
056400*  7010-CALCULAR-BISIESTO - REGLA GREGORIANA DE ANIO BISIESTO    *
056500******************************************************************
056600     7010-CALCULAR-BISIESTO.
056700     DIVIDE WS-YY BY 4   GIVING WS-YY-DIV4
056800         REMAINDER WS-YY-REM4
056900     DIVIDE WS-YY BY 100 GIVING WS-YY-DIV100
057000         REMAINDER WS-YY-REM100
057100     DIVIDE WS-YY BY 400 GIVING WS-YY-DIV400
057200         REMAINDER WS-YY-REM400.
057300*                                                                *
057400     IF WS-YY-REM4 = ZERO
057500        AND (WS-YY-REM100 NOT = ZERO OR WS-YY-REM400 = ZERO)
057600         MOVE 'Y' TO WS-LEAP-SW
057700     ELSE
057800         MOVE 'N' TO WS-LEAP-SW
057900     END-IF.
058000     7010-CALCULAR-BISIESTO-EXIT.
058100     EXIT.
058200******************************************************************
058300*   7100-AJUSTAR-AMPM - PASA DE 12 HORAS A 24 HORAS              *
058400******************************************************************
058500     7100-AJUSTAR-AMPM.
058600     IF WS-AMPM = 'PM'
058700         IF WS-HH NOT = 12
058800             ADD 12 TO WS-HH
058900         END-IF
059000     ELSE
059100         IF WS-HH = 12
059200             MOVE ZERO TO WS-HH
059300         END-IF
059400     END-IF.
059500     7100-AJUSTAR-AMPM-EXIT.
059600     EXIT.
059700******************************************************************
059800* 7200-CONVERTIR-TOKEN - ALFANUMERICO DE 1/2 DIG. A 9(02)        *
059900******************************************************************
060000     7200-CONVERTIR-TOKEN.
060100     MOVE SPACES TO WS-TOK-BUILD
060200     IF WS-TOK-IN(2:1) = SPACE
060300         MOVE '0'         TO WS-TOK-BUILD(1:1)
060400         MOVE WS-TOK-IN(1:1) TO WS-TOK-BUILD(2:1)
060500     ELSE
060600         MOVE WS-TOK-IN    TO WS-TOK-BUILD
060700     END-IF.
060800     MOVE WS-TOK-BUILD TO WS-TOK-OUT.
060900     7200-CONVERTIR-TOKEN-EXIT.
061000     EXIT.
061100******************************************************************
061200*  8000-CONVERTIR-UTC - APLICA OFFSET Y ARMA LA SALIDA           *
061300******************************************************************
061400     8000-CONVERTIR-UTC.
061500     IF WS-88-HAS-OFFSET
061600         PERFORM 8100-APLICAR-OFFSET
061700            THRU 8100-APLICAR-OFFSET-EXIT
061800     END-IF.
061900*                                                                *
062000     PERFORM 8200-FORMATEAR-SALIDA
062100        THRU 8200-FORMATEAR-SALIDA-EXIT.
062200     8000-CONVERTIR-UTC-EXIT.
062300     EXIT.
062400******************************************************************
062500*    8100-APLICAR-OFFSET - RESTA/SUMA MINUTOS DE OFFSET          *
062600*    CON ACARREO DE DIA CUANDO CRUZA MEDIANOCHE                  *
062700******************************************************************
062800     8100-APLICAR-OFFSET.
062900     COMPUTE WS-OFFSET-MIN = (WS-OFFSET-HOUR * 60)
063000                               + WS-OFFSET-MINUTE
063100     COMPUTE WS-TOTAL-MIN  = (WS-HH * 60) + WS-MI.
063200*                                                                *
063300     IF WS-OFFSET-SIGN = '+'
063400         SUBTRACT WS-OFFSET-MIN FROM WS-TOTAL-MIN
063500     ELSE
063600         ADD WS-OFFSET-MIN TO WS-TOTAL-MIN
063700     END-IF.
063800*                                                                *
063900     PERFORM 8110-RETROCEDER-DIA
064000        THRU 8110-RETROCEDER-DIA-EXIT
064100        UNTIL WS-TOTAL-MIN >= ZERO.
064200*                                                                *
064300     PERFORM 8120-AVANZAR-DIA
064400        THRU 8120-AVANZAR-DIA-EXIT
064500        UNTIL WS-TOTAL-MIN < 1440.
064600*                                                                *
064700     COMPUTE WS-HH = WS-TOTAL-MIN / 60
064800     COMPUTE WS-MI = WS-TOTAL-MIN - (WS-HH * 60).
064900     8100-APLICAR-OFFSET-EXIT.
065000     EXIT.
065100     8110-RETROCEDER-DIA.
065200     ADD 1440 TO WS-TOTAL-MIN
065300     PERFORM 8300-DIA-ANTERIOR THRU 8300-DIA-ANTERIOR-EXIT.
065400     8110-RETROCEDER-DIA-EXIT.
065500     EXIT.
065600     8120-AVANZAR-DIA.
065700     SUBTRACT 1440 FROM WS-TOTAL-MIN
065800     PERFORM 8400-DIA-SIGUIENTE THRU 8400-DIA-SIGUIENTE-EXIT.
065900     8120-AVANZAR-DIA-EXIT.
066000     EXIT.
066100******************************************************************
066200*    8300-DIA-ANTERIOR / 8400-DIA-SIGUIENTE - ARITMETICA         *
066300*    DE CALENDARIO AL CRUZAR MEDIANOCHE POR EL OFFSET            *
066400******************************************************************
066500     8300-DIA-ANTERIOR.
066600     SUBTRACT 1 FROM WS-DD
066700     IF WS-DD = ZERO
066800         SUBTRACT 1 FROM WS-MM
066900         IF WS-MM = ZERO
067000             MOVE 12 TO WS-MM
067100             SUBTRACT 1 FROM WS-YY
067200         END-IF
067300         PERFORM 7010-CALCULAR-BISIESTO
067400            THRU 7010-CALCULAR-BISIESTO-EXIT
067500         MOVE WS-MONTH-DAYS (WS-MM) TO WS-DAYS-IN-MONTH
067600         IF WS-MM = 2 AND WS-88-LEAP-YEAR
067700             MOVE 29 TO WS-DAYS-IN-MONTH
067800         END-IF
067900         MOVE WS-DAYS-IN-MONTH TO WS-DD
068000     END-IF.
068100     8300-DIA-ANTERIOR-EXIT.
068200     EXIT.
068300     8400-DIA-SIGUIENTE.
068400     PERFORM 7010-CALCULAR-BISIESTO
068500        THRU 7010-CALCULAR-BISIESTO-EXIT
068600     MOVE WS-MONTH-DAYS (WS-MM) TO WS-DAYS-IN-MONTH
068700     IF WS-MM = 2 AND WS-88-LEAP-YEAR
068800         MOVE 29 TO WS-DAYS-IN-MONTH
068900     END-IF.
069000     ADD 1 TO WS-DD.
069100     IF WS-DD > WS-DAYS-IN-MONTH
069200         MOVE 1 TO WS-DD
069300         ADD 1 TO WS-MM
069400         IF WS-MM > 12
069500             MOVE 1 TO WS-MM
069600             ADD 1 TO WS-YY
069700         END-IF
069800     END-IF.
069900     8400-DIA-SIGUIENTE-EXIT.
070000     EXIT.
070100******************************************************************
070200*  8200-FORMATEAR-SALIDA - ARMA YYYY-MM-DDTHH:MM:SSZ             *
070300******************************************************************
070400     8200-FORMATEAR-SALIDA.
070500     MOVE WS-YY TO WS-UTC-YEAR
070600     MOVE WS-MM TO WS-UTC-MONTH
070700     MOVE WS-DD TO WS-UTC-DAY
070800     MOVE WS-HH TO WS-UTC-HOUR
070900     MOVE WS-MI TO WS-UTC-MINUTE
071000     MOVE WS-SS TO WS-UTC-SECOND
071100     MOVE WS-UTC-TEMPLATE TO WS-UTC-OUT.
071200     8200-FORMATEAR-SALIDA-EXIT.
071300     EXIT.
