000100******************************************************************
000200* Program name:    OPPFLD1.                                      *
000300* Original author: R.OCONNELL.                                   *
000400*                                                                *
000500* DESCRIPCION:  REPORTE DE PERFIL DE CAMPOS DEL LOG DE           *
000600*               AUDITORIA DE OPORTUNIDADES.  LEE EL EXTRACTO     *
000700*               CRUDO (AUDIT-FILE) Y, POR CADA NOMBRE DE CAMPO   *
000800*               DISTINTO, ACUMULA OCURRENCIAS, CASOS AFECTADOS,  *
000900*               COBERTURA DE CASOS Y PORCENTAJE DE VALOR VIEJO   *
001000*               VACIO, Y SUGIERE UN BALDE (L1/L2/L3/KILL_NOISE/  *
001100*               UNKNOWN) POR HEURISTICA DE NOMBRE DE CAMPO.  SE  *
001200*               USA PARA AUDITAR LAS LISTAS DE OPPKIL0 ANTES DE  *
001300*               DARLES MANTENIMIENTO.                            *
001400*                                                                *
001500* Maintenance Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  ------------------------------------- *
001800* 22/02/1989 R.OCONNELL    Initial Version - companion forensics *
001900*                          report for the OPP-0142 bucket lists -*
002000*                          OPP-0199.                             *
002100* 22/01/1999 M.PELLETIER   Y2K review.  No date fields read by   *
002200*                          this report.                          *
002300* 30/03/2022 K.OSEI        Added NEW_CONTRACTTERM* keywords to   *
002400*                          the L2_MILESTONE heuristic so the     *
002500*                          report tracks OPP-0412 - OPP-0413.    *
002600******************************************************************
002700
002800******************************************************************
002900*        I D E N T I F I C A T I O N  D I V I S I O N            *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  OPPFLD1.
003300 AUTHOR. RENATA OCONNELL.
003400 INSTALLATION. IBM Z/OS.
003500 DATE-WRITTEN. 22/02/1989.
003600 DATE-COMPILED. 22/02/1989.
003700 SECURITY. CONFIDENTIAL.
003800******************************************************************
003900*       E N V I R O N M E N T   D I V I S I O N                  *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS WS-CLASE-DIGITO IS "0" THRU "9"
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT AUDIT-FILE   ASSIGN       TO AUDITIN
004900         FILE STATUS  IS SW-AUDIT-STATUS.
005000     SELECT REPORT-FILE  ASSIGN       TO RPTFLD1
005100         FILE STATUS  IS SW-RPT-STATUS.
005200******************************************************************
005300*              D A T A   D I V I S I O N                         *
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700*AUDITIN - EXTRACTO CRUDO DEL LOG DE AUDITORIA DE CRM.           *
005800 FD  AUDIT-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 240 CHARACTERS.
006200 01  AUDIT-REC.
006300     COPY OPPAUD0.
006400
006500*RPTFLD1 - SALIDA IMPRESA DEL ANALISIS DE CAMPOS (132 COLS).     *
006600 FD  REPORT-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 132 CHARACTERS.
007000 01  REPORT-REC.
007100     05 RPT-TEXT                  PIC X(120).
007200     05 FILLER                    PIC X(012).
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500* INDICADORES DE ESTADO DE ARCHIVO Y FIN DE ARCHIVO.             *
007600******************************************************************
007700 01  WS-FILE-SWITCHES.
007800     05 SW-AUDIT-STATUS            PIC X(02).
007900         88 SW-88-AUDIT-OK                VALUE "00".
008000     05 SW-RPT-STATUS              PIC X(02).
008100         88 SW-88-RPT-OK                  VALUE "00".
008200     05 WS-EOF-SW                  PIC X(01)    VALUE "N".
008300         88 WS-88-EOF                     VALUE "Y".
008400         88 WS-88-NOT-EOF                 VALUE "N".
008500
008600******************************************************************
008700* CONTADORES DE CARGA Y TOTALES DEL REPORTE.                     *
008800******************************************************************
008900 01  WS-CONTADORES.
009000     05 WS-ROWS-LEIDAS             PIC 9(07) COMP VALUE ZERO.
009100     05 WS-TOTAL-CASOS             PIC 9(05) COMP VALUE ZERO.
009200     05 WS-TOTAL-CAMPOS            PIC 9(05) COMP VALUE ZERO.
009300
009400******************************************************************
009500* AREA DE TRABAJO DE LA FILA CRUDA, NORMALIZADA IGUAL QUE EN EL  *
009600* PASO 1 DE OPPCLN0 (TRIM DE TODOS LOS CAMPOS).                  *
009700******************************************************************
009800 01  WS-FILA-TRABAJO.
009900     05 WS-UP-FIELD                PIC X(40).
010000     05 WS-HIT-CNT                 PIC 9(03) COMP.
010100     05 WS-CASE-IX                 PIC 9(05) COMP.
010200     05 WS-CASE-IX2                PIC 9(05) COMP.
010300     05 WS-FLD-IX                  PIC 9(05) COMP.
010400
010500******************************************************************
010600* TABLA DE CASOS DISTINTOS, USADA SOLO PARA ASIGNAR UN INDICE    *
010700* NUMERICO POR CASO (NO SE GUARDA NADA MAS DEL CASO ACA; EL      *
010800* INDICE ES LA CLAVE DE LA MATRIZ DE PRESENCIA WS-FLD-PRESENCIA).*
010900******************************************************************
011000 77  WS-MAX-CASES               PIC 9(05) COMP VALUE 1500.
011100 01  WS-CASE-COUNT              PIC 9(05) COMP VALUE ZERO.
011200 01  WS-CASE-TABLE.
011300     05 WS-CASE-ENTRY  OCCURS 1500 TIMES.
011400         10 WS-CASE-ID-T             PIC X(20).
011500
011600******************************************************************
011700* TABLA DE CAMPOS DISTINTOS (REGLA R1).  LA MATRIZ DE PRESENCIA  *
011800* POR CAMPO/CASO (UN BYTE POR CASO) EVITA GUARDAR LA LISTA DE    *
011900* CASE-ID POR CAMPO; SE MARCA "Y" LA PRIMERA VEZ QUE EL CASO     *
012000* APARECE CON ESE CAMPO Y SE CUENTA COMO UN CASO AFECTADO MAS.   *
012100******************************************************************
012200 01  WS-MAX-FIELDS              PIC 9(05) COMP VALUE 150.
012300 01  WS-FLD-COUNT               PIC 9(05) COMP VALUE ZERO.
012400 01  WS-FLD-TABLE.
012500     05 WS-FLD-ENTRY  OCCURS 150 TIMES.
012600         10 WS-FLD-NAME              PIC X(40).
012700         10 WS-FLD-OCCURS            PIC 9(07) COMP.
012800         10 WS-FLD-CASES-AFECT       PIC 9(05) COMP.
012900         10 WS-FLD-EMPTY-OLD         PIC 9(07) COMP.
013000         10 WS-FLD-COVERAGE-PCT      PIC 9(03)V99.
013100         10 WS-FLD-EMPTYOLD-PCT      PIC 9(03)V99.
013200         10 WS-FLD-BUCKET            PIC X(12).
013300         10 WS-FLD-RANK               PIC 9(01) COMP.
013400         10 WS-FLD-PRESENCIA OCCURS 1500 TIMES
013500             PIC X(01) VALUE "N".
013600
013700* FILLER DE RELLENO, SIN USO FUNCIONAL, PARA COMPLETAR EL GRUPO  *
013800* DE NIVEL 01 SEGUN LA CONVENCION DEL TALLER.                    *
013900     05 FILLER                   PIC X(04).
014000
014100******************************************************************
014200* AREA DE TRABAJO DEL ORDENAMIENTO FINAL DE CAMPOS (RANGO DE     *
014300* BALDE ASCENDENTE, OCURRENCIAS DESCENDENTE, ORDEN ORIGINAL).    *
014400******************************************************************
014500 01  WS-ORDEN-TRABAJO.
014600     05 WS-FLD-IX2                PIC 9(05) COMP.
014700     05 WS-FLD-JX                 PIC 9(05) COMP.
014800     05 WS-CMP-RESULT             PIC X(02).
014900         88 WS-88-CMP-GT                  VALUE "GT".
015000         88 WS-88-CMP-LT                  VALUE "LT".
015100         88 WS-88-CMP-EQ                  VALUE "EQ".
015200
015300* RESGUARDO DE UNA ENTRADA COMPLETA PARA EL DESPLAZAMIENTO DEL   *
015400* ORDENAMIENTO POR INSERCION.  PREFIJO HLF- DISTINTO DE WS-FLD-  *
015500* PARA PERMITIR UN MOVE DE GRUPO COMPLETO SIN AMBIGUEDAD.        *
015600 01  WS-HOLD-FLD-ENTRY.
015700     05 HLF-NAME                 PIC X(40).
015800     05 HLF-OCCURS               PIC 9(07) COMP.
015900     05 HLF-CASES-AFECT          PIC 9(05) COMP.
016000     05 HLF-EMPTY-OLD            PIC 9(07) COMP.
016100     05 HLF-COVERAGE-PCT         PIC 9(03)V99.
016200     05 HLF-EMPTYOLD-PCT         PIC 9(03)V99.
016300     05 HLF-BUCKET               PIC X(12).
016400     05 HLF-RANK                 PIC 9(01) COMP.
016500     05 HLF-PRESENCIA OCCURS 1500 TIMES
016600         PIC X(01).
016700
016800******************************************************************
016900* LINEA DE IMPRESION Y CONTROL DE QUIEBRE DE GRUPO POR BALDE.    *
017000******************************************************************
017100 01  WS-RPT-LINEA               PIC X(120).
017200 01  WS-GRUPO-ACTUAL            PIC 9(01) COMP VALUE ZERO.
017300 01  WS-GRUPO-CONTADOR          PIC 9(03) COMP VALUE ZERO.
017400 01  WS-GRUPO-IX                PIC 9(01) COMP VALUE ZERO.
017500 01  WS-ED-CASES                PIC ZZZZ9.
017600 01  WS-ED-PCT                  PIC ZZ9.99.
017700 01  WS-ED-OCC                  PIC ZZZZZZ9.
017800 01  WS-ED-TOTAL                PIC ZZZZ9.
017900
018000* WS-GRP-NOMBRES CARGA POR VALUE/REDEFINES LOS CINCO NOMBRES DE  *
018100* BALDE EN EL MISMO ORDEN DE RANGO USADO POR 4060-ASIGNAR-RANGO. *
018200 01  WS-GRP-VALORES.
018300     10 FILLER PIC X(12) VALUE "L1_STAGE".
018400     10 FILLER PIC X(12) VALUE "L2_MILESTONE".
018500     10 FILLER PIC X(12) VALUE "L3_ADMIN".
018600     10 FILLER PIC X(12) VALUE "KILL_NOISE".
018700     10 FILLER PIC X(12) VALUE "UNKNOWN".
018800 01  WS-GRP-NOMBRES REDEFINES WS-GRP-VALORES.
018900     10 WS-GRP-NOMBRE PIC X(12) OCCURS 5 TIMES.
019000 01  WS-GRP-CONTEOS.
019100     10 WS-GRP-CUENTA PIC 9(05) COMP OCCURS 5 TIMES.
019104
019108* WS-RANGO-NUMEROS CARGA POR VALUE/REDEFINES EL RANGO NUMERICO  *
019112* DE CADA BALDE, EN EL MISMO ORDEN QUE WS-GRP-NOMBRES, PARA QUE *
019116* 4060-ASIGNAR-RANGO BUSQUE EN VEZ DE EVALUAR LITERALES SUELTOS.*
019120 01  WS-RANGO-VALORES.
019124     10 FILLER PIC 9(01) VALUE 1.
019128     10 FILLER PIC 9(01) VALUE 2.
019132     10 FILLER PIC 9(01) VALUE 3.
019136     10 FILLER PIC 9(01) VALUE 4.
019140     10 FILLER PIC 9(01) VALUE 5.
019144 01  WS-RANGO-NUMEROS REDEFINES WS-RANGO-VALORES.
019148     10 WS-RANGO-NUMERO PIC 9(01) OCCURS 5 TIMES.
019152
019156* WS-TAG-NOMBRES CARGA POR VALUE/REDEFINES UNA SIGLA CORTA DE   *
019160* CUATRO POSICIONES POR BALDE, PARA EL ENCABEZADO DE GRUPO.     *
019164 01  WS-TAG-VALORES.
019168     10 FILLER PIC X(04) VALUE "L1ST".
019172     10 FILLER PIC X(04) VALUE "L2MI".
019176     10 FILLER PIC X(04) VALUE "L3AD".
019180     10 FILLER PIC X(04) VALUE "KILL".
019184     10 FILLER PIC X(04) VALUE "UNKN".
019188 01  WS-TAG-NOMBRES REDEFINES WS-TAG-VALORES.
019192     10 WS-TAG-NOMBRE PIC X(04) OCCURS 5 TIMES.
019200******************************************************************
019300*            P R O C E D U R E   D I V I S I O N                 *
019400******************************************************************
019500 PROCEDURE DIVISION.
019600******************************************************************
019700*                      0000-MAINLINE                             *
019800******************************************************************
019900     0000-MAINLINE.
020000        PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT
020100        PERFORM 2000-CARGAR-ANALISIS THRU 2000-EXIT
020200        PERFORM 3000-CALCULAR-PORCENTAJES THRU 3000-EXIT
020300        PERFORM 4000-SUGERIR-BALDES THRU 4000-EXIT
020400        PERFORM 5000-ORDENAR-CAMPOS THRU 5000-EXIT
020500        PERFORM 6000-IMPRIMIR-REPORTE THRU 6000-EXIT
020600        PERFORM 9900-CERRAR-ARCHIVOS THRU 9900-EXIT
020700        STOP RUN.
020800     0000-MAINLINE-EXIT.
020900     EXIT.
021000
021100******************************************************************
021200* 1000-ABRIR-ARCHIVOS - ABRE EL EXTRACTO CRUDO Y EL REPORTE.     *
021300******************************************************************
021400     1000-ABRIR-ARCHIVOS.
021500        OPEN INPUT  AUDIT-FILE
021600        OPEN OUTPUT REPORT-FILE.
021700     1000-EXIT.
021800     EXIT.
021900
022000******************************************************************
022100* 2000-CARGAR-ANALISIS - LEE AUDIT-FILE SECUENCIALMENTE Y        *
022200* ACUMULA, POR CADA FILA, LAS ESTADISTICAS DE SU CAMPO.          *
022300******************************************************************
022400     2000-CARGAR-ANALISIS.
022500        MOVE "N" TO WS-EOF-SW
022600        READ AUDIT-FILE
022700        AT END MOVE "Y" TO WS-EOF-SW
022800        END-READ
022900        PERFORM 2100-CARGAR-UNA THRU 2100-EXIT
023000        UNTIL WS-88-EOF.
023100     2000-EXIT.
023200     EXIT.
023300
023400     2100-CARGAR-UNA.
023500        ADD 1 TO WS-ROWS-LEIDAS
023600        PERFORM 2110-BUSCAR-CASE-IX THRU 2110-EXIT
023700        PERFORM 2200-BUSCAR-FIELD-IX THRU 2200-EXIT
023800        ADD 1 TO WS-FLD-OCCURS(WS-FLD-IX)
023900        IF AUD-OLD-VALUE = SPACES
024000          ADD 1 TO WS-FLD-EMPTY-OLD(WS-FLD-IX)
024100        END-IF
024200        IF WS-FLD-PRESENCIA(WS-FLD-IX, WS-CASE-IX) = "N"
024300          MOVE "Y" TO WS-FLD-PRESENCIA(WS-FLD-IX, WS-CASE-IX)
024400          ADD 1 TO WS-FLD-CASES-AFECT(WS-FLD-IX)
024500        END-IF
024600        READ AUDIT-FILE
024700     AT END MOVE "Y" TO WS-EOF-SW
024800        END-READ.
024900     2100-EXIT.
025000     EXIT.
025100
025200******************************************************************
025300* 2110-BUSCAR-CASE-IX - ASIGNA O RECUPERA EL INDICE NUMERICO DEL *
025400* CASO ACTUAL EN WS-CASE-TABLE, AGREGANDOLO SI ES LA PRIMERA VEZ.*
025500******************************************************************
025600     2110-BUSCAR-CASE-IX.
025700        MOVE ZERO TO WS-CASE-IX
025800        PERFORM 2120-COMPARAR-CASE-IX THRU 2120-EXIT
025900        VARYING WS-CASE-IX2 FROM 1 BY 1
026000        UNTIL WS-CASE-IX2 > WS-CASE-COUNT
026100        IF WS-CASE-IX = ZERO
026200          ADD 1 TO WS-CASE-COUNT
026300          MOVE WS-CASE-COUNT TO WS-CASE-IX
026400          MOVE AUD-CASE-ID
026500             TO WS-CASE-ID-T(WS-CASE-COUNT)
026600        END-IF.
026700     2110-EXIT.
026800     EXIT.
026900
027000     2120-COMPARAR-CASE-IX.
027100        IF AUD-CASE-ID = WS-CASE-ID-T(WS-CASE-IX2)
027200          MOVE WS-CASE-IX2 TO WS-CASE-IX
027300        END-IF.
027400     2120-EXIT.
027500     EXIT.
027600
027700******************************************************************
027800* 2200-BUSCAR-FIELD-IX - ASIGNA O RECUPERA EL INDICE NUMERICO    *
027900* DEL NOMBRE DE CAMPO ACTUAL EN WS-FLD-TABLE.                    *
028000******************************************************************
028100     2200-BUSCAR-FIELD-IX.
028200        MOVE ZERO TO WS-FLD-IX
028300        PERFORM 2210-COMPARAR-FIELD-IX THRU 2210-EXIT
028400        VARYING WS-FLD-IX2 FROM 1 BY 1
028500        UNTIL WS-FLD-IX2 > WS-FLD-COUNT
028600        IF WS-FLD-IX = ZERO
028700          ADD 1 TO WS-FLD-COUNT
028800          MOVE WS-FLD-COUNT TO WS-FLD-IX
028900          MOVE AUD-FIELD TO WS-FLD-NAME(WS-FLD-COUNT)
029000        END-IF.
029100     2200-EXIT.
029200     EXIT.
029300
029400     2210-COMPARAR-FIELD-IX.
029500        IF AUD-FIELD = WS-FLD-NAME(WS-FLD-IX2)
029600          MOVE WS-FLD-IX2 TO WS-FLD-IX
029700        END-IF.
029800     2210-EXIT.
029900     EXIT.
030000******************************************************************
030100* 3000-CALCULAR-PORCENTAJES - PASO 2.  COBERTURA DE CASOS Y      *
030200* PORCENTAJE DE VALOR VIEJO VACIO, REDONDEADOS A 2 DECIMALES.    *
030300******************************************************************
030400     3000-CALCULAR-PORCENTAJES.
030500        MOVE WS-CASE-COUNT TO WS-TOTAL-CASOS
030600        MOVE WS-FLD-COUNT  TO WS-TOTAL-CAMPOS
030700        PERFORM 3010-CALCULAR-UNA THRU 3010-EXIT
030800        VARYING WS-FLD-IX FROM 1 BY 1
030900        UNTIL WS-FLD-IX > WS-FLD-COUNT.
031000     3000-EXIT.
031100     EXIT.
031200
031300     3010-CALCULAR-UNA.
031400        IF WS-TOTAL-CASOS = ZERO
031500          MOVE ZERO TO WS-FLD-COVERAGE-PCT(WS-FLD-IX)
031600        ELSE
031700          COMPUTE WS-FLD-COVERAGE-PCT(WS-FLD-IX) ROUNDED =
031800             WS-FLD-CASES-AFECT(WS-FLD-IX) * 100
031900             / WS-TOTAL-CASOS
032000        END-IF
032100        IF WS-FLD-OCCURS(WS-FLD-IX) = ZERO
032200          MOVE ZERO TO WS-FLD-EMPTYOLD-PCT(WS-FLD-IX)
032300        ELSE
032400          COMPUTE WS-FLD-EMPTYOLD-PCT(WS-FLD-IX) ROUNDED =
032500             WS-FLD-EMPTY-OLD(WS-FLD-IX) * 100
032600             / WS-FLD-OCCURS(WS-FLD-IX)
032700        END-IF.
032800     3010-EXIT.
032900     EXIT.
033000******************************************************************
033100* 4000-SUGERIR-BALDES - PASO 3.  HEURISTICA DE BALDE SUGERIDO    *
033200* POR NOMBRE DE CAMPO (REGLA R1), PRIMERA REGLA QUE COINCIDE.    *
033300******************************************************************
033400     4000-SUGERIR-BALDES.
033500        PERFORM 4080-CLASIFICAR-UNA THRU 4080-EXIT
033600        VARYING WS-FLD-IX FROM 1 BY 1
033700        UNTIL WS-FLD-IX > WS-FLD-COUNT.
033800     4000-EXIT.
033900     EXIT.
034000
034100     4010-SUGERIR-UNA.
034200        MOVE WS-FLD-NAME(WS-FLD-IX) TO WS-UP-FIELD
034300        INSPECT WS-UP-FIELD CONVERTING
034400          "abcdefghijklmnopqrstuvwxyz"
034500        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034600        MOVE ZERO TO WS-HIT-CNT
034700        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "DISCOUNT"
034800        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "BASE"
034900        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "CURRENCY"
035000        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "EXCHANGE"
035100        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "PRICE"
035200        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT
035300          FOR ALL "CALCULATION"
035400        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "ERROR"
035500        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "SKIP"
035600        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "TOTAL"
035700        IF WS-HIT-CNT > ZERO
035800          AND WS-FLD-COVERAGE-PCT(WS-FLD-IX) < 40
035900          MOVE "KILL_NOISE" TO WS-FLD-BUCKET(WS-FLD-IX)
036000        ELSE
036100          PERFORM 4020-REGLA-L1 THRU 4020-EXIT
036200        END-IF.
036300     4010-EXIT.
036400     EXIT.
036500******************************************************************
036600* 4020-REGLA-L1 - CONTIENE PALABRA CLAVE DE ETAPA -> L1_STAGE.   *
036700******************************************************************
036800     4020-REGLA-L1.
036900        MOVE ZERO TO WS-HIT-CNT
037000        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "STEPNAME"
037100        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "STAGE"
037200        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "STATE"
037300        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "STATUS"
037400        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "FORECAST"
037500        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT
037600          FOR ALL "PROCESSID"
037700        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT
037800          FOR ALL "CLOSEDATE"
037900        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT
038000          FOR ALL "PROBABILITY"
038100        IF WS-HIT-CNT > ZERO
038200          MOVE "L1_STAGE" TO WS-FLD-BUCKET(WS-FLD-IX)
038300        ELSE
038400          PERFORM 4030-REGLA-L2 THRU 4030-EXIT
038500        END-IF.
038600     4020-EXIT.
038700     EXIT.
038800
038900******************************************************************
039000* 4030-REGLA-L2 - PALABRA CLAVE DE HITO Y MAS DE 5 OCURRENCIAS   *
039100* -> L2_MILESTONE.                                               *
039200******************************************************************
039300     4030-REGLA-L2.
039400        MOVE ZERO TO WS-HIT-CNT
039500        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "IDENTIFY"
039600        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "CONFIRM"
039700        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "DEVELOP"
039800        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "PRESENT"
039900        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "COMPLETE"
040000        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "CAPTURE"
040100        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "RESOLVE"
040200        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "FILE"
040300        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "PURSUIT"
040400        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "DECISION"
040500        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "EVALUATE"
040600        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "PROPOSAL"
040700        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "FEEDBACK"
040800        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "REVIEW"
040900        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "DEBRIEF"
041000        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "PURCHASE"
041100        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "CONTRACT"
041200        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT
041300          FOR ALL "OPPORTUNITY"
041400        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "REVENUE"
041500        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "TYPE"
041600        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT
041700          FOR ALL "INFLUENCED"
041800        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "ADX_"
041900        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "GDPR"
042000        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT
042100          FOR ALL "ORDERTYPE"
042200        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "RATING"
042300        IF WS-HIT-CNT > ZERO
042400          AND WS-FLD-OCCURS(WS-FLD-IX) > 5
042500          MOVE "L2_MILESTONE" TO WS-FLD-BUCKET(WS-FLD-IX)
042600        ELSE
042700          PERFORM 4040-REGLA-L3A THRU 4040-EXIT
042800        END-IF.
042900     4030-EXIT.
043000     EXIT.
043100
043200******************************************************************
043300* 4040-REGLA-L3A - PALABRA CLAVE DE PARTE ADMINISTRATIVA         *
043400* -> L3_ADMIN.                                                   *
043500******************************************************************
043600     4040-REGLA-L3A.
043700        MOVE ZERO TO WS-HIT-CNT
043800        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "OWNER"
043900        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "CUSTOMER"
044000        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "PARENT"
044100        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "ACCOUNT"
044200        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "CONTACT"
044300        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT
044400          FOR ALL "BUSINESSUNIT"
044500        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT FOR ALL "WORKFLOW"
044600        INSPECT WS-UP-FIELD TALLYING WS-HIT-CNT
044700          FOR ALL "PARTICIPANT"
044800        IF WS-HIT-CNT > ZERO
044900          MOVE "L3_ADMIN" TO WS-FLD-BUCKET(WS-FLD-IX)
045000        ELSE
045100          PERFORM 4050-REGLA-L3B THRU 4050-EXIT
045200        END-IF.
045300     4040-EXIT.
045400     EXIT.
045500
045600******************************************************************
045700* 4050-REGLA-L3B - COBERTURA ALTA U OCURRENCIAS ALTAS, SIN       *
045800* PALABRA CLAVE -> L3_ADMIN; SI NO, UNKNOWN.                     *
045900******************************************************************
046000     4050-REGLA-L3B.
046100        IF WS-FLD-COVERAGE-PCT(WS-FLD-IX) > 20
046200        OR WS-FLD-OCCURS(WS-FLD-IX) > 50
046300          MOVE "L3_ADMIN" TO WS-FLD-BUCKET(WS-FLD-IX)
046400        ELSE
046500          MOVE "UNKNOWN" TO WS-FLD-BUCKET(WS-FLD-IX)
046600        END-IF.
046700     4050-EXIT.
046800     EXIT.
046900
047000******************************************************************
047100* 4060-ASIGNAR-RANGO - PASO 4.  BUSCA EL BALDE SUGERIDO EN LA    *
047150* TABLA WS-GRP-NOMBRE Y TOMA DE WS-RANGO-NUMERO EL RANGO PARA EL *
047175* ORDENAMIENTO DE IMPRESION, EN VEZ DE EVALUAR LITERALES SUELTOS *
047185* (REGLA R1).                                                    *
047200******************************************************************
047400     4060-ASIGNAR-RANGO.
047420        MOVE ZERO TO WS-FLD-RANK(WS-FLD-IX)
047440        PERFORM 4065-COMPARAR-BALDE-IX THRU 4065-EXIT
047460        VARYING WS-GRUPO-IX FROM 1 BY 1
047480        UNTIL WS-GRUPO-IX > 5.
048700     4060-EXIT.
048710     EXIT.
048720
048722* 4065-COMPARAR-BALDE-IX - COMPARA EL BALDE DEL CAMPO ACTUAL     *
048724* CONTRA UNA POSICION DE WS-GRP-NOMBRE; SI COINCIDE Y AUN NO SE  *
048726* ASIGNO RANGO, TOMA EL VALOR PARALELO DE WS-RANGO-NUMERO.       *
048728     4065-COMPARAR-BALDE-IX.
048730        IF WS-FLD-BUCKET(WS-FLD-IX) = WS-GRP-NOMBRE(WS-GRUPO-IX)
048732          AND WS-FLD-RANK(WS-FLD-IX) = ZERO
048734             MOVE WS-RANGO-NUMERO(WS-GRUPO-IX)
048736                TO WS-FLD-RANK(WS-FLD-IX)
048738        END-IF.
048740     4065-EXIT.
048750     EXIT.
048900******************************************************************
049000* 4080-CLASIFICAR-UNA ENCADENA LA SUGERENCIA DE BALDE (4010) CON *
049100* LA ASIGNACION DE RANGO NUMERICO (4060) PARA UN CAMPO DISTINTO. *
049200******************************************************************
049300     4080-CLASIFICAR-UNA.
049400        PERFORM 4010-SUGERIR-UNA THRU 4010-EXIT
049500        PERFORM 4060-ASIGNAR-RANGO THRU 4060-EXIT.
049600     4080-EXIT.
049700     EXIT.
049800******************************************************************
049900* 5000-ORDENAR-CAMPOS - PASO 5.  ORDENA WS-FLD-TABLE POR RANGO   *
050000* DE BALDE ASCENDENTE, LUEGO OCURRENCIAS DESCENDENTE, LUEGO EL   *
050100* ORDEN ORIGINAL DE APARICION (ESTABLE) POR INSERCION DIRECTA.   *
050200******************************************************************
050300     5000-ORDENAR-CAMPOS.
050400        IF WS-FLD-COUNT > 1
050500          PERFORM 5010-INSERTAR-UNO THRU 5010-EXIT
050600          VARYING WS-FLD-IX2 FROM 2 BY 1
050700          UNTIL WS-FLD-IX2 > WS-FLD-COUNT
050800        END-IF.
050900     5000-EXIT.
051000     EXIT.
051100
051200     5010-INSERTAR-UNO.
051300        MOVE WS-FLD-NAME(WS-FLD-IX2)        TO HLF-NAME
051400        MOVE WS-FLD-OCCURS(WS-FLD-IX2)      TO HLF-OCCURS
051500        MOVE WS-FLD-CASES-AFECT(WS-FLD-IX2) TO HLF-CASES-AFECT
051600        MOVE WS-FLD-EMPTY-OLD(WS-FLD-IX2)   TO HLF-EMPTY-OLD
051700        MOVE WS-FLD-COVERAGE-PCT(WS-FLD-IX2) TO HLF-COVERAGE-PCT
051800        MOVE WS-FLD-EMPTYOLD-PCT(WS-FLD-IX2) TO HLF-EMPTYOLD-PCT
051900        MOVE WS-FLD-BUCKET(WS-FLD-IX2)      TO HLF-BUCKET
052000        MOVE WS-FLD-RANK(WS-FLD-IX2)        TO HLF-RANK
052100        MOVE WS-FLD-IX2 TO WS-FLD-JX
052200        PERFORM 5020-DESPLAZAR THRU 5020-EXIT
052300        MOVE HLF-NAME          TO WS-FLD-NAME(WS-FLD-JX)
052400        MOVE HLF-OCCURS        TO WS-FLD-OCCURS(WS-FLD-JX)
052500        MOVE HLF-CASES-AFECT   TO WS-FLD-CASES-AFECT(WS-FLD-JX)
052600        MOVE HLF-EMPTY-OLD     TO WS-FLD-EMPTY-OLD(WS-FLD-JX)
052700        MOVE HLF-COVERAGE-PCT  TO WS-FLD-COVERAGE-PCT(WS-FLD-JX)
052800        MOVE HLF-EMPTYOLD-PCT  TO WS-FLD-EMPTYOLD-PCT(WS-FLD-JX)
052900        MOVE HLF-BUCKET        TO WS-FLD-BUCKET(WS-FLD-JX)
053000        MOVE HLF-RANK          TO WS-FLD-RANK(WS-FLD-JX).
053100     5010-EXIT.
053200     EXIT.
053300
053400* 5020-DESPLAZAR RECORRE HACIA ATRAS DESDE LA POSICION ANTERIOR  *
053500* A LA ENTRADA NUEVA, CORRIENDO CADA ELEMENTO MAYOR UN CASILLERO *
053600* A LA DERECHA, HASTA HALLAR EL PUNTO DE INSERCION O EL TOPE.    *
053700     5020-DESPLAZAR.
053800        PERFORM 5030-COMPARAR-ANTERIOR THRU 5030-EXIT
053900        UNTIL WS-FLD-JX = 1
054000        OR NOT WS-88-CMP-GT.
054100     5020-EXIT.
054200     EXIT.
054300
054400     5030-COMPARAR-ANTERIOR.
054500        MOVE "EQ" TO WS-CMP-RESULT
054600        PERFORM 5040-CMP-RANK THRU 5040-EXIT
054700        IF WS-88-CMP-EQ
054800          PERFORM 5050-CMP-OCURR THRU 5050-EXIT
054900        END-IF
055000        IF WS-88-CMP-GT
055100          MOVE WS-FLD-NAME(WS-FLD-JX - 1)
055200             TO WS-FLD-NAME(WS-FLD-JX)
055300          MOVE WS-FLD-OCCURS(WS-FLD-JX - 1)
055400             TO WS-FLD-OCCURS(WS-FLD-JX)
055500          MOVE WS-FLD-CASES-AFECT(WS-FLD-JX - 1)
055600             TO WS-FLD-CASES-AFECT(WS-FLD-JX)
055700          MOVE WS-FLD-EMPTY-OLD(WS-FLD-JX - 1)
055800             TO WS-FLD-EMPTY-OLD(WS-FLD-JX)
055900          MOVE WS-FLD-COVERAGE-PCT(WS-FLD-JX - 1)
056000             TO WS-FLD-COVERAGE-PCT(WS-FLD-JX)
056100          MOVE WS-FLD-EMPTYOLD-PCT(WS-FLD-JX - 1)
056200             TO WS-FLD-EMPTYOLD-PCT(WS-FLD-JX)
056300          MOVE WS-FLD-BUCKET(WS-FLD-JX - 1)
056400             TO WS-FLD-BUCKET(WS-FLD-JX)
056500          MOVE WS-FLD-RANK(WS-FLD-JX - 1)
056600             TO WS-FLD-RANK(WS-FLD-JX)
056700          SUBTRACT 1 FROM WS-FLD-JX
056800        END-IF.
056900     5030-EXIT.
057000     EXIT.
057100
057200* 5040-CMP-RANK - PRIMER CRITERIO: RANGO DE BALDE ASCENDENTE.    *
057300     5040-CMP-RANK.
057400        IF HLF-RANK < WS-FLD-RANK(WS-FLD-JX - 1)
057500          MOVE "LT" TO WS-CMP-RESULT
057600        END-IF
057700        IF HLF-RANK > WS-FLD-RANK(WS-FLD-JX - 1)
057800          MOVE "GT" TO WS-CMP-RESULT
057900        END-IF.
058000     5040-EXIT.
058100     EXIT.
058200
058300* 5050-CMP-OCURR - SEGUNDO CRITERIO, SOLO SI EMPATA EL RANGO:    *
058400* OCURRENCIAS DESCENDENTE (A MAYOR OCURRENCIA, MAS ARRIBA).      *
058500     5050-CMP-OCURR.
058600        IF HLF-OCCURS > WS-FLD-OCCURS(WS-FLD-JX - 1)
058700          MOVE "LT" TO WS-CMP-RESULT
058800        END-IF
058900        IF HLF-OCCURS < WS-FLD-OCCURS(WS-FLD-JX - 1)
059000          MOVE "GT" TO WS-CMP-RESULT
059100        END-IF.
059200     5050-EXIT.
059300     EXIT.
059400******************************************************************
059500* 6000-IMPRIMIR-REPORTE - PASO 6.  IMPRIME EL ANALISIS DE CAMPOS *
059600* AGRUPADO POR BALDE SUGERIDO, CON QUIEBRE DE CONTROL AL CAMBIAR *
059700* DE RANGO, Y UNA LINEA FINAL CON EL TOTAL DE CAMPOS DISTINTOS.  *
059800******************************************************************
059900     6000-IMPRIMIR-REPORTE.
060000        PERFORM 6010-CONTAR-GRUPOS THRU 6010-EXIT
060100        MOVE SPACES TO WS-RPT-LINEA
060200        STRING "FIELD BUCKET ANALYSIS" DELIMITED BY SIZE
060300          INTO WS-RPT-LINEA
060400        WRITE REPORT-REC FROM WS-RPT-LINEA
060500        MOVE SPACES TO REPORT-REC
060600        WRITE REPORT-REC
060700        MOVE ZERO TO WS-GRUPO-ACTUAL
060800        PERFORM 6020-IMPRIMIR-UNA THRU 6020-EXIT
060900        VARYING WS-FLD-IX FROM 1 BY 1
061000        UNTIL WS-FLD-IX > WS-FLD-COUNT
061100        MOVE SPACES TO REPORT-REC
061200        WRITE REPORT-REC
061300        MOVE WS-TOTAL-CAMPOS TO WS-ED-TOTAL
061400        MOVE SPACES TO WS-RPT-LINEA
061500        STRING "TOTAL DISTINCT FIELDS: " DELIMITED BY SIZE
061600          WS-ED-TOTAL DELIMITED BY SIZE
061700          INTO WS-RPT-LINEA
061800        WRITE REPORT-REC FROM WS-RPT-LINEA.
061900     6000-EXIT.
062000     EXIT.
062100
062200* 6010-CONTAR-GRUPOS PRE-CUENTA CUANTOS CAMPOS CAYERON EN CADA   *
062300* BALDE, PARA PODER MOSTRAR EL TOTAL EN EL ENCABEZADO DE GRUPO   *
062400* ANTES DE IMPRIMIR EL PRIMER DETALLE DE ESE GRUPO.              *
062500     6010-CONTAR-GRUPOS.
062600        PERFORM 6012-LIMPIAR-UNA THRU 6012-EXIT
062700        VARYING WS-GRUPO-IX FROM 1 BY 1
062800        UNTIL WS-GRUPO-IX > 5
062900        PERFORM 6015-CONTAR-UNA THRU 6015-EXIT
063000        VARYING WS-FLD-IX FROM 1 BY 1
063100        UNTIL WS-FLD-IX > WS-FLD-COUNT.
063200     6010-EXIT.
063300     EXIT.
063400
063500     6012-LIMPIAR-UNA.
063600        MOVE ZERO TO WS-GRP-CUENTA(WS-GRUPO-IX).
063700     6012-EXIT.
063800     EXIT.
063900
064000     6015-CONTAR-UNA.
064100        ADD 1 TO WS-GRP-CUENTA(WS-FLD-RANK(WS-FLD-IX)).
064200     6015-EXIT.
064300     EXIT.
064400
064500     6020-IMPRIMIR-UNA.
064600        IF WS-FLD-RANK(WS-FLD-IX) NOT = WS-GRUPO-ACTUAL
064700          PERFORM 6030-ENCABEZAR-GRUPO THRU 6030-EXIT
064800        END-IF
064900        MOVE WS-FLD-CASES-AFECT(WS-FLD-IX)  TO WS-ED-CASES
065000        MOVE WS-FLD-COVERAGE-PCT(WS-FLD-IX) TO WS-ED-PCT
065100        MOVE WS-FLD-OCCURS(WS-FLD-IX)       TO WS-ED-OCC
065200        MOVE SPACES TO WS-RPT-LINEA
065300        STRING WS-FLD-NAME(WS-FLD-IX) DELIMITED BY SIZE
065400          " | CASES: " DELIMITED BY SIZE
065500          WS-ED-CASES DELIMITED BY SIZE
065600          " (" DELIMITED BY SIZE
065700          WS-ED-PCT DELIMITED BY SIZE
065800          "%) | OCCURRENCES: " DELIMITED BY SIZE
065900          WS-ED-OCC DELIMITED BY SIZE
066000          INTO WS-RPT-LINEA
066100        WRITE REPORT-REC FROM WS-RPT-LINEA.
066200     6020-EXIT.
066300     EXIT.
066400
066500* 6030-ENCABEZAR-GRUPO IMPRIME EL TITULO DE UN BALDE NUEVO Y     *
066600* ACTUALIZA WS-GRUPO-ACTUAL PARA DETECTAR EL PROXIMO QUIEBRE.    *
066620* LA SIGLA DE WS-TAG-NOMBRE ENCABEZA LA LINEA PARA QUE EL        *
066640* OPERADOR UBIQUE EL BALDE DE UN VISTAZO EN EL LISTADO IMPRESO.  *
066700     6030-ENCABEZAR-GRUPO.
066800        MOVE WS-FLD-RANK(WS-FLD-IX) TO WS-GRUPO-ACTUAL
066900        MOVE WS-GRP-CUENTA(WS-GRUPO-ACTUAL) TO WS-ED-TOTAL
067000        MOVE SPACES TO WS-RPT-LINEA
067050        STRING "[" DELIMITED BY SIZE
067060          WS-TAG-NOMBRE(WS-GRUPO-ACTUAL) DELIMITED BY SIZE
067070          "] " DELIMITED BY SIZE
067100          WS-GRP-NOMBRE(WS-GRUPO-ACTUAL) DELIMITED BY SIZE
067200          " (" DELIMITED BY SIZE
067300          WS-ED-TOTAL DELIMITED BY SIZE
067400          " FIELDS):" DELIMITED BY SIZE
067500          INTO WS-RPT-LINEA
067600        WRITE REPORT-REC FROM WS-RPT-LINEA.
067700     6030-EXIT.
067800     EXIT.
067900******************************************************************
068000* 9900-CERRAR-ARCHIVOS - CIERRE ORDENADO DE LOS ARCHIVOS AL      *
068100* FINALIZAR EL REPORTE DE ANALISIS DE CAMPOS (REGLA R1).         *
068200******************************************************************
068300     9900-CERRAR-ARCHIVOS.
068400        CLOSE AUDIT-FILE
068500        CLOSE REPORT-FILE.
068600     9900-EXIT.
068700     EXIT.
