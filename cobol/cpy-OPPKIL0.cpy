000100******************************************************************
000200*NOMBRE DEL OBJETO:  OPPKIL0                                     *
000300*                                                                *
000400*DESCRIPCION:  TABLAS DE REGLAS DE NEGOCIO PARA LA LIMPIEZA      *
000500*              DEL LOG DE AUDITORIA DE OPORTUNIDADES:            *
000600*              - LISTA DE CAMPOS RUIDO A DESCARTAR (KILL).       *
000700*              - LISTAS DE PERTENENCIA A BALDE L1/L2/L3/KILL.    *
000800*              - TABLAS DE TRADUCCION DE CODIGOS STATECODE Y     *
000900*                STATUSCODE A ETIQUETA DE NEGOCIO.               *
001000*              - LISTA DE CAMPOS L2 NARRADOS COMO                *
001100*                "<CAMPO> COMPLETED" EN EL NOMBRE DE ACTIVIDAD.  *
001200*                                                                *
001300*ESTAS TABLAS SE CARGAN POR VALUE/REDEFINES (NO POR ARCHIVO DE   *
001400*PARAMETROS); UN CAMBIO DE CRITERIO DE BALDE REQUIERE RECOMPILAR *
001500*OPPCLN0 Y CUALQUIER OTRO PROGRAMA QUE COPIE ESTE MIEMBRO.       *
001600*                                                                *
001700*--------------------------------------------------------------  *
001800*                                                                *
001900*          LONGITUD : N/A (SOLO WORKING-STORAGE).                *
002000*          PREFIJO  : KIL.                                       *
002100*                                                                *
002200*MAINTENANCE LOG                                                 *
002300*DATE       AUTHOR        MAINTENANCE REQUIREMENT.               *
002400*---------- ------------  -------------------------------------  *
002500*14/03/1984 R.OCONNELL    INITIAL VERSION - OPP-0142.            *
002550*22/01/1999 M.PELLETIER   Y2K REVIEW - NO DATE FIELDS IN TABLE.  *
002600*11/09/2017 R.OCONNELL    ADDED L2/L3 BUCKET LISTS - OPP-0198.   *
002700*19/07/2018 R.OCONNELL    ADDED THE000G_* FIELDS - OPP-0233.     *
002800*14/05/2019 D.ACHTERBERG  ADDED L2-COMPLETED-VERB TABLE FOR      *
002900*                         ACTIVITY NAMING - OPP-0301.            *
003100*30/03/2022 K.OSEI        ADDED NEW_CONTRACTTERM* FIELDS TO L2   *
003200*                         PER SALES-OPS REQUEST - OPP-0412.      *
003300******************************************************************
003400******************************************************************
003500*   KIL-KILL-TABLE  -  U4 KILL-FIELD LIST (EXACT, CASE-SENS.)    *
003600******************************************************************
003700 05  KIL-KILL-VALUES.
003800 10 FILLER PIC X(32) VALUE 'pricelevelid'.
003900 10 FILLER PIC X(32) VALUE 'exchangerate'.
004000 10 FILLER PIC X(32) VALUE 'pricingerrorcode'.
004100 10 FILLER PIC X(32) VALUE 'skippricecalculation'.
004200 10 FILLER PIC X(32) VALUE 'totaldiscountamount'.
004300 10 FILLER PIC X(32) VALUE 'totaldiscountamount_base'.
004400 10 FILLER PIC X(32) VALUE 'totallineitemdiscountamount'.
004500 10 FILLER PIC X(32) VALUE 'totallineitemdiscountamount_base'.
004600 10 FILLER PIC X(32) VALUE 'transactioncurrencyid'.
004700 10 FILLER PIC X(32) VALUE 'isrevenuesystemcalculated'.
004800 05  KIL-KILL-TABLE REDEFINES KIL-KILL-VALUES.
004900     10 KIL-KILL-FIELD PIC X(32) OCCURS 10 TIMES.
005000 05  KIL-KILL-MAX           PIC 9(02) VALUE 10 COMP.
005100******************************************************************
005200*   KIL-NOISE-TABLE -  U5 KILL_NOISE EXTRA MEMBERS               *
005300******************************************************************
005400 05  KIL-NOISE-VALUES.
005500 10 FILLER PIC X(32) VALUE 'finaldecisiondate'.
005600 10 FILLER PIC X(32) VALUE 'originatingleadid'.
005700 05  KIL-NOISE-TABLE REDEFINES KIL-NOISE-VALUES.
005800     10 KIL-NOISE-FIELD PIC X(32) OCCURS 2 TIMES.
005900 05  KIL-NOISE-MAX          PIC 9(02) VALUE 2 COMP.
006000******************************************************************
006100*   KIL-L1-TABLE    -  U5 L1_STAGE BUCKET MEMBERSHIP (CASE-INS.) *
006200******************************************************************
006300 05  KIL-L1-VALUES.
006400 10 FILLER PIC X(32) VALUE 'ESTIMATEDCLOSEDATE'.
006500 10 FILLER PIC X(32) VALUE 'MSDYN_FORECASTCATEGORY'.
006600 10 FILLER PIC X(32) VALUE 'STATUSCODE'.
006700 10 FILLER PIC X(32) VALUE 'STATECODE'.
006800 10 FILLER PIC X(32) VALUE 'STEPNAME'.
006900 10 FILLER PIC X(32) VALUE 'PROCESSID'.
007000 10 FILLER PIC X(32) VALUE 'SALESSTAGECODE'.
007100 10 FILLER PIC X(32) VALUE 'ACTUALCLOSEDATE'.
007200 10 FILLER PIC X(32) VALUE 'SALESSTAGE'.
007300 10 FILLER PIC X(32) VALUE 'CLOSEPROBABILITY'.
007400 10 FILLER PIC X(32) VALUE 'THE000G_PURCHASEORDERSTATUS'.
007500 05  KIL-L1-TABLE REDEFINES KIL-L1-VALUES.
007600     10 KIL-L1-FIELD PIC X(32) OCCURS 11 TIMES.
007700 05  KIL-L1-MAX             PIC 9(02) VALUE 11 COMP.
007800******************************************************************
007900*   KIL-L2-TABLE    -  U5 L2_MILESTONE BUCKET MEMBERSHIP         *
008000******************************************************************
008100 05  KIL-L2-VALUES.
008200 10 FILLER PIC X(32) VALUE 'THE000G_REVENUETYPE'.
008300 10 FILLER PIC X(32) VALUE 'COMPLETEFINALPROPOSAL'.
008400 10 FILLER PIC X(32) VALUE 'DEVELOPPROPOSAL'.
008500 10 FILLER PIC X(32) VALUE 'ADX_READYFORDISTRIBUTION'.
008600 10 FILLER PIC X(32) VALUE 'COMPLETEINTERNALREVIEW'.
008700 10 FILLER PIC X(32) VALUE 'IDENTIFYCUSTOMERCONTACTS'.
008800 10 FILLER PIC X(32) VALUE 'IDENTIFYPURSUITTEAM'.
008900 10 FILLER PIC X(32) VALUE 'MSDYN_ORDERTYPE'.
009000 10 FILLER PIC X(32) VALUE 'NEW_OPPOTUNITYTYPE'.
009100 10 FILLER PIC X(32) VALUE 'PRESENTFINALPROPOSAL'.
009200 10 FILLER PIC X(32) VALUE 'PRESENTPROPOSAL'.
009300 10 FILLER PIC X(32) VALUE 'ADX_FEEDBACKYET'.
009400 10 FILLER PIC X(32) VALUE 'ADX_PARTNERCOLLABORATION'.
009500 10 FILLER PIC X(32) VALUE 'ADX_PARTNERCREATED'.
009600 10 FILLER PIC X(32) VALUE 'CAPTUREPROPOSALFEEDBACK'.
009700 10 FILLER PIC X(32) VALUE 'CONFIRMINTEREST'.
009800 10 FILLER PIC X(32) VALUE 'DECISIONMAKER'.
009900 10 FILLER PIC X(32) VALUE 'EVALUATEFIT'.
010000 10 FILLER PIC X(32) VALUE 'FILEDEBRIEF'.
010100 10 FILLER PIC X(32) VALUE 'IDENTIFYCOMPETITORS'.
010200 10 FILLER PIC X(32) VALUE 'LI_ISINFLUENCED'.
010300 10 FILLER PIC X(32) VALUE 'MSDYN_GDPROPTOUT'.
010400 10 FILLER PIC X(32) VALUE 'NEW_EVALUATEFIT2'.
010500 10 FILLER PIC X(32) VALUE 'OPPORTUNITYRATINGCODE'.
010600 10 FILLER PIC X(32) VALUE 'PURSUITDECISION'.
010700 10 FILLER PIC X(32) VALUE 'RESOLVEFEEDBACK'.
010800 10 FILLER PIC X(32) VALUE 'THE000G__REVENUETYPE'.
010900 10 FILLER PIC X(32) VALUE 'PURCHASETIMEFRAME'.
011000 10 FILLER PIC X(32) VALUE 'PURCHASEPROCESS'.
011100 10 FILLER PIC X(32) VALUE 'NEW_CONTRACTTERMMONTHS'.
011200 10 FILLER PIC X(32) VALUE 'NEW_CONTRACTTERM'.
011300 05  KIL-L2-TABLE REDEFINES KIL-L2-VALUES.
011400     10 KIL-L2-FIELD PIC X(32) OCCURS 31 TIMES.
011500 05  KIL-L2-MAX             PIC 9(02) VALUE 31 COMP.
011600******************************************************************
011700*   KIL-L3-TABLE    -  U5 L3_ADMIN BUCKET MEMBERSHIP             *
011800******************************************************************
011900 05  KIL-L3-VALUES.
012000 10 FILLER PIC X(32) VALUE 'OWNERID'.
012100 10 FILLER PIC X(32) VALUE 'OWNINGBUSINESSUNIT'.
012200 10 FILLER PIC X(32) VALUE 'THE000G_ISRENEWAL'.
012300 10 FILLER PIC X(32) VALUE 'CUSTOMERID'.
012400 10 FILLER PIC X(32) VALUE 'PARENTACCOUNTID'.
012500 10 FILLER PIC X(32) VALUE 'PARTICIPATESINWORKFLOW'.
012600 10 FILLER PIC X(32) VALUE 'PRIORITYCODE'.
012700 10 FILLER PIC X(32) VALUE 'SENDTHANKYOUNOTE'.
012800 10 FILLER PIC X(32) VALUE 'PARENTCONTACTID'.
012900 05  KIL-L3-TABLE REDEFINES KIL-L3-VALUES.
013000     10 KIL-L3-FIELD PIC X(32) OCCURS 9 TIMES.
013100 05  KIL-L3-MAX             PIC 9(02) VALUE 9 COMP.
013200******************************************************************
013300*   KIL-L2CMP-TABLE -  U8 L2 FIELDS NARRATED "<FIELD> COMPLETED" *
013400******************************************************************
013500 05  KIL-L2CMP-VALUES.
013600 10 FILLER PIC X(32) VALUE 'DEVELOPPROPOSAL'.
013700 10 FILLER PIC X(32) VALUE 'COMPLETEFINALPROPOSAL'.
013800 10 FILLER PIC X(32) VALUE 'COMPLETEINTERNALREVIEW'.
013900 10 FILLER PIC X(32) VALUE 'IDENTIFYCUSTOMERCONTACTS'.
014000 10 FILLER PIC X(32) VALUE 'IDENTIFYPURSUITTEAM'.
014100 10 FILLER PIC X(32) VALUE 'PRESENTFINALPROPOSAL'.
014200 10 FILLER PIC X(32) VALUE 'PRESENTPROPOSAL'.
014300 10 FILLER PIC X(32) VALUE 'CONFIRMINTEREST'.
014400 10 FILLER PIC X(32) VALUE 'DECISIONMAKER'.
014500 10 FILLER PIC X(32) VALUE 'EVALUATEFIT'.
014600 10 FILLER PIC X(32) VALUE 'FILEDEBRIEF'.
014700 10 FILLER PIC X(32) VALUE 'PURSUITDECISION'.
014800 10 FILLER PIC X(32) VALUE 'CAPTUREPROPOSALFEEDBACK'.
014900 10 FILLER PIC X(32) VALUE 'RESOLVEFEEDBACK'.
015000 10 FILLER PIC X(32) VALUE 'IDENTIFYCOMPETITORS'.
015100 05  KIL-L2CMP-TABLE REDEFINES KIL-L2CMP-VALUES.
015200     10 KIL-L2CMP-FIELD PIC X(32) OCCURS 15 TIMES.
015300 05  KIL-L2CMP-MAX          PIC 9(02) VALUE 15 COMP.
015400******************************************************************
015500*   KIL-STATECODE-TABLE -  U6 STATECODE CODE TO LABEL            *
015600******************************************************************
015700 05  KIL-STATECODE-VALUES.
015800 10 FILLER.
015900    15 FILLER PIC X(04) VALUE '0'.
016000    15 FILLER PIC X(12) VALUE 'Open'.
016100 10 FILLER.
016200    15 FILLER PIC X(04) VALUE '1'.
016300    15 FILLER PIC X(12) VALUE 'Won'.
016400 10 FILLER.
016500    15 FILLER PIC X(04) VALUE '2'.
016600    15 FILLER PIC X(12) VALUE 'Lost'.
016700 05  KIL-STATECODE-TABLE REDEFINES KIL-STATECODE-VALUES.
016800     10 KIL-STATECODE-ENTRY OCCURS 3 TIMES.
016900        15 KIL-STATECODE-CODE  PIC X(04).
017000        15 KIL-STATECODE-LABEL PIC X(12).
017100 05  KIL-STATECODE-MAX     PIC 9(02) VALUE 3 COMP.
017200******************************************************************
017300*   KIL-STATUSCODE-TABLE -  U6 STATUSCODE CODE TO LABEL          *
017400******************************************************************
017500 05  KIL-STATUSCODE-VALUES.
017600 10 FILLER.
017700    15 FILLER PIC X(04) VALUE '1'.
017800    15 FILLER PIC X(12) VALUE 'In Progress'.
017900 10 FILLER.
018000    15 FILLER PIC X(04) VALUE '2'.
018100    15 FILLER PIC X(12) VALUE 'On Hold'.
018200 10 FILLER.
018300    15 FILLER PIC X(04) VALUE '3'.
018400    15 FILLER PIC X(12) VALUE 'Won'.
018500 10 FILLER.
018600    15 FILLER PIC X(04) VALUE '4'.
018700    15 FILLER PIC X(12) VALUE 'Canceled'.
018800 10 FILLER.
018900    15 FILLER PIC X(04) VALUE '5'.
019000    15 FILLER PIC X(12) VALUE 'Out-Sold'.
019100 05  KIL-STATUSCODE-TABLE REDEFINES KIL-STATUSCODE-VALUES.
019200     10 KIL-STATUSCODE-ENTRY OCCURS 5 TIMES.
019300        15 KIL-STATUSCODE-CODE  PIC X(04).
019400        15 KIL-STATUSCODE-LABEL PIC X(12).
019500 05  KIL-STATUSCODE-MAX    PIC 9(02) VALUE 5 COMP.
